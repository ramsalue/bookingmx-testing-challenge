000100**--------------------------------------------------------------*
000200* BKRTYPCC  --  ROOM-TYPE-TABLE (Zimmertypen-Stammdaten)        *
000300*                                                                *
000400* Feste Referenztabelle, KEINE externe Datei - es gibt kein      *
000500* Bestandsfuehrungssystem fuer Zimmertypen, die Werte werden    *
000600* in C000-INIT jedes Moduls, das diese Tabelle braucht, per     *
000700* MOVE aus Konstanten aufgebaut. Reihenfolge der 4 Eintraege    *
000800* ist fest: SINGLE/DOUBLE/SUITE/DELUXE, wie im Verfuegbarkeits- *
000900* Report ausgegeben.                                            *
001000*--------------------------------------------------------------*
001100* Vers. | Datum      | von | Kommentar                          *
001200*-------|------------|-----|------------------------------------*
001300* A.00.00|1991-03-11 | kl  | Neuerstellung (aus SSF-Rahmenwerk) *
001400* A.00.01|1992-07-22 | rtm | RT-CAPACITY ergaenzt (vorher nur   *
001500*        |            |     | Preis und Code gefuehrt)           *
001600* A.00.02|1995-02-09 | po  | Reihenfolge der 4 Eintraege auf    *
001700*        |            |     | SINGLE/DOUBLE/SUITE/DELUXE fest-   *
001800*        |            |     | geschrieben (Report-Vorgabe)       *
001900* A.01.00|1998-09-12 | lor | Y2K-Audit durchgefuehrt - Tabelle  *
002000*        |            |     | enthaelt keine Datumsfelder, ohne  *
002100*        |            |     | Befund                             *
002200* A.01.01|2000-01-05 | kl  | Jahrtausendwechsel-Kontrolle -     *
002300*        |            |     | Testlauf ohne Befund               *
002400*--------------------------------------------------------------*
002500 05  ROOM-TYPE-TABLE.
002600     10  RT-ENTRY OCCURS 4 TIMES INDEXED BY RT-IDX.
002700         15  RT-CODE              PIC X(06).
002800         15  RT-BASE-PRICE        PIC S9(05)V99.
002900         15  RT-CAPACITY          PIC 9(03).
