000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.     BKRSVC0M.
001300 AUTHOR.         P OSTENDORF.
001400 INSTALLATION.   BOOKINGMX RESERVATIONS.
001500 DATE-WRITTEN.   04/16/91.
001600 DATE-COMPILED.
001700 SECURITY.       NON-CONFIDENTIAL.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2000-03-14
002100* Letzte Version   :: A.00.06
002200* Kurzbeschreibung :: Feldpruefung Reservierungssatz und
002300*                     Statusuebergaenge (CONFIRM/CANCEL)
002400*
002500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1991-04-16| po  | Neuerstellung aus ZIPDRV-Rahmen       *
003100*A.00.01|1991-05-09| kl  | E-Mail-Pruefung (Zeichenklassen-Scan) *
003200*       |          |     | ergaenzt, da keine REGEX-Funktion      *
003300*       |          |     | auf dieser Maschine verfuegbar ist     *
003400*A.00.02|1994-01-11| rtm | CF/CX Statusuebergangspruefung ergaenzt*
003500*A.00.03|1996-07-30| lor | Zimmertyp-Pruefung auf 88-Level        *
003600*       |          |     | RES-RT-KNOWN umgestellt                *
003700*A.00.04|1998-09-28| po  | Y2K-Audit durchgefuehrt - keine        *
003800*       |          |     | Jahresfelder betroffen                 *
003900*A.00.05|2000-01-05| po  | Jahrtausendwechsel-Kontrolle - Testlauf*
004000*       |          |     | ohne Befund                             *
004100*A.00.06|2000-03-14| kl  | VA pruefte Einreisedatum bisher nicht  *
004200*       |          |     | eigenstaendig (fehlendes/vergangenes   *
004300*       |          |     | Datum kam nur zufaellig ueber BKDATE0M/*
004400*       |          |     | VR beim Anlegen zu Tage) - Pflichtfeld-*
004500*       |          |     | und Vergangenheitspruefung ergaenzt    *
004600*----------------------------------------------------------------*
004700*
004800* Programmbeschreibung
004900* --------------------
005000* VA - prueft einen Reservierungssatz vollstaendig (Gastname und
005100* E-Mail nicht leer, gueltiges E-Mail-Format, Einreisedatum
005200* vorhanden und nicht in der Vergangenheit, Einreise vor Abreise,
005300* Zimmertyp bekannt, Gesamtpreis nicht negativ).
005400*
005500* CF - Statuswechsel auf CONFIRMED; nur erlaubt, wenn der
005600* aktuelle Status PENDING ist.
005700*
005800* CX - Statuswechsel auf CANCELLED; nicht erlaubt, wenn der
005900* aktuelle Status COMPLETED oder bereits CANCELLED ist.
006000*
006100* Die E-Mail-Pruefung ist eine Annaeherung an die geforderte
006200* RFC-Kurzform (genau ein "@", davor
006300* und danach mindestens ein Zeichen, im Domainteil mindestens ein
006400* Punkt mit Zeichen davor und danach) - per Zeichenklassen-Scan,
006500* da dieser Rechner keine Mustererkennungsfunktion bereitstellt.
006600*
006700******************************************************************
006800
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     SWITCH-15 IS ANZEIGE-VERSION
007300         ON STATUS IS SHOW-VERSION
007400     CLASS ALPHNUM IS "0123456789"
007500                      "abcdefghijklmnopqrstuvwxyz"
007600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400 WORKING-STORAGE SECTION.
008500*--------------------------------------------------------------------*
008600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008700*--------------------------------------------------------------------*
008800 01          COMP-FELDER.
008900     05      C4-LEN              PIC S9(04) COMP.
009000     05      C4-PTR              PIC S9(04) COMP.
009100     05      C4-AT-POS           PIC S9(04) COMP.
009200     05      C4-DOT-POS          PIC S9(04) COMP.
009300     05      C4-AT-COUNT         PIC S9(04) COMP.
009400
009500     05      C4-X.
009600      10                         PIC X VALUE LOW-VALUE.
009700      10     C4-X2               PIC X.
009800     05      C4-NUM REDEFINES C4-X
009900                                 PIC S9(04) COMP.
010000     05      FILLER              PIC X(02) VALUE SPACES.
010100
010200*--------------------------------------------------------------------*
010300* Display-Felder: Praefix D
010400*--------------------------------------------------------------------*
010500 01          DISPLAY-FELDER.
010600     05      D-NUM4              PIC -9(04).
010700     05      FILLER              PIC X(02) VALUE SPACES.
010800
010900*--------------------------------------------------------------------*
011000* Felder mit konstantem Inhalt: Praefix K
011100*--------------------------------------------------------------------*
011200 01          KONSTANTE-FELDER.
011300     05      K-MODUL             PIC X(08) VALUE "BKRSVC0M".
011400     05      FILLER              PIC X(02) VALUE SPACES.
011500
011600*----------------------------------------------------------------*
011700* Conditional-Felder
011800*----------------------------------------------------------------*
011900 01          SCHALTER.
012000     05      PRG-STATUS          PIC 9      VALUE ZERO.
012100          88 PRG-OK                         VALUE ZERO.
012200          88 PRG-NOK                        VALUE 1 THRU 9.
012300     05      EMAIL-STATUS        PIC 9      VALUE ZERO.
012400          88 EMAIL-OK                       VALUE ZERO.
012500          88 EMAIL-BAD                      VALUE 1.
012600     05      FILLER              PIC X(02) VALUE SPACES.
012700
012800*--------------------------------------------------------------------*
012900* Reservierungssatz, der geprueft / umgestellt werden soll
013000*--------------------------------------------------------------------*
013100 01          RES-WORK-REC.
013200     COPY BKRESRCC OF "=BOOKLIB".
013300 01          RES-WORK-REDEF REDEFINES RES-WORK-REC.
013400     05      FILLER              PIC X(36).
013500     05      RW-NAME-EMAIL       PIC X(100).
013600     05      FILLER              PIC X(49).
013700
013800*--------------------------------------------------------------------*
013900* weitere Arbeitsfelder fuer den E-Mail-Scan
014000*--------------------------------------------------------------------*
014100 01          WORK-FELDER.
014200     05      W-EMAIL             PIC X(50).
014300     05      W-CHAR              PIC X(01).
014400     05      W-TODAY             PIC 9(08) VALUE ZERO.
014500     05      W-TODAY-VIEW REDEFINES W-TODAY.
014600         10  W-TODAY-CCYY        PIC 9(04).
014700         10  W-TODAY-MM          PIC 9(02).
014800         10  W-TODAY-DD          PIC 9(02).
014900     05      FILLER              PIC X(02) VALUE SPACES.
015000
015100*--------------------------------------------------------------------*
015200* Datum-/Uhrzeitfelder (fuer TAL-Routine) - liefert das aktuelle
015300* Datum fuer die Vergangenheitspruefung des Einreisedatums, da
015400* LINK-REC (anders als bei BKDATE0M) kein Tagesdatum mitbringt
015500*--------------------------------------------------------------------*
015600 01          TAL-TIME.
015700     05      TAL-JHJJMMTT.
015800      10     TAL-JHJJ            PIC S9(04) COMP.
015900      10     TAL-MM              PIC S9(04) COMP.
016000      10     TAL-TT              PIC S9(04) COMP.
016100     05      TAL-HHMI.
016200      10     TAL-HH              PIC S9(04) COMP.
016300      10     TAL-MI              PIC S9(04) COMP.
016400     05      TAL-SS              PIC S9(04) COMP.
016500     05      TAL-HS              PIC S9(04) COMP.
016600     05      TAL-MS              PIC S9(04) COMP.
016700     05      FILLER              PIC X(02) VALUE SPACES.
016800
016900 01          TAL-TIME-D.
017000     05      TAL-JHJJMMTT-D.
017100        10   TAL-JHJJ-D          PIC  9(04).
017200        10   TAL-MM-D            PIC  9(02).
017300        10   TAL-TT-D            PIC  9(02).
017400     05      TAL-HHMI-D.
017500        10   TAL-HH-D            PIC  9(02).
017600        10   TAL-MI-D            PIC  9(02).
017700     05      TAL-SS-D            PIC  9(02).
017800     05      TAL-HS-D            PIC  9(02).
017900     05      TAL-MS-D            PIC  9(02).
018000     05      FILLER              PIC X(02) VALUE SPACES.
018100 01          TAL-TIME-N REDEFINES TAL-TIME-D.
018200     05      TAL-TIME-N16        PIC  9(16).
018300     05      TAL-TIME-REST       PIC  9(02).
018400     05      FILLER              PIC X(02) VALUE SPACES.
018500
018600 LINKAGE SECTION.
018700     05      FILLER              PIC X(02) VALUE SPACES.
018800*-->    Uebergabe aus Aufrufer (BKSVCE0M / Testtreiber)
018900 01     LINK-REC.
019000    05  LINK-HDR.
019100     10 LINK-CMD                PIC X(02).
019200*       "VA" = Satz pruefen
019300*       "CF" = auf CONFIRMED umstellen
019400*       "CX" = auf CANCELLED umstellen
019500     10 LINK-RC                 PIC S9(04) COMP.
019600*       0 = OK
019700*       1 = Gastname leer
019800*       2 = E-Mail leer oder ungueltiges Format
019900*       3 = Abreise nicht nach Einreise
020000*       4 = Zimmertyp unbekannt
020100*       5 = Gesamtpreis negativ
020200*       6 = Statusuebergang nicht erlaubt (CF/CX)
020300*       7 = Einreisedatum fehlt oder liegt in der Vergangenheit
020400     10 LINK-MSG                PIC X(40).
020500    05  LINK-RES-ENTRY.
020600       COPY BKRESRCC OF "=BOOKLIB".
020700    05  FILLER                  PIC X(04) VALUE SPACES.
020800
020900 PROCEDURE DIVISION USING LINK-REC.
021000******************************************************************
021100* Steuerungs-Section
021200******************************************************************
021300 A100-STEUERUNG SECTION.
021400 A100-00.
021500     IF  SHOW-VERSION
021600         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
021700         EXIT PROGRAM
021800     END-IF
021900
022000     PERFORM C000-INIT
022100
022200     EVALUATE LINK-CMD
022300        WHEN "VA"  PERFORM S100-VALIDATE
022400        WHEN "CF"  PERFORM S200-CONFIRM
022500        WHEN "CX"  PERFORM S300-CANCEL
022600        WHEN OTHER MOVE 9999 TO LINK-RC
022700                   MOVE "UNKNOWN LINK-CMD IN BKRSVC0M" TO LINK-MSG
022800     END-EVALUATE
022900     .
023000 A100-99.
023100     EXIT PROGRAM.
023200
023300******************************************************************
023400* Initialisierung
023500******************************************************************
023600 C000-INIT SECTION.
023700 C000-00.
023800     MOVE ZERO TO LINK-RC
023900     MOVE SPACES TO LINK-MSG
024000     MOVE LINK-RES-ENTRY TO RES-WORK-REC
024100     PERFORM U200-TIMESTAMP
024200     MOVE TAL-JHJJ-D TO W-TODAY-CCYY
024300     MOVE TAL-MM-D   TO W-TODAY-MM
024400     MOVE TAL-TT-D   TO W-TODAY-DD
024500     .
024600 C000-99.
024700     EXIT.
024800
024900******************************************************************
025000* U200 - heutiges Datum ueber die TAL-Uhrzeitroutine ermitteln
025100* (LINK-REC bringt hier anders als bei BKDATE0M kein Tagesdatum
025200* vom Aufrufer mit)
025300******************************************************************
025400 U200-TIMESTAMP SECTION.
025500 U200-00.
025600     ENTER TAL "TIME" USING TAL-TIME
025700     MOVE CORR TAL-TIME TO TAL-TIME-D
025800     .
025900 U200-99.
026000     EXIT.
026100
026200******************************************************************
026300* VA - vollstaendige Feldpruefung
026400******************************************************************
026500 S100-VALIDATE SECTION.
026600 S100-00.
026700     IF  RES-GUEST-NAME = SPACES
026800         MOVE 1 TO LINK-RC
026900         MOVE "GUEST NAME MUST NOT BE BLANK" TO LINK-MSG
027000         GO TO S100-99
027100     END-IF
027200
027300     IF  RES-GUEST-EMAIL = SPACES
027400         MOVE 2 TO LINK-RC
027500         MOVE "GUEST EMAIL MUST NOT BE BLANK" TO LINK-MSG
027600         GO TO S100-99
027700     END-IF
027800
027900     PERFORM S110-CHECK-EMAIL-FORMAT THRU S110-99
028000     IF  EMAIL-BAD
028100         MOVE 2 TO LINK-RC
028200         MOVE "GUEST EMAIL FORMAT INVALID" TO LINK-MSG
028300         GO TO S100-99
028400     END-IF
028500
028600     IF  RES-CHECKIN-DATE = ZERO
028700         OR RES-CHECKIN-DATE < W-TODAY
028800         MOVE 7 TO LINK-RC
028900         MOVE "CHECKIN REQUIRED, NOT BEFORE TODAY" TO LINK-MSG
029000         GO TO S100-99
029100     END-IF
029200
029300     IF  RES-CHECKOUT-DATE NOT > RES-CHECKIN-DATE
029400         MOVE 3 TO LINK-RC
029500         MOVE "CHECKOUT MUST BE AFTER CHECKIN" TO LINK-MSG
029600         GO TO S100-99
029700     END-IF
029800
029900     IF  NOT RES-RT-KNOWN
030000         MOVE 4 TO LINK-RC
030100         MOVE "UNKNOWN ROOM TYPE CODE" TO LINK-MSG
030200         GO TO S100-99
030300     END-IF
030400
030500     IF  RES-TOTAL-PRICE < 0
030600         MOVE 5 TO LINK-RC
030700         MOVE "TOTAL PRICE MUST NOT BE NEGATIVE" TO LINK-MSG
030800         GO TO S100-99
030900     END-IF
031000
031100     MOVE ZERO TO LINK-RC
031200     MOVE SPACES TO LINK-MSG
031300     .
031400 S100-99.
031500     EXIT.
031600
031700******************************************************************
031800* S110 - E-Mail-Format pruefen (Zeichenklassen-Scan statt REGEX):
031900* genau ein "@", mindestens ein Zeichen davor, im Domainteil
032000* mindestens ein "." mit mindestens einem Zeichen davor und
032100* danach.
032200******************************************************************
032300 S110-CHECK-EMAIL-FORMAT SECTION.
032400 S110-00.
032500     MOVE ZERO TO EMAIL-STATUS
032600     MOVE RES-GUEST-EMAIL TO W-EMAIL
032700     MOVE ZERO TO C4-AT-COUNT
032800     MOVE ZERO TO C4-AT-POS
032900     MOVE ZERO TO C4-DOT-POS
033000
033100     MOVE 50 TO C4-LEN
033200     PERFORM S112-TRIM-STEP THRU S112-99
033300             VARYING C4-LEN FROM 50 BY -1
033400             UNTIL C4-LEN < 1
033500                 OR W-EMAIL(C4-LEN:1) NOT = SPACE
033600
033700     IF  C4-LEN < 3
033800         SET EMAIL-BAD TO TRUE
033900         GO TO S110-99
034000     END-IF
034100
034200     PERFORM S111-SCAN-ONE-CHAR THRU S111-99
034300             VARYING C4-PTR FROM 1 BY 1
034400             UNTIL C4-PTR > C4-LEN
034500
034600     IF  C4-AT-COUNT NOT = 1
034700         SET EMAIL-BAD TO TRUE
034800         GO TO S110-99
034900     END-IF
035000
035100     IF  C4-AT-POS = 1 OR C4-AT-POS = C4-LEN
035200         SET EMAIL-BAD TO TRUE
035300         GO TO S110-99
035400     END-IF
035500
035600     IF  C4-DOT-POS = ZERO
035700         OR C4-DOT-POS < C4-AT-POS + 2
035800         OR C4-DOT-POS = C4-LEN
035900         SET EMAIL-BAD TO TRUE
036000         GO TO S110-99
036100     END-IF
036200
036300     SET EMAIL-OK TO TRUE
036400     .
036500 S110-99.
036600     EXIT.
036700
036800******************************************************************
036900* S111 - ein Zeichen der E-Mail-Adresse klassifizieren
037000******************************************************************
037100 S111-SCAN-ONE-CHAR SECTION.
037200 S111-00.
037300     MOVE W-EMAIL(C4-PTR:1) TO W-CHAR
037400     IF  W-CHAR = "@"
037500         ADD 1 TO C4-AT-COUNT
037600         IF  C4-AT-POS = ZERO
037700             MOVE C4-PTR TO C4-AT-POS
037800         END-IF
037900     END-IF
038000     IF  W-CHAR = "."
038100         AND C4-AT-POS NOT = ZERO
038200         AND C4-PTR > C4-AT-POS
038300         MOVE C4-PTR TO C4-DOT-POS
038400     END-IF
038500     .
038600 S111-99.
038700     EXIT.
038800
038900******************************************************************
039000* S112 - Schrittkoerper fuer die rechtsbuendige Laengensuche
039100* (die eigentliche Pruefung steckt in der UNTIL-Bedingung)
039200******************************************************************
039300 S112-TRIM-STEP SECTION.
039400 S112-00.
039500     CONTINUE.
039600 S112-99.
039700     EXIT.
039800
039900******************************************************************
040000* CF - auf CONFIRMED umstellen (nur aus PENDING erlaubt)
040100******************************************************************
040200 S200-CONFIRM SECTION.
040300 S200-00.
040400     IF  NOT RES-STAT-PENDING
040500         MOVE 6 TO LINK-RC
040600         MOVE "CONFIRM ONLY ALLOWED FROM PENDING" TO LINK-MSG
040700         GO TO S200-99
040800     END-IF
040900
041000     SET RES-STAT-CONFIRMED TO TRUE
041100     MOVE RES-WORK-REC TO LINK-RES-ENTRY
041200     MOVE ZERO TO LINK-RC
041300     MOVE SPACES TO LINK-MSG
041400     .
041500 S200-99.
041600     EXIT.
041700
041800******************************************************************
041900* CX - auf CANCELLED umstellen (nicht aus COMPLETED/CANCELLED)
042000******************************************************************
042100 S300-CANCEL SECTION.
042200 S300-00.
042300     IF  RES-STAT-COMPLETED
042400         MOVE 6 TO LINK-RC
042500         MOVE "CANCEL NOT ALLOWED FROM COMPLETED" TO LINK-MSG
042600         GO TO S300-99
042700     END-IF
042800     IF  RES-STAT-CANCELLED
042900         MOVE 6 TO LINK-RC
043000         MOVE "RESERVATION ALREADY CANCELLED" TO LINK-MSG
043100         GO TO S300-99
043200     END-IF
043300
043400     SET RES-STAT-CANCELLED TO TRUE
043500     MOVE RES-WORK-REC TO LINK-RES-ENTRY
043600     MOVE ZERO TO LINK-RC
043700     MOVE SPACES TO LINK-MSG
043800     .
043900 S300-99.
044000     EXIT.
