000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400
000500* Sourcesafe-Module
000600?SEARCH  =BKSVCE0
000700
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300
001400 IDENTIFICATION DIVISION.
001500
001600 PROGRAM-ID.     BKMAIN0O.
001700 AUTHOR.         K LUDEWIG.
001800 INSTALLATION.   BOOKINGMX RESERVATIONS.
001900 DATE-WRITTEN.   05/21/91.
002000 DATE-COMPILED.
002100 SECURITY.       NON-CONFIDENTIAL.
002200
002300*****************************************************************
002400* Letzte Aenderung :: 2000-01-05
002500* Letzte Version   :: A.00.05
002600* Kurzbeschreibung :: Naechtlicher Sammellauf Reservierungen -
002700*                     Laedt RESVIN, erstellt Verfuegbarkeits- und
002800*                     Statusreport, schreibt RESVOUT fort
002900*
003000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003200*----------------------------------------------------------------*
003300* Vers. | Datum    | von | Kommentar                             *
003400*-------|----------|-----|---------------------------------------*
003500*A.00.00|1991-05-21| kl  | Neuerstellung aus SRCCOMP-Rahmen fuer  *
003600*       |          |     | den Sammellauf BookingMx              *
003700*A.00.01|1991-07-09| rtm | Laden RESVIN in Arbeitstabelle         *
003800*       |          |     | (max. 500 Saetze, analog BKAVAL0M)     *
003900*A.00.02|1992-03-26| po  | Statusuebersicht SUMMARY-REPORT-OUT    *
004000*       |          |     | ueber BKSVCE0M/SS ergaenzt             *
004100*A.00.03|1994-08-15| lor | Verfuegbarkeitsreport AVAILABILITY-    *
004200*       |          |     | REPORT-OUT ueber BKSVCE0M/AR ergaenzt  *
004300*A.00.04|1998-12-07| kl  | Y2K-Nacharbeit: Berichtsdatum ueber    *
004400*       |          |     | TAL-Uhrzeitroutine (CCYY) statt        *
004500*       |          |     | zweistelligem Jahr ermittelt           *
004600*A.00.05|2000-01-05| kl  | Jahrtausendwechsel-Kontrolle - Testlauf*
004700*       |          |     | ohne Befund                             *
004800*----------------------------------------------------------------*
004900*
005000* Programmbeschreibung
005100* --------------------
005200* Haupttreiber des naechtlichen BookingMx-Sammellaufs. Liest den
005300* kompletten Reservierungsbestand aus RESVIN in eine Arbeits-
005400* tabelle (kein ISAM auf dieser Maschine verfuegbar, daher linearer
005500* Bestand wie bei den Unterprogrammen BKAVAL0M/BKSVCE0M), ruft
005600* BKSVCE0M fuer die Statusuebersicht (SS) und den Verfuegbarkeits-
005700* report (AR) auf und schreibt den (unveraenderten) Bestand nach
005800* RESVOUT fort. Anlage/Bestaetigung/Stornierung/Terminaenderung
005900* einzelner Saetze laeuft ausserhalb dieses Sammellaufs ueber
006000* BKSVCE0M direkt (Online-Dialog, kein Batchkommando-File in
006100* diesem Sammellauf vorgesehen) - siehe Testtreiber BKSVCE0D
006200* fuer den Nachweis, dass CR/CF/CX/UD sowie die Suchfilter und
006300* PQ ueber dasselbe LINK-REC-Protokoll erreichbar sind, das
006400* dieser Treiber hier nur fuer SS und AR anstoesst.
006500*
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     SWITCH-15 IS ANZEIGE-VERSION
007200         ON STATUS IS SHOW-VERSION
007300     CLASS ALPHNUM IS "0123456789"
007400                      "abcdefghijklmnopqrstuvwxyz"
007500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT RESERVATIONS-IN   ASSIGN TO "RESVIN"
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS FILE-STATUS.
008200     SELECT RESERVATIONS-OUT  ASSIGN TO "RESVOUT"
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS  IS FILE-STATUS.
008500     SELECT AVAILABILITY-REPORT-OUT ASSIGN TO "AVLRPT"
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS FILE-STATUS.
008800     SELECT SUMMARY-REPORT-OUT ASSIGN TO "SSRPT"
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS  IS FILE-STATUS.
009100
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  RESERVATIONS-IN
009500     RECORD CONTAINS 200 CHARACTERS.
009600 01  RESV-IN-REC.
009700     COPY BKRESRCC OF "=BOOKLIB".
009800
009900 FD  RESERVATIONS-OUT
010000     RECORD CONTAINS 200 CHARACTERS.
010100 01  RESV-OUT-REC.
010200     COPY BKRESRCC OF "=BOOKLIB".
010300
010400 FD  AVAILABILITY-REPORT-OUT
010500     RECORD CONTAINS 080 CHARACTERS.
010600 01  AR-PRINT-REC.
010700     05  AR-PRINT-TEXT        PIC X(79).
010800     05  FILLER               PIC X(01).
010900
011000 FD  SUMMARY-REPORT-OUT
011100     RECORD CONTAINS 080 CHARACTERS.
011200 01  SS-PRINT-REC.
011300     05  SS-PRINT-TEXT        PIC X(79).
011400     05  FILLER               PIC X(01).
011500
011600 WORKING-STORAGE SECTION.
011700*--------------------------------------------------------------------*
011800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011900*--------------------------------------------------------------------*
012000 01          COMP-FELDER.
012100     05      C4-IX               PIC S9(04) COMP.
012200     05      C4-RES-COUNT        PIC S9(04) COMP VALUE ZERO.
012300
012400     05      C4-X.
012500      10                         PIC X VALUE LOW-VALUE.
012600      10     C4-X2               PIC X.
012700     05      C4-NUM REDEFINES C4-X
012800                                 PIC S9(04) COMP.
012900     05      FILLER              PIC X(02) VALUE SPACES.
013000
013100*--------------------------------------------------------------------*
013200* Display-Felder: Praefix D
013300*--------------------------------------------------------------------*
013400 01          DISPLAY-FELDER.
013500     05      D-NUM3-AVAIL        PIC  9(03).
013600     05      D-NUM3-TOTAL        PIC  9(03).
013700     05      D-NUM5              PIC  9(05).
013800     05      D-CCYYMMDD          PIC  9(08).
013900     05      FILLER              PIC X(02) VALUE SPACES.
014000
014100*--------------------------------------------------------------------*
014200* Felder mit konstantem Inhalt: Praefix K
014300*--------------------------------------------------------------------*
014400 01          KONSTANTE-FELDER.
014500     05      K-MODUL             PIC X(08) VALUE "BKMAIN0O".
014600*           ---> Default-Berichtszeitraum fuer den naechtlichen
014700*                Verfuegbarkeitsreport - bis ein Parameterfile
014800*                eingerichtet ist, steht er hier fest (per
014900*                Operating-Anweisung bei Bedarf manuell aendern)
015000     05      K-AR-CHECKIN         PIC 9(08) VALUE 20240601.
015100     05      K-AR-CHECKOUT        PIC 9(08) VALUE 20240701.
015200     05      FILLER              PIC X(02) VALUE SPACES.
015300
015400*----------------------------------------------------------------*
015500* Conditional-Felder
015600*----------------------------------------------------------------*
015700 01          SCHALTER.
015800     05      FILE-STATUS         PIC X(02).
015900          88 FILE-OK                         VALUE "00".
016000          88 FILE-NOK                        VALUE "01" THRU "99".
016100     05      REC-STAT REDEFINES  FILE-STATUS.
016200        10   FILE-STATUS1        PIC X.
016300          88 FILE-EOF-CD                     VALUE "1".
016400          88 FILE-INVALID                    VALUE "2".
016500        10                       PIC X.
016600     05      PRG-STATUS          PIC 9      VALUE ZERO.
016700          88 PRG-OK                         VALUE ZERO.
016800          88 PRG-ABBRUCH                    VALUE 2.
016900     05      RDR-STATUS          PIC X      VALUE "N".
017000          88 FILE-EOF                       VALUE "Y".
017100     05      FILLER              PIC X(02) VALUE SPACES.
017200
017300*--------------------------------------------------------------------*
017400* weitere Arbeitsfelder
017500*--------------------------------------------------------------------*
017600 01          WORK-FELDER.
017700     05      ZEILE               PIC X(80).
017800     05      W-STATUS-TEXT       PIC X(12).
017900     05      FILLER              PIC X(02) VALUE SPACES.
018000
018100*--------------------------------------------------------------------*
018200* Datum-/Uhrzeitfelder (fuer TAL-Routine)
018300*--------------------------------------------------------------------*
018400 01          TAL-TIME.
018500     05      TAL-JHJJMMTT.
018600      10     TAL-JHJJ            PIC S9(04) COMP.
018700      10     TAL-MM              PIC S9(04) COMP.
018800      10     TAL-TT              PIC S9(04) COMP.
018900     05      TAL-HHMI.
019000      10     TAL-HH              PIC S9(04) COMP.
019100      10     TAL-MI              PIC S9(04) COMP.
019200     05      TAL-SS              PIC S9(04) COMP.
019300     05      TAL-HS              PIC S9(04) COMP.
019400     05      TAL-MS              PIC S9(04) COMP.
019500     05      FILLER              PIC X(02) VALUE SPACES.
019600
019700 01          TAL-TIME-D.
019800     05      TAL-JHJJMMTT-D.
019900        10   TAL-JHJJ-D          PIC  9(04).
020000        10   TAL-MM-D            PIC  9(02).
020100        10   TAL-TT-D            PIC  9(02).
020200     05      TAL-HHMI-D.
020300        10   TAL-HH-D            PIC  9(02).
020400        10   TAL-MI-D            PIC  9(02).
020500     05      TAL-SS-D            PIC  9(02).
020600     05      TAL-HS-D            PIC  9(02).
020700     05      TAL-MS-D            PIC  9(02).
020800     05      FILLER              PIC X(02) VALUE SPACES.
020900 01          TAL-TIME-N REDEFINES TAL-TIME-D.
021000     05      TAL-TIME-N16        PIC  9(16).
021100     05      TAL-TIME-REST       PIC  9(02).
021200     05      FILLER              PIC X(02) VALUE SPACES.
021300
021400*--------------------------------------------------------------------*
021500* Arbeitsbestand Reservierungen (Ersatz fuer ISAM-Zugriff) -
021600* Tabellengroesse analog BKSVCE0M/BKAVAL0M
021700*--------------------------------------------------------------------*
021800 01          RES-ARBEITSBESTAND.
021900     05      WK-RES-ENTRY OCCURS 500 TIMES.
022000         10  WK-RES-REC.
022100             COPY BKRESRCC OF "=BOOKLIB".
022200     05      FILLER              PIC X(02) VALUE SPACES.
022300
022400*--------------------------------------------------------------------*
022500* Uebergabe an BKSVCE0M (siehe dort fuer das vollstaendige
022600* LINK-CMD/LINK-RC-Protokoll - hier nur SS und AR genutzt)
022700*--------------------------------------------------------------------*
022800 01          LINK-REC.
022900    05  LINK-HDR.
023000     10 LINK-CMD                PIC X(02).
023100     10 LINK-RC                 PIC S9(04) COMP.
023200     10 LINK-MSG                PIC X(40).
023300    05  LINK-DATA.
023400     10 LINK-TODAY-DATE         PIC 9(08).
023500     10 LINK-TARGET-ID          PIC X(36).
023600     10 LINK-IN-REC.
023700         COPY BKRESRCC OF "=BOOKLIB".
023800     10 LINK-FILTER-TEXT        PIC X(50).
023900     10 LINK-FILTER-STATUS      PIC X(10).
024000     10 LINK-FILTER-ROOM-TYPE   PIC X(06).
024100     10 LINK-FILTER-CHECKIN     PIC 9(08).
024200     10 LINK-FILTER-CHECKOUT    PIC 9(08).
024300     10 LINK-RES-COUNT          PIC S9(04) COMP.
024400     10 LINK-MATCH-COUNT        PIC S9(04) COMP.
024500     10 LINK-REPORT-COUNT       PIC S9(04) COMP.
024600     10 LINK-SS-TOTAL           PIC 9(05).
024700     10 LINK-SS-PENDING         PIC 9(05).
024800     10 LINK-SS-CONFIRMED       PIC 9(05).
024900     10 LINK-SS-CHECKEDIN       PIC 9(05).
025000     10 LINK-SS-COMPLETED       PIC 9(05).
025100     10 LINK-SS-CANCELLED       PIC 9(05).
025200     10 LINK-PB-BASE-PRICE      PIC S9(07)V99.
025300     10 LINK-PB-DISC-RATE       PIC S9V999.
025400     10 LINK-PB-DISC-AMOUNT     PIC S9(07)V99.
025500     10 LINK-PB-AFTER-DISC      PIC S9(07)V99.
025600     10 LINK-PB-TAX-AMOUNT      PIC S9(07)V99.
025700     10 LINK-PB-TOTAL-PRICE     PIC S9(07)V99.
025800     10 LINK-RES-TABLE OCCURS 500 TIMES.
025900         15 LINK-RES-ENTRY.
026000             COPY BKRESRCC OF "=BOOKLIB".
026100     10 LINK-MATCH-TABLE OCCURS 500 TIMES.
026200         15 LINK-MATCH-ENTRY.
026300             COPY BKRESRCC OF "=BOOKLIB".
026400     10 LINK-REPORT-TABLE OCCURS 4 TIMES.
026500         15 LINK-REPORT-ENTRY.
026600             20 LR-ROOM-TYPE    PIC X(06).
026700             20 LR-TOTAL-ROOMS  PIC 9(03).
026800             20 LR-BOOKED-ROOMS PIC 9(03).
026900             20 LR-AVAILABLE    PIC 9(03).
027000     05      FILLER              PIC X(02) VALUE SPACES.
027100
027200 PROCEDURE DIVISION.
027300******************************************************************
027400* Steuerungs-Section
027500******************************************************************
027600 A100-STEUERUNG SECTION.
027700 A100-00.
027800     IF  SHOW-VERSION
027900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
028000         STOP RUN
028100     END-IF
028200
028300     PERFORM B000-VORLAUF
028400     IF  PRG-ABBRUCH
028500         CONTINUE
028600     ELSE
028700         PERFORM B100-VERARBEITUNG
028800     END-IF
028900     PERFORM B090-ENDE
029000     STOP RUN
029100     .
029200 A100-99.
029300     EXIT.
029400
029500******************************************************************
029600* Vorlauf - Initialisierung, Berichtsdatum, Bestand laden
029700******************************************************************
029800 B000-VORLAUF SECTION.
029900 B000-00.
030000     PERFORM C000-INIT
030100     PERFORM U200-TIMESTAMP
030200     MOVE TAL-JHJJ-D TO D-CCYYMMDD(1:4)
030300     MOVE TAL-MM-D   TO D-CCYYMMDD(5:2)
030400     MOVE TAL-TT-D   TO D-CCYYMMDD(7:2)
030500     MOVE D-CCYYMMDD TO LINK-TODAY-DATE
030600
030700     PERFORM B010-LOAD-TABLE
030800     IF  FILE-NOK AND NOT FILE-EOF-CD
030900         DISPLAY "FEHLER BEIM LESEN RESVIN - FILE-STATUS="
031000                 FILE-STATUS
031100         SET PRG-ABBRUCH TO TRUE
031200     END-IF
031300     .
031400 B000-99.
031500     EXIT.
031600
031700******************************************************************
031800* Initialisierung von Feldern
031900******************************************************************
032000 C000-INIT SECTION.
032100 C000-00.
032200     INITIALIZE SCHALTER
032300     MOVE ZERO TO C4-RES-COUNT
032400     MOVE "N"  TO RDR-STATUS
032500     .
032600 C000-99.
032700     EXIT.
032800
032900******************************************************************
033000* Bestand RESVIN vollstaendig in die Arbeitstabelle laden -
033100* Prime-Read/Folgelesen-Muster, linearer Scan (kein ISAM)
033200******************************************************************
033300 B010-LOAD-TABLE SECTION.
033400 B010-00.
033500     OPEN INPUT RESERVATIONS-IN
033600     IF  FILE-NOK
033700         GO TO B010-99
033800     END-IF
033900
034000     READ RESERVATIONS-IN
034100         AT END SET FILE-EOF TO TRUE
034200     END-READ
034300
034400     PERFORM B011-STORE-ONE-REC THRU B011-99
034500             UNTIL FILE-EOF OR C4-RES-COUNT > 499
034600
034700     CLOSE RESERVATIONS-IN
034800     .
034900 B010-99.
035000     EXIT.
035100
035200 B011-STORE-ONE-REC SECTION.
035300 B011-00.
035400     ADD 1 TO C4-RES-COUNT
035500     MOVE RESV-IN-REC TO WK-RES-REC(C4-RES-COUNT)
035600     READ RESERVATIONS-IN
035700         AT END SET FILE-EOF TO TRUE
035800     END-READ
035900     .
036000 B011-99.
036100     EXIT.
036200
036300******************************************************************
036400* Verarbeitung - Statusuebersicht, Verfuegbarkeitsreport,
036500* Bestand fortschreiben
036600******************************************************************
036700 B100-VERARBEITUNG SECTION.
036800 B100-00.
036900     PERFORM B110-RUN-STATUS-SUMMARY
037000     PERFORM B120-RUN-AVAIL-REPORT
037100     PERFORM B130-REWRITE-RESERVATIONS
037200     .
037300 B100-99.
037400     EXIT.
037500
037600******************************************************************
037700* SS - Statusuebersicht ueber BKSVCE0M anstossen und ausdrucken
037800******************************************************************
037900 B110-RUN-STATUS-SUMMARY SECTION.
038000 B110-00.
038100     MOVE "SS"           TO LINK-CMD
038200     MOVE C4-RES-COUNT   TO LINK-RES-COUNT
038300     PERFORM B112-COPY-TO-LINK THRU B112-99
038400             VARYING C4-IX FROM 1 BY 1
038500             UNTIL C4-IX > C4-RES-COUNT
038600     CALL "BKSVCE0M" USING LINK-REC
038700
038800     OPEN OUTPUT SUMMARY-REPORT-OUT
038900     MOVE LINK-SS-TOTAL TO D-NUM5
039000     STRING "Total: " DELIMITED BY SIZE,
039100            D-NUM5    DELIMITED BY SIZE
039200     INTO SS-PRINT-TEXT
039300     WRITE SS-PRINT-REC
039400     MOVE LINK-SS-PENDING TO D-NUM5
039500     STRING "Pending: " DELIMITED BY SIZE,
039600            D-NUM5      DELIMITED BY SIZE
039700     INTO SS-PRINT-TEXT
039800     WRITE SS-PRINT-REC
039900     MOVE LINK-SS-CONFIRMED TO D-NUM5
040000     STRING "Confirmed: " DELIMITED BY SIZE,
040100            D-NUM5        DELIMITED BY SIZE
040200     INTO SS-PRINT-TEXT
040300     WRITE SS-PRINT-REC
040400     MOVE LINK-SS-CHECKEDIN TO D-NUM5
040500     STRING "Checked In: " DELIMITED BY SIZE,
040600            D-NUM5         DELIMITED BY SIZE
040700     INTO SS-PRINT-TEXT
040800     WRITE SS-PRINT-REC
040900     MOVE LINK-SS-COMPLETED TO D-NUM5
041000     STRING "Completed: " DELIMITED BY SIZE,
041100            D-NUM5         DELIMITED BY SIZE
041200     INTO SS-PRINT-TEXT
041300     WRITE SS-PRINT-REC
041400     MOVE LINK-SS-CANCELLED TO D-NUM5
041500     STRING "Cancelled: " DELIMITED BY SIZE,
041600            D-NUM5         DELIMITED BY SIZE
041700     INTO SS-PRINT-TEXT
041800     WRITE SS-PRINT-REC
041900     CLOSE SUMMARY-REPORT-OUT
042000     .
042100 B110-99.
042200     EXIT.
042300
042400******************************************************************
042500* B112 - eine Tabellenzeile aus dem Arbeitsbestand in die
042600* LINK-RES-TABLE fuer BKSVCE0M uebertragen
042700******************************************************************
042800 B112-COPY-TO-LINK SECTION.
042900 B112-00.
043000     MOVE WK-RES-REC(C4-IX) TO LINK-RES-ENTRY(C4-IX)
043100     .
043200 B112-99.
043300     EXIT.
043400
043500******************************************************************
043600* AR - Verfuegbarkeitsreport ueber BKSVCE0M anstossen und
043700* ausdrucken (fester Default-Zeitraum K-AR-CHECKIN/-CHECKOUT)
043800******************************************************************
043900 B120-RUN-AVAIL-REPORT SECTION.
044000 B120-00.
044100     MOVE "AR"               TO LINK-CMD
044200     MOVE K-AR-CHECKIN       TO LINK-FILTER-CHECKIN
044300     MOVE K-AR-CHECKOUT      TO LINK-FILTER-CHECKOUT
044400     MOVE C4-RES-COUNT       TO LINK-RES-COUNT
044500     PERFORM B112-COPY-TO-LINK THRU B112-99
044600             VARYING C4-IX FROM 1 BY 1
044700             UNTIL C4-IX > C4-RES-COUNT
044800     CALL "BKSVCE0M" USING LINK-REC
044900
045000     OPEN OUTPUT AVAILABILITY-REPORT-OUT
045100     STRING "Availability Report for " DELIMITED BY SIZE,
045200            K-AR-CHECKIN               DELIMITED BY SIZE,
045300            " to "                     DELIMITED BY SIZE,
045400            K-AR-CHECKOUT              DELIMITED BY SIZE,
045500            ":"                        DELIMITED BY SIZE
045600     INTO AR-PRINT-TEXT
045700     WRITE AR-PRINT-REC
045800
045900     PERFORM B121-WRITE-ONE-LINE THRU B121-99
046000             VARYING C4-IX FROM 1 BY 1
046100             UNTIL C4-IX > LINK-REPORT-COUNT
046200     CLOSE AVAILABILITY-REPORT-OUT
046300     .
046400 B120-99.
046500     EXIT.
046600
046700******************************************************************
046800* B121 - eine Zeile des Verfuegbarkeitsreports ausdrucken
046900******************************************************************
047000 B121-WRITE-ONE-LINE SECTION.
047100 B121-00.
047200     IF  LR-AVAILABLE(C4-IX) > ZERO
047300         MOVE "Available"    TO W-STATUS-TEXT
047400     ELSE
047500         MOVE "Fully Booked" TO W-STATUS-TEXT
047600     END-IF
047700     MOVE LR-AVAILABLE(C4-IX)   TO D-NUM3-AVAIL
047800     MOVE LR-TOTAL-ROOMS(C4-IX) TO D-NUM3-TOTAL
047900     STRING LR-ROOM-TYPE(C4-IX)  DELIMITED BY SPACE,
048000            " : "                DELIMITED BY SIZE,
048100            D-NUM3-AVAIL          DELIMITED BY SIZE,
048200            "/"                   DELIMITED BY SIZE,
048300            D-NUM3-TOTAL          DELIMITED BY SIZE,
048400            " rooms available - " DELIMITED BY SIZE,
048500            W-STATUS-TEXT         DELIMITED BY SIZE
048600     INTO AR-PRINT-TEXT
048700     WRITE AR-PRINT-REC
048800     .
048900 B121-99.
049000     EXIT.
049100
049200******************************************************************
049300* Bestand unveraendert nach RESVOUT fortschreiben
049400******************************************************************
049500 B130-REWRITE-RESERVATIONS SECTION.
049600 B130-00.
049700     OPEN OUTPUT RESERVATIONS-OUT
049800     PERFORM B131-WRITE-ONE-RES THRU B131-99
049900             VARYING C4-IX FROM 1 BY 1
050000             UNTIL C4-IX > C4-RES-COUNT
050100     CLOSE RESERVATIONS-OUT
050200     .
050300 B130-99.
050400     EXIT.
050500
050600 B131-WRITE-ONE-RES SECTION.
050700 B131-00.
050800     MOVE WK-RES-REC(C4-IX) TO RESV-OUT-REC
050900     WRITE RESV-OUT-REC
051000     .
051100 B131-99.
051200     EXIT.
051300
051400******************************************************************
051500* TIMESTAMP erstellen (fuer Berichtsdatum LINK-TODAY-DATE)
051600******************************************************************
051700 U200-TIMESTAMP SECTION.
051800 U200-00.
051900     ENTER TAL "TIME" USING TAL-TIME
052000     MOVE CORR TAL-TIME TO TAL-TIME-D
052100     .
052200 U200-99.
052300     EXIT.
052400
052500******************************************************************
052600* Ende
052700******************************************************************
052800 B090-ENDE SECTION.
052900 B090-00.
053000     IF  PRG-ABBRUCH
053100         DISPLAY ">>> ABBRUCH !!! <<<"
053200     ELSE
053300         MOVE C4-RES-COUNT TO D-NUM5
053400         STRING ">>> BKMAIN0O SAMMELLAUF BEENDET - " DELIMITED BY SIZE,
053500                D-NUM5                               DELIMITED BY SIZE,
053600                " SAETZE VERARBEITET <<<"             DELIMITED BY SIZE
053700         INTO ZEILE
053800         DISPLAY ZEILE
053900     END-IF
054000     .
054100 B090-99.
054200     EXIT.
