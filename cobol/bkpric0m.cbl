000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.     BKPRIC0M.
001300 AUTHOR.         R TORMANN.
001400 INSTALLATION.   BOOKINGMX RESERVATIONS.
001500 DATE-WRITTEN.   03/19/91.
001600 DATE-COMPILED.
001700 SECURITY.       NON-CONFIDENTIAL.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2000-01-05
002100* Letzte Version   :: A.00.04
002200* Kurzbeschreibung :: Preisberechnung (Grundpreis, Rabattstufe,
002300*                     Steuer, Gesamtpreis) fuer BookingMx
002400*
002500* Aenderungen
002600*----------------------------------------------------------------*
002700* Vers.   | Datum      | von | Kommentar                         *
002800*---------|------------|-----|-----------------------------------*
002900* A.00.00 | 1991-03-19 | rtm | Neuerstellung aus SSFANO0M-Rahmen *
003000* A.00.01 | 1991-06-11 | kl  | Rabattstufe 30+ Naechte ergaenzt  *
003100*         |            |     | (vorher nur 3 Stufen)            *
003200* A.00.02 | 1993-09-02 | lor | PR-Ablehnung bei negativer        *
003300*         |            |     | Grundpreis/Naechte-Eingabe        *
003400* A.00.03 | 1998-12-03 | rtm | Y2K-Audit durchgefuehrt - keine   *
003500*         |            |     | Jahresfelder betroffen            *
003600* A.00.04 | 2000-01-05 | rtm | Jahrtausendwechsel-Kontrolle -    *
003700*         |            |     | Testlauf ohne Befund              *
003800*----------------------------------------------------------------*
003900*
004000* Programmbeschreibung
004100* --------------------
004200* Zustandsloses Rechenmodul (keine eigene Datei-E/A). Erhaelt
004300* Zimmertyp-Code und Naechte-Anzahl ueber LINK-DATA, sucht den
004400* Grundpreis in der Zimmertyp-Tabelle (BKRTYPCC, C000-INIT laedt
004500* die vier Eintraege), und liefert den vollstaendigen
004600* Preis-Breakdown (Grundpreis/Rabatt/Steuer/Gesamt) zurueck.
004700*
004800* Rabattstufen (gesamter Aufenthalt, nicht pro Nacht):
004900*   1-6 Naechte   : 0 % Rabatt
005000*   7-13 Naechte  : 5 % Rabatt
005100*   14-29 Naechte : 10 % Rabatt
005200*   30+ Naechte   : 15 % Rabatt
005300* (hoechste erreichte Stufe gewinnt - 30+ zuerst pruefen)
005400*
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     SWITCH-15 IS ANZEIGE-VERSION
006100         ON STATUS IS SHOW-VERSION
006200     CLASS ALPHNUM IS "0123456789"
006300                      "abcdefghijklmnopqrstuvwxyz"
006400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200 WORKING-STORAGE SECTION.
007300*--------------------------------------------------------------------*
007400* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007500*--------------------------------------------------------------------*
007600 01          COMP-FELDER.
007700     05      C4-RT-IDX           PIC S9(04) COMP.
007800     05      C4-FOUND            PIC S9(04) COMP.
007900
008000     05      C4-X.
008100      10                         PIC X VALUE LOW-VALUE.
008200      10     C4-X2               PIC X.
008300     05      C4-NUM REDEFINES C4-X
008400                                 PIC S9(04) COMP.
008500     05      FILLER              PIC X(02) VALUE SPACES.
008600
008700*--------------------------------------------------------------------*
008800* Display-Felder: Praefix D
008900*--------------------------------------------------------------------*
009000 01          DISPLAY-FELDER.
009100     05      D-NUM4              PIC -9(04).
009200     05      FILLER              PIC X(02) VALUE SPACES.
009300
009400*--------------------------------------------------------------------*
009500* Felder mit konstantem Inhalt: Praefix K
009600*--------------------------------------------------------------------*
009700 01          KONSTANTE-FELDER.
009800     05      K-MODUL             PIC X(08) VALUE "BKPRIC0M".
009900     05      K-TAX-RATE          PIC 9V999 VALUE 0.160.
010000     05      K-RATE-30           PIC 9V999 VALUE 0.150.
010100     05      K-RATE-14           PIC 9V999 VALUE 0.100.
010200     05      K-RATE-7            PIC 9V999 VALUE 0.050.
010300     05      K-RATE-0            PIC 9V999 VALUE 0.000.
010400
010500*--------------------------------------------------------------------*
010600* Zimmertyp-Stammdaten (BKRTYPCC) und deren Ladewerte
010700*--------------------------------------------------------------------*
010800 COPY BKRTYPCC OF "=BOOKLIB".
010900     05      FILLER              PIC X(02) VALUE SPACES.
011000
011100*----------------------------------------------------------------*
011200* Conditional-Felder
011300*----------------------------------------------------------------*
011400 01          SCHALTER.
011500     05      PRG-STATUS          PIC 9      VALUE ZERO.
011600          88 PRG-OK                         VALUE ZERO.
011700          88 PRG-NOK                        VALUE 1 THRU 9.
011800     05      FILLER              PIC X(02) VALUE SPACES.
011900
012000*--------------------------------------------------------------------*
012100* Preis-Breakdown - Arbeitskopie (Praefix PB wie PRICE-BREAKDOWN-
012200* Satz in BKMAIN0O); REDEFINES liefert eine Editier-Sicht fuer
012300* die spaetere DISPLAY-Aufbereitung im Aufrufer.
012400*--------------------------------------------------------------------*
012500 01          PRICE-BREAKDOWN.
012600     05      PB-BASE-PRICE       PIC S9(07)V99.
012700     05      PB-DISCOUNT-RATE    PIC S9V999.
012800     05      PB-DISCOUNT-AMOUNT  PIC S9(07)V99.
012900     05      PB-PRICE-AFTER-DISC PIC S9(07)V99.
013000     05      PB-TAX-AMOUNT       PIC S9(07)V99.
013100     05      PB-TOTAL-PRICE      PIC S9(07)V99.
013200     05      FILLER              PIC X(02) VALUE SPACES.
013300 01          PB-EDIT-VIEW REDEFINES PRICE-BREAKDOWN.
013400     05      PB-E-BASE           PIC -9(07).99.
013500     05      PB-E-RATE           PIC -9.999.
013600     05      PB-E-DISC           PIC -9(07).99.
013700     05      PB-E-AFTER          PIC -9(07).99.
013800     05      PB-E-TAX            PIC -9(07).99.
013900     05      PB-E-TOTAL          PIC -9(07).99.
014000     05      FILLER              PIC X(02) VALUE SPACES.
014100
014200 LINKAGE SECTION.
014300     05      FILLER              PIC X(02) VALUE SPACES.
014400*-->    Uebergabe aus Aufrufer (BKSVCE0M / Testtreiber)
014500 01     LINK-REC.
014600    05  LINK-HDR.
014700     10 LINK-CMD                PIC X(02).
014800*       "PR" = vollstaendigen Preis-Breakdown berechnen
014900     10 LINK-RC                 PIC S9(04) COMP.
015000*       0 = OK
015100*       1 = unbekannter Zimmertyp-Code
015200*       2 = Naechte-Anzahl negativ
015300*       3 = Grundpreis negativ (sollte bei bekanntem Typ nicht
015400*           auftreten, wird trotzdem geprueft)
015500     10 LINK-MSG                PIC X(40).
015600    05  LINK-DATA.
015700     10 LINK-ROOM-TYPE          PIC X(06).
015800     10 LINK-NIGHTS             PIC S9(05) COMP.
015900     10 LINK-BASE-PRICE         PIC S9(07)V99.
016000     10 LINK-DISCOUNT-RATE      PIC S9V999.
016100     10 LINK-DISCOUNT-AMOUNT    PIC S9(07)V99.
016200     10 LINK-PRICE-AFTER-DISC   PIC S9(07)V99.
016300     10 LINK-TAX-AMOUNT         PIC S9(07)V99.
016400     10 LINK-TOTAL-PRICE        PIC S9(07)V99.
016500*-->    Editier-Sicht fuer Bildschirm-/Listausgabe beim Aufrufer,
016600*       ohne den Preis-Breakdown ein zweites Mal aufzubereiten.
016700     10 LINK-TOTAL-PRICE-EDIT REDEFINES LINK-TOTAL-PRICE
016800                               PIC -9(07).99.
016900     10 FILLER                  PIC X(04) VALUE SPACES.
017000
017100 PROCEDURE DIVISION USING LINK-REC.
017200******************************************************************
017300* Steuerungs-Section
017400******************************************************************
017500 A100-STEUERUNG SECTION.
017600 A100-00.
017700     IF  SHOW-VERSION
017800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
017900         EXIT PROGRAM
018000     END-IF
018100
018200     PERFORM C000-INIT
018300
018400     EVALUATE LINK-CMD
018500        WHEN "PR"  PERFORM S100-CALC-PRICE
018600        WHEN OTHER MOVE 9999 TO LINK-RC
018700                   MOVE "UNKNOWN LINK-CMD IN BKPRIC0M" TO LINK-MSG
018800     END-EVALUATE
018900     .
019000 A100-99.
019100     EXIT PROGRAM.
019200
019300******************************************************************
019400* Initialisierung - Zimmertyp-Stammdaten laden (fest codiert,
019500* keine externe Datei, siehe Kopfkommentar BKRTYPCC)
019600******************************************************************
019700 C000-INIT SECTION.
019800 C000-00.
019900     MOVE ZERO TO LINK-RC
020000     MOVE SPACES TO LINK-MSG
020100     INITIALIZE PRICE-BREAKDOWN
020200
020300     MOVE "SINGLE" TO RT-CODE(1)
020400     MOVE 050.00   TO RT-BASE-PRICE(1)
020500     MOVE 010      TO RT-CAPACITY(1)
020600
020700     MOVE "DOUBLE" TO RT-CODE(2)
020800     MOVE 080.00   TO RT-BASE-PRICE(2)
020900     MOVE 008      TO RT-CAPACITY(2)
021000
021100     MOVE "SUITE " TO RT-CODE(3)
021200     MOVE 150.00   TO RT-BASE-PRICE(3)
021300     MOVE 005      TO RT-CAPACITY(3)
021400
021500     MOVE "DELUXE" TO RT-CODE(4)
021600     MOVE 200.00   TO RT-BASE-PRICE(4)
021700     MOVE 003      TO RT-CAPACITY(4)
021800     .
021900 C000-99.
022000     EXIT.
022100
022200******************************************************************
022300* PR - Preis-Breakdown berechnen
022400******************************************************************
022500 S100-CALC-PRICE SECTION.
022600 S100-00.
022700     IF  LINK-NIGHTS < 0
022800         MOVE 2 TO LINK-RC
022900         MOVE "NIGHTS MUST NOT BE NEGATIVE" TO LINK-MSG
023000         GO TO S100-99
023100     END-IF
023200
023300     MOVE ZERO TO C4-FOUND
023400     MOVE 1 TO C4-RT-IDX
023500     PERFORM S110-SCAN-ONE-TYPE THRU S110-99
023600             VARYING C4-RT-IDX FROM 1 BY 1
023700             UNTIL C4-RT-IDX > 4
023800
023900     IF  C4-FOUND = ZERO
024000         MOVE 1 TO LINK-RC
024100         MOVE "UNKNOWN ROOM TYPE CODE" TO LINK-MSG
024200         GO TO S100-99
024300     END-IF
024400
024500     IF  LINK-BASE-PRICE < 0
024600         MOVE 3 TO LINK-RC
024700         MOVE "BASE PRICE MUST NOT BE NEGATIVE" TO LINK-MSG
024800         GO TO S100-99
024900     END-IF
025000
025100     COMPUTE PB-BASE-PRICE = LINK-BASE-PRICE * LINK-NIGHTS
025200
025300     EVALUATE TRUE
025400        WHEN LINK-NIGHTS >= 30
025500             MOVE K-RATE-30 TO PB-DISCOUNT-RATE
025600        WHEN LINK-NIGHTS >= 14
025700             MOVE K-RATE-14 TO PB-DISCOUNT-RATE
025800        WHEN LINK-NIGHTS >= 7
025900             MOVE K-RATE-7  TO PB-DISCOUNT-RATE
026000        WHEN OTHER
026100             MOVE K-RATE-0  TO PB-DISCOUNT-RATE
026200     END-EVALUATE
026300
026400     COMPUTE PB-DISCOUNT-AMOUNT ROUNDED =
026500             PB-BASE-PRICE * PB-DISCOUNT-RATE
026600
026700     COMPUTE PB-PRICE-AFTER-DISC =
026800             PB-BASE-PRICE - PB-DISCOUNT-AMOUNT
026900
027000     COMPUTE PB-TAX-AMOUNT ROUNDED =
027100             PB-PRICE-AFTER-DISC * K-TAX-RATE
027200
027300     COMPUTE PB-TOTAL-PRICE ROUNDED =
027400             PB-PRICE-AFTER-DISC + PB-TAX-AMOUNT
027500
027600     MOVE PB-BASE-PRICE         TO LINK-BASE-PRICE
027700     MOVE PB-DISCOUNT-RATE      TO LINK-DISCOUNT-RATE
027800     MOVE PB-DISCOUNT-AMOUNT    TO LINK-DISCOUNT-AMOUNT
027900     MOVE PB-PRICE-AFTER-DISC   TO LINK-PRICE-AFTER-DISC
028000     MOVE PB-TAX-AMOUNT         TO LINK-TAX-AMOUNT
028100     MOVE PB-TOTAL-PRICE        TO LINK-TOTAL-PRICE
028200
028300     MOVE ZERO TO LINK-RC
028400     MOVE SPACES TO LINK-MSG
028500     .
028600 S100-99.
028700     EXIT.
028800
028900******************************************************************
029000* S110 - eine Zimmertyp-Tabellenzeile gegen LINK-ROOM-TYPE pruefen
029100* (wird per PERFORM ... VARYING aus S100 heraus durchlaufen)
029200******************************************************************
029300 S110-SCAN-ONE-TYPE SECTION.
029400 S110-00.
029500     IF  LINK-ROOM-TYPE = RT-CODE(C4-RT-IDX)
029600         MOVE 1 TO C4-FOUND
029700         MOVE RT-BASE-PRICE(C4-RT-IDX) TO LINK-BASE-PRICE
029800     END-IF
029900     .
030000 S110-99.
030100     EXIT.
