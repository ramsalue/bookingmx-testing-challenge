000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000* Sourcesafe-Module
001100?SEARCH  =BKAVAL0
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID.     BKAVAL0D.
001600 AUTHOR.         H WEISSBACH.
001700 INSTALLATION.   BOOKINGMX RESERVATIONS.
001800 DATE-WRITTEN.   04/02/91.
001900 DATE-COMPILED.
002000 SECURITY.       NON-CONFIDENTIAL.
002100
002200*****************************************************************
002300* Letzte Aenderung :: 2000-01-05
002400* Letzte Version   :: A.00.03
002500* Kurzbeschreibung :: Testtreiber fuer BKAVAL0M (Verfuegbarkeit)
002600*
002700* Aenderungen
002800*----------------------------------------------------------------*
002900* Vers.   | Datum      | von | Kommentar                         *
003000*---------|------------|-----|-----------------------------------*
003100* A.00.00 | 1991-04-02 | hw  | Neuerstellung                    *
003200* A.00.01 | 1991-09-20 | lor | Testfall RP (Vollreport) ergaenzt*
003300* A.00.02 | 1998-10-12 | hw  | Testdaten Checkin/Checkout-Jahr   *
003400*         |            |     | auf 4-stellig umgestellt (Y2K)    *
003500* A.00.03 | 2000-01-05 | hw  | Jahrtausendwechsel-Kontrolle -    *
003600*         |            |     | Testlauf ohne Befund              *
003700*----------------------------------------------------------------*
003800*
003900* Programmbeschreibung
004000* --------------------
004100* Baut eine kleine Testtabelle mit drei Reservierungen im
004200* Arbeitsspeicher und ruft BKAVAL0M mit CT (ein Zimmertyp) und
004300* RP (Vollreport) auf.
004400*
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     SWITCH-15 IS ANZEIGE-VERSION
005100         ON STATUS IS SHOW-VERSION.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000*--------------------------------------------------------------------*
006100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006200*--------------------------------------------------------------------*
006300 01          COMP-FELDER.
006400     05      C4-CASE-NR          PIC S9(04) COMP VALUE ZERO.
006500     05      C4-IX               PIC S9(04) COMP.
006600     05      C4-X.
006700         10  FILLER              PIC X VALUE LOW-VALUE.
006800         10  C4-X2               PIC X.
006900     05      C4-NUM REDEFINES C4-X PIC S9(04) COMP.
007000
007100*--------------------------------------------------------------------*
007200* Display-Felder: Praefix D
007300*--------------------------------------------------------------------*
007400 01          DISPLAY-FELDER.
007500     05      D-NUM4              PIC -9(04).
007600     05      D-NUM3              PIC  9(03).
007700     05      FILLER              PIC X(02) VALUE SPACES.
007800
007900*--------------------------------------------------------------------*
008000* Felder mit konstantem Inhalt: Praefix K
008100*--------------------------------------------------------------------*
008200 01          KONSTANTE-FELDER.
008300     05      K-MODUL             PIC X(08) VALUE "BKAVAL0D".
008400     05      FILLER              PIC X(02) VALUE SPACES.
008500
008600*----------------------------------------------------------------*
008700* Conditional-Felder
008800*----------------------------------------------------------------*
008900 01          SCHALTER.
009000     05      PRG-STATUS          PIC 9      VALUE ZERO.
009100          88 PRG-OK                         VALUE ZERO.
009200          88 PRG-ABBRUCH                    VALUE 2.
009300     05      FILLER              PIC X(02) VALUE SPACES.
009400
009500*--------------------------------------------------------------------*
009600* weitere Arbeitsfelder
009700*--------------------------------------------------------------------*
009800 01          WORK-FELDER.
009900     05      ZEILE               PIC X(80).
010000     05      W-REDEF-CHECK       PIC X(08) VALUE "20240601".
010100     05      W-REDEF-VIEW REDEFINES W-REDEF-CHECK.
010200         10  W-REDEF-CCYY        PIC 9(04).
010300         10  W-REDEF-MM          PIC 9(02).
010400         10  W-REDEF-DD          PIC 9(02).
010500     05      FILLER              PIC X(02) VALUE SPACES.
010600
010700*-->    Uebergabe an BKAVAL0M (siehe dort fuer LINK-CMD/LINK-RC)
010800 01     LINK-REC.
010900    05  LINK-HDR.
011000     10 LINK-CMD                PIC X(02).
011100     10 LINK-RC                 PIC S9(04) COMP.
011200     10 LINK-MSG                PIC X(40).
011300    05  LINK-DATA.
011400     10 LINK-ROOM-TYPE          PIC X(06).
011500     10 LINK-CHECKIN-DATE       PIC 9(08).
011600     10 LINK-CKI-EDIT REDEFINES LINK-CHECKIN-DATE.
011700         15 LINK-CKI-CCYY       PIC 9(04).
011800         15 LINK-CKI-MM         PIC 9(02).
011900         15 LINK-CKI-DD         PIC 9(02).
012000     10 LINK-CHECKOUT-DATE      PIC 9(08).
012100     10 LINK-AVAILABLE-ROOMS    PIC S9(04) COMP.
012200     10 LINK-RES-COUNT          PIC S9(04) COMP.
012300     10 LINK-REPORT-COUNT       PIC S9(04) COMP.
012400     10 LINK-RES-TABLE OCCURS 500 TIMES.
012500         15 LINK-RES-ENTRY.
012600             20 LT-RES-ID             PIC X(36).
012700             20 LT-RES-GUEST-NAME     PIC X(50).
012800             20 LT-RES-GUEST-EMAIL    PIC X(50).
012900             20 LT-RES-CHECKIN-DATE   PIC 9(08).
013000             20 LT-RES-CHECKOUT-DATE  PIC 9(08).
013100             20 LT-RES-ROOM-TYPE      PIC X(06).
013200             20 LT-RES-TOTAL-PRICE    PIC S9(07)V99.
013300             20 LT-RES-STATUS         PIC X(10).
013400             20 LT-RES-CREATED-DATE   PIC 9(08).
013500             20 LT-RES-FILLER         PIC X(15).
013600     10 LINK-REPORT-TABLE OCCURS 4 TIMES.
013700         15 LINK-REPORT-ENTRY.
013800             20 LR-ROOM-TYPE    PIC X(06).
013900             20 LR-TOTAL-ROOMS  PIC 9(03).
014000             20 LR-BOOKED-ROOMS PIC 9(03).
014100             20 LR-AVAILABLE    PIC 9(03).
014200     10 FILLER                  PIC X(04) VALUE SPACES.
014300
014400 PROCEDURE DIVISION.
014500******************************************************************
014600* Steuerungs-Section
014700******************************************************************
014800 A100-STEUERUNG SECTION.
014900 A100-00.
015000     IF  SHOW-VERSION
015100         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
015200         STOP RUN
015300     END-IF
015400
015500     PERFORM B000-VORLAUF
015600     PERFORM B100-VERARBEITUNG
015700     PERFORM B090-ENDE
015800     STOP RUN
015900     .
016000 A100-99.
016100     EXIT.
016200
016300******************************************************************
016400* Vorlauf - Testtabelle mit drei Reservierungen aufbauen
016500******************************************************************
016600 B000-VORLAUF SECTION.
016700 B000-00.
016800     INITIALIZE SCHALTER
016900     MOVE ZERO TO C4-CASE-NR
017000
017100     MOVE "RES-TEST-0001"       TO LT-RES-ID(1)
017200     MOVE "SINGLE"              TO LT-RES-ROOM-TYPE(1)
017300     MOVE 20240610              TO LT-RES-CHECKIN-DATE(1)
017400     MOVE 20240615              TO LT-RES-CHECKOUT-DATE(1)
017500     MOVE "CONFIRMED "          TO LT-RES-STATUS(1)
017600
017700     MOVE "RES-TEST-0002"       TO LT-RES-ID(2)
017800     MOVE "SINGLE"              TO LT-RES-ROOM-TYPE(2)
017900     MOVE 20240612              TO LT-RES-CHECKIN-DATE(2)
018000     MOVE 20240618              TO LT-RES-CHECKOUT-DATE(2)
018100     MOVE "CHECKEDIN "          TO LT-RES-STATUS(2)
018200
018300     MOVE "RES-TEST-0003"       TO LT-RES-ID(3)
018400     MOVE "SINGLE"              TO LT-RES-ROOM-TYPE(3)
018500     MOVE 20240701              TO LT-RES-CHECKIN-DATE(3)
018600     MOVE 20240705              TO LT-RES-CHECKOUT-DATE(3)
018700     MOVE "CANCELLED "          TO LT-RES-STATUS(3)
018800
018900     MOVE 3 TO LINK-RES-COUNT
019000     .
019100 B000-99.
019200     EXIT.
019300
019400******************************************************************
019500* Verarbeitung - CT und RP gegen BKAVAL0M
019600******************************************************************
019700 B100-VERARBEITUNG SECTION.
019800 B100-00.
019900**  ---> Testfall 1: CT fuer SINGLE ueber 2024-06-10/2024-06-17
020000     ADD 1 TO C4-CASE-NR
020100     MOVE "CT"        TO LINK-CMD
020200     MOVE "SINGLE"    TO LINK-ROOM-TYPE
020300     MOVE 20240610    TO LINK-CHECKIN-DATE
020400     MOVE 20240617    TO LINK-CHECKOUT-DATE
020500     CALL "BKAVAL0M" USING LINK-REC
020600     MOVE LINK-RC TO D-NUM4
020700     MOVE LINK-AVAILABLE-ROOMS TO D-NUM3
020800     STRING "FALL " DELIMITED BY SIZE,
020900            C4-CASE-NR DELIMITED BY SIZE,
021000            " CT RC=" DELIMITED BY SIZE,
021100            D-NUM4 DELIMITED BY SIZE,
021200            " AVAIL=" DELIMITED BY SIZE,
021300            D-NUM3 DELIMITED BY SIZE
021400     INTO ZEILE
021500     DISPLAY ZEILE
021600
021700**  ---> Testfall 2: RP Vollreport ueber denselben Zeitraum
021800     ADD 1 TO C4-CASE-NR
021900     MOVE "RP"        TO LINK-CMD
022000     MOVE 20240610    TO LINK-CHECKIN-DATE
022100     MOVE 20240617    TO LINK-CHECKOUT-DATE
022200     CALL "BKAVAL0M" USING LINK-REC
022300     PERFORM B190-SHOW-REPORT
022400             VARYING C4-IX FROM 1 BY 1
022500             UNTIL C4-IX > LINK-REPORT-COUNT
022600     .
022700 B100-99.
022800     EXIT.
022900
023000******************************************************************
023100* B190 - eine Reportzeile anzeigen
023200******************************************************************
023300 B190-SHOW-REPORT SECTION.
023400 B190-00.
023500     MOVE LR-TOTAL-ROOMS(C4-IX)  TO D-NUM3
023600     STRING "RP " DELIMITED BY SIZE,
023700            LR-ROOM-TYPE(C4-IX) DELIMITED BY SIZE,
023800            " TOTAL=" DELIMITED BY SIZE,
023900            D-NUM3 DELIMITED BY SIZE
024000     INTO ZEILE
024100     DISPLAY ZEILE
024200     .
024300 B190-99.
024400     EXIT.
024500
024600******************************************************************
024700* Ende
024800******************************************************************
024900 B090-ENDE SECTION.
025000 B090-00.
025100     DISPLAY ">>> BKAVAL0D TESTLAUF BEENDET <<<"
025200     .
025300 B090-99.
025400     EXIT.
