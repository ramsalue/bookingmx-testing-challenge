000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.     BKAVAL0M.
001300 AUTHOR.         H WEISSBACH.
001400 INSTALLATION.   BOOKINGMX RESERVATIONS.
001500 DATE-WRITTEN.   04/02/91.
001600 DATE-COMPILED.
001700 SECURITY.       NON-CONFIDENTIAL.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2000-01-05
002100* Letzte Version   :: A.00.04
002200* Kurzbeschreibung :: Verfuegbarkeitspruefung je Zimmertyp und
002300*                     -zeitraum, sowie der Verfuegbarkeits-Report
002400*
002500* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers. | Datum    | von | Kommentar                             *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1991-04-02| hw  | Neuerstellung aus FGOI000O-Rahmen     *
003100*A.00.01|1991-06-24| kl  | CT-Kommando: Zaehlung ueberlappender  *
003200*       |          |     | aktiver Reservierungen ergaenzt       *
003300*A.00.02|1993-10-15| lor | RP-Report in fester Reihenfolge       *
003400*       |          |     | SINGLE/DOUBLE/SUITE/DELUXE            *
003500*A.00.03|1998-10-12| hw  | Y2K-Nacharbeit: Ueberlappungspruefung  *
003600*       |          |     | (Delegation BKDATE0M/OV) auf 4-stell.  *
003700*       |          |     | Jahr verifiziert                       *
003800*A.00.04|2000-01-05| hw  | Jahrtausendwechsel-Kontrolle - Testlauf*
003900*       |          |     | ohne Befund                             *
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* CT - zaehlt, wie viele AKTIVE Reservierungen (Status CONFIRMED
004500* oder CHECKEDIN) eines gegebenen Zimmertyps sich mit einem
004600* gegebenen Zeitraum ueberschneiden (Ueberlappungstest wird an
004700* BKDATE0M/OV delegiert) und liefert die verbleibende Kapazitaet
004800* (Kapazitaet minus Zaehlung, nie unter Null) zurueck.
004900*
005000* RP - baut den vollstaendigen Verfuegbarkeits-Report fuer alle
005100* vier Zimmertypen in der festen Reihenfolge SINGLE/DOUBLE/SUITE/
005200* DELUXE; der Aufrufer (BKMAIN0O) schreibt die Zeilen in die
005300* Report-Datei.
005400*
005500* Kapazitaeten (fest codiert, lt. Vorgabe Haustechnik/Vertrieb):
005600*   SINGLE = 10, DOUBLE = 8, SUITE = 5, DELUXE = 3
005700*
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     SWITCH-15 IS ANZEIGE-VERSION
006400         ON STATUS IS SHOW-VERSION
006500     CLASS ALPHNUM IS "0123456789"
006600                      "abcdefghijklmnopqrstuvwxyz"
006700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 WORKING-STORAGE SECTION.
007600*--------------------------------------------------------------------*
007700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007800*--------------------------------------------------------------------*
007900 01          COMP-FELDER.
008000     05      C4-RT-IDX           PIC S9(04) COMP.
008100     05      C4-RS-IDX           PIC S9(04) COMP.
008200     05      C4-COUNT            PIC S9(04) COMP.
008300     05      C4-AVAIL            PIC S9(04) COMP.
008400     05      C4-REPLINE-IDX      PIC S9(04) COMP.
008500
008600     05      C4-X.
008700      10                         PIC X VALUE LOW-VALUE.
008800      10     C4-X2               PIC X.
008900     05      C4-NUM REDEFINES C4-X
009000                                 PIC S9(04) COMP.
009100     05      FILLER              PIC X(02) VALUE SPACES.
009200
009300*--------------------------------------------------------------------*
009400* Display-Felder: Praefix D
009500*--------------------------------------------------------------------*
009600 01          DISPLAY-FELDER.
009700     05      D-NUM3              PIC  9(03).
009800     05      D-NUM4              PIC -9(04).
009900     05      FILLER              PIC X(02) VALUE SPACES.
010000
010100*--------------------------------------------------------------------*
010200* Felder mit konstantem Inhalt: Praefix K
010300*--------------------------------------------------------------------*
010400 01          KONSTANTE-FELDER.
010500     05      K-MODUL             PIC X(08) VALUE "BKAVAL0M".
010600
010700*--------------------------------------------------------------------*
010800* Zimmertyp-Stammdaten (BKRTYPCC)
010900*--------------------------------------------------------------------*
011000 COPY BKRTYPCC OF "=BOOKLIB".
011100     05      FILLER              PIC X(02) VALUE SPACES.
011200
011300*--------------------------------------------------------------------*
011400* Reservierungs-Stammsatz (BKRESRCC) - Arbeitskopie fuer den
011500* Scan ueber die vom Aufrufer mitgegebene Reservierungstabelle
011600*--------------------------------------------------------------------*
011700 01          RES-WORK-REC.
011800     COPY BKRESRCC OF "=BOOKLIB".
011900
012000*----------------------------------------------------------------*
012100* Conditional-Felder
012200*----------------------------------------------------------------*
012300 01          SCHALTER.
012400     05      PRG-STATUS          PIC 9      VALUE ZERO.
012500          88 PRG-OK                         VALUE ZERO.
012600          88 PRG-NOK                        VALUE 1 THRU 9.
012700     05      FILLER              PIC X(02) VALUE SPACES.
012800
012900*--------------------------------------------------------------------*
013000* Reservierung an BKDATE0M fuer den Ueberlappungstest
013100*--------------------------------------------------------------------*
013200 01          OV-LINK-REC.
013300     05      OV-LINK-CMD         PIC X(02).
013400     05      OV-LINK-RC          PIC S9(04) COMP.
013500     05      OV-LINK-DATA.
013600         10  OV-CHECKIN-DATE     PIC 9(08).
013700         10  OV-CHECKOUT-DATE    PIC 9(08).
013800         10  OV-TODAY-DATE       PIC 9(08).
013900         10  OV-NIGHTS           PIC S9(05) COMP.
014000         10  OV2-START           PIC 9(08).
014100         10  OV2-END             PIC 9(08).
014200         10  OV-RESULT           PIC X(01).
014300             88 OV-OVERLAPS          VALUE "Y".
014400         10  OV-MSG              PIC X(40).
014500     05      FILLER              PIC X(02) VALUE SPACES.
014600
014700*--------------------------------------------------------------------*
014800* Verfuegbarkeits-Reportzeile - Arbeitskopie je Zimmertyp
014900*--------------------------------------------------------------------*
015000 01          AVAILABILITY-REPORT-LINE.
015100     05      AR-ROOM-TYPE        PIC X(06).
015200     05      AR-TOTAL-ROOMS      PIC 9(03).
015300     05      AR-BOOKED-ROOMS     PIC 9(03).
015400     05      AR-AVAILABLE-ROOMS  PIC 9(03).
015500     05      FILLER              PIC X(02) VALUE SPACES.
015600 01          AR-LINE-REDEF REDEFINES AVAILABILITY-REPORT-LINE.
015700     05      AR-R-CODE           PIC X(06).
015800     05      AR-R-TOTAL          PIC -9(03).
015900     05      AR-R-BOOKED         PIC -9(03).
016000     05      AR-R-AVAIL          PIC -9(03).
016100     05      FILLER              PIC X(02) VALUE SPACES.
016200
016300 LINKAGE SECTION.
016400     05      FILLER              PIC X(02) VALUE SPACES.
016500*-->    Uebergabe aus Aufrufer (BKSVCE0M / BKMAIN0O / Testtreiber)
016600 01     LINK-REC.
016700    05  LINK-HDR.
016800     10 LINK-CMD                PIC X(02).
016900*       "CT" = eine Verfuegbarkeit zaehlen (ein Zimmertyp)
017000*       "RP" = vollstaendigen Report fuer alle Zimmertypen bauen
017100     10 LINK-RC                 PIC S9(04) COMP.
017200     10 LINK-MSG                PIC X(40).
017300    05  LINK-DATA.
017400     10 LINK-ROOM-TYPE          PIC X(06).
017500     10 LINK-CHECKIN-DATE       PIC 9(08).
017600     10 LINK-CHECKOUT-DATE      PIC 9(08).
017700     10 LINK-AVAILABLE-ROOMS    PIC S9(04) COMP.
017800     10 LINK-RES-COUNT          PIC S9(04) COMP.
017900*       ---> Anzahl der an LINK-RES-TABLE mitgegebenen Saetze
018000     10 LINK-REPORT-COUNT       PIC S9(04) COMP.
018100*-->    Editier-Sicht des Anreisedatums fuer Plausibilitaets-
018200*       DISPLAYs beim Aufrufer (CCYY/MM/TT-Zerlegung).
018300     10 LINK-PERIOD-EDIT REDEFINES LINK-CHECKIN-DATE.
018400         15 LINK-CKI-CCYY       PIC 9(04).
018500         15 LINK-CKI-MM         PIC 9(02).
018600         15 LINK-CKI-DD         PIC 9(02).
018700*       ---> (RP) Anzahl gefuellter LINK-REPORT-TABLE-Zeilen
018800     10 LINK-RES-TABLE OCCURS 500 TIMES.
018900         15 LINK-RES-ENTRY.
019000             COPY BKRESRCC OF "=BOOKLIB".
019100     10 LINK-REPORT-TABLE OCCURS 4 TIMES.
019200         15 LINK-REPORT-ENTRY.
019300             20 LR-ROOM-TYPE    PIC X(06).
019400             20 LR-TOTAL-ROOMS  PIC 9(03).
019500             20 LR-BOOKED-ROOMS PIC 9(03).
019600             20 LR-AVAILABLE    PIC 9(03).
019700     10 FILLER                  PIC X(04) VALUE SPACES.
019800
019900 PROCEDURE DIVISION USING LINK-REC.
020000******************************************************************
020100* Steuerungs-Section
020200******************************************************************
020300 A100-STEUERUNG SECTION.
020400 A100-00.
020500     IF  SHOW-VERSION
020600         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
020700         EXIT PROGRAM
020800     END-IF
020900
021000     PERFORM C000-INIT
021100
021200     EVALUATE LINK-CMD
021300        WHEN "CT"  PERFORM S100-COUNT-ONE-TYPE
021400        WHEN "RP"  PERFORM S200-FULL-REPORT
021500        WHEN OTHER MOVE 9999 TO LINK-RC
021600                   MOVE "UNKNOWN LINK-CMD IN BKAVAL0M" TO LINK-MSG
021700     END-EVALUATE
021800     .
021900 A100-99.
022000     EXIT PROGRAM.
022100
022200******************************************************************
022300* Initialisierung - Zimmertyp-Stammdaten laden (fest codiert)
022400******************************************************************
022500 C000-INIT SECTION.
022600 C000-00.
022700     MOVE ZERO TO LINK-RC
022800     MOVE SPACES TO LINK-MSG
022900
023000     MOVE "SINGLE" TO RT-CODE(1)
023100     MOVE 050.00   TO RT-BASE-PRICE(1)
023200     MOVE 010      TO RT-CAPACITY(1)
023300
023400     MOVE "DOUBLE" TO RT-CODE(2)
023500     MOVE 080.00   TO RT-BASE-PRICE(2)
023600     MOVE 008      TO RT-CAPACITY(2)
023700
023800     MOVE "SUITE " TO RT-CODE(3)
023900     MOVE 150.00   TO RT-BASE-PRICE(3)
024000     MOVE 005      TO RT-CAPACITY(3)
024100
024200     MOVE "DELUXE" TO RT-CODE(4)
024300     MOVE 200.00   TO RT-BASE-PRICE(4)
024400     MOVE 003      TO RT-CAPACITY(4)
024500     .
024600 C000-99.
024700     EXIT.
024800
024900******************************************************************
025000* CT - Verfuegbarkeit fuer einen Zimmertyp/Zeitraum zaehlen
025100******************************************************************
025200 S100-COUNT-ONE-TYPE SECTION.
025300 S100-00.
025400     MOVE ZERO TO C4-RT-IDX
025500     PERFORM S110-FIND-RT-IDX THRU S110-99
025600             VARYING C4-RT-IDX FROM 1 BY 1
025700             UNTIL C4-RT-IDX > 4
025800                 OR RT-CODE(C4-RT-IDX) = LINK-ROOM-TYPE
025900
026000     IF  C4-RT-IDX > 4
026100         MOVE 1 TO LINK-RC
026200         MOVE "UNKNOWN ROOM TYPE CODE" TO LINK-MSG
026300         GO TO S100-99
026400     END-IF
026500
026600     MOVE ZERO TO C4-COUNT
026700     IF  LINK-RES-COUNT > ZERO
026800         PERFORM S120-CHECK-ONE-RES THRU S120-99
026900                 VARYING C4-RS-IDX FROM 1 BY 1
027000                 UNTIL C4-RS-IDX > LINK-RES-COUNT
027100     END-IF
027200
027300     COMPUTE C4-AVAIL = RT-CAPACITY(C4-RT-IDX) - C4-COUNT
027400     IF  C4-AVAIL < ZERO
027500         MOVE ZERO TO C4-AVAIL
027600     END-IF
027700     MOVE C4-AVAIL TO LINK-AVAILABLE-ROOMS
027800
027900     MOVE ZERO TO LINK-RC
028000     MOVE SPACES TO LINK-MSG
028100     .
028200 S100-99.
028300     EXIT.
028400
028500******************************************************************
028600* S110 - eine Tabellenzeile der Zimmertyp-Stammdaten pruefen
028700******************************************************************
028800 S110-FIND-RT-IDX SECTION.
028900 S110-00.
029000     CONTINUE.
029100 S110-99.
029200     EXIT.
029300
029400******************************************************************
029500* S120 - eine mitgegebene Reservierung gegen CT-Kriterien pruefen
029600******************************************************************
029700 S120-CHECK-ONE-RES SECTION.
029800 S120-00.
029900     MOVE LINK-RES-ENTRY(C4-RS-IDX) TO RES-WORK-REC
030000
030100     IF  RES-ROOM-TYPE NOT = LINK-ROOM-TYPE
030200         GO TO S120-99
030300     END-IF
030400     IF  NOT RES-STAT-ACTIVE
030500         GO TO S120-99
030600     END-IF
030700
030800     MOVE "OV"                TO OV-LINK-CMD
030900     MOVE LINK-CHECKIN-DATE   TO OV-CHECKIN-DATE
031000     MOVE LINK-CHECKOUT-DATE  TO OV-CHECKOUT-DATE
031100     MOVE RES-CHECKIN-DATE    TO OV2-START
031200     MOVE RES-CHECKOUT-DATE   TO OV2-END
031300     CALL "BKDATE0M" USING OV-LINK-REC
031400
031500     IF  OV-OVERLAPS
031600         ADD 1 TO C4-COUNT
031700     END-IF
031800     .
031900 S120-99.
032000     EXIT.
032100
032200******************************************************************
032300* RP - vollstaendigen Verfuegbarkeits-Report aufbauen (feste
032400* Reihenfolge: SINGLE, DOUBLE, SUITE, DELUXE)
032500******************************************************************
032600 S200-FULL-REPORT SECTION.
032700 S200-00.
032800     MOVE ZERO TO LINK-REPORT-COUNT
032900
033000     PERFORM S210-ONE-REPORT-LINE THRU S210-99
033100             VARYING C4-RT-IDX FROM 1 BY 1
033200             UNTIL C4-RT-IDX > 4
033300
033400     MOVE ZERO TO LINK-RC
033500     MOVE SPACES TO LINK-MSG
033600     .
033700 S200-99.
033800     EXIT.
033900
034000******************************************************************
034100* S210 - eine Reportzeile (ein Zimmertyp) aufbauen
034200******************************************************************
034300 S210-ONE-REPORT-LINE SECTION.
034400 S210-00.
034500     MOVE ZERO TO C4-COUNT
034600     IF  LINK-RES-COUNT > ZERO
034700         MOVE RT-CODE(C4-RT-IDX) TO LINK-ROOM-TYPE
034800         PERFORM S120-CHECK-ONE-RES THRU S120-99
034900                 VARYING C4-RS-IDX FROM 1 BY 1
035000                 UNTIL C4-RS-IDX > LINK-RES-COUNT
035100     END-IF
035200
035300     COMPUTE C4-AVAIL = RT-CAPACITY(C4-RT-IDX) - C4-COUNT
035400     IF  C4-AVAIL < ZERO
035500         MOVE ZERO TO C4-AVAIL
035600     END-IF
035700
035800     ADD 1 TO LINK-REPORT-COUNT
035900     MOVE C4-RT-IDX                         TO C4-REPLINE-IDX
036000     MOVE RT-CODE(C4-RT-IDX)       TO LR-ROOM-TYPE(C4-REPLINE-IDX)
036100     MOVE RT-CAPACITY(C4-RT-IDX)   TO LR-TOTAL-ROOMS(C4-REPLINE-IDX)
036200     MOVE C4-COUNT                 TO LR-BOOKED-ROOMS(C4-REPLINE-IDX)
036300     MOVE C4-AVAIL                 TO LR-AVAILABLE(C4-REPLINE-IDX)
036400     .
036500 S210-99.
036600     EXIT.
