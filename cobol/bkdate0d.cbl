000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000* Sourcesafe-Module
001100?SEARCH  =BKDATE0
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID.     BKDATE0D.
001600 AUTHOR.         K LUDEWIG.
001700 INSTALLATION.   BOOKINGMX RESERVATIONS.
001800 DATE-WRITTEN.   03/12/91.
001900 DATE-COMPILED.
002000 SECURITY.       NON-CONFIDENTIAL.
002100
002200*****************************************************************
002300* Letzte Aenderung :: 2000-01-05
002400* Letzte Version   :: A.00.03
002500* Kurzbeschreibung :: Testtreiber fuer BKDATE0M (Datumspruefung)
002600*
002700* Aenderungen
002800*----------------------------------------------------------------*
002900* Vers.   | Datum      | von | Kommentar                         *
003000*---------|------------|-----|-----------------------------------*
003100* A.00.00 | 1991-03-12 | kl  | Neuerstellung                    *
003200* A.00.01 | 1991-07-22 | kl  | Testfall OV (Ueberlappung) ergaenzt*
003300* A.00.02 | 1998-11-16 | kl  | Testdaten auf 4-stelliges Jahr    *
003400*         |            |     | umgestellt (Y2K)                 *
003500* A.00.03 | 2000-01-05 | kl  | Jahrtausendwechsel-Kontrolle -    *
003600*         |            |     | Testlauf ohne Befund              *
003700*----------------------------------------------------------------*
003800*
003900* Programmbeschreibung
004000* --------------------
004100* Ruft BKDATE0M dreimal mit festen Testdaten auf (VR, NI, OV)
004200* und zeigt RC/Ergebnis je Aufruf an - kein produktiver Batch-
004300* Lauf, reines Abnahme-Werkzeug fuer Programmaenderungen.
004400*
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     SWITCH-15 IS ANZEIGE-VERSION
005100         ON STATUS IS SHOW-VERSION.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000*--------------------------------------------------------------------*
006100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006200*--------------------------------------------------------------------*
006300 01          COMP-FELDER.
006400     05      C4-CASE-NR          PIC S9(04) COMP VALUE ZERO.
006500     05      C4-X.
006600         10  FILLER              PIC X VALUE LOW-VALUE.
006700         10  C4-X2               PIC X.
006800     05      C4-NUM REDEFINES C4-X PIC S9(04) COMP.
006900
007000*--------------------------------------------------------------------*
007100* Display-Felder: Praefix D
007200*--------------------------------------------------------------------*
007300 01          DISPLAY-FELDER.
007400     05      D-NUM4              PIC -9(04).
007500     05      FILLER              PIC X(02) VALUE SPACES.
007600
007700*--------------------------------------------------------------------*
007800* Felder mit konstantem Inhalt: Praefix K
007900*--------------------------------------------------------------------*
008000 01          KONSTANTE-FELDER.
008100     05      K-MODUL             PIC X(08) VALUE "BKDATE0D".
008200     05      FILLER              PIC X(02) VALUE SPACES.
008300
008400*----------------------------------------------------------------*
008500* Conditional-Felder
008600*----------------------------------------------------------------*
008700 01          SCHALTER.
008800     05      PRG-STATUS          PIC 9      VALUE ZERO.
008900          88 PRG-OK                         VALUE ZERO.
009000          88 PRG-ABBRUCH                    VALUE 2.
009100     05      FILLER              PIC X(02) VALUE SPACES.
009200
009300*--------------------------------------------------------------------*
009400* weitere Arbeitsfelder
009500*--------------------------------------------------------------------*
009600 01          WORK-FELDER.
009700     05      ZEILE               PIC X(80).
009800     05      W-REDEF-CHECK       PIC X(08) VALUE "20240601".
009900     05      W-REDEF-VIEW REDEFINES W-REDEF-CHECK.
010000         10  W-REDEF-CCYY        PIC 9(04).
010100         10  W-REDEF-MM          PIC 9(02).
010200         10  W-REDEF-DD          PIC 9(02).
010300     05      FILLER              PIC X(02) VALUE SPACES.
010400
010500*-->    Uebergabe an BKDATE0M (siehe dort fuer LINK-CMD/LINK-RC)
010600 01     LINK-REC.
010700    05  LINK-HDR.
010800     10 LINK-CMD                PIC X(02).
010900     10 LINK-RC                 PIC S9(04) COMP.
011000    05  LINK-DATA.
011100     10 LINK-CHECKIN-DATE       PIC 9(08).
011200     10 LINK-CKI-EDIT REDEFINES LINK-CHECKIN-DATE.
011300         15 LINK-CKI-CCYY       PIC 9(04).
011400         15 LINK-CKI-MM         PIC 9(02).
011500         15 LINK-CKI-DD         PIC 9(02).
011600     10 LINK-CHECKOUT-DATE      PIC 9(08).
011700     10 LINK-TODAY-DATE         PIC 9(08).
011800     10 LINK-NIGHTS             PIC S9(05) COMP.
011900     10 LINK-OV2-START          PIC 9(08).
012000     10 LINK-OV2-END            PIC 9(08).
012100     10 LINK-OV-RESULT          PIC X(01).
012200     10 LINK-MSG                PIC X(40).
012300     10 FILLER                  PIC X(04) VALUE SPACES.
012400
012500 PROCEDURE DIVISION.
012600******************************************************************
012700* Steuerungs-Section
012800******************************************************************
012900 A100-STEUERUNG SECTION.
013000 A100-00.
013100     IF  SHOW-VERSION
013200         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
013300         STOP RUN
013400     END-IF
013500
013600     PERFORM B000-VORLAUF
013700     PERFORM B100-VERARBEITUNG
013800     PERFORM B090-ENDE
013900     STOP RUN
014000     .
014100 A100-99.
014200     EXIT.
014300
014400******************************************************************
014500* Vorlauf
014600******************************************************************
014700 B000-VORLAUF SECTION.
014800 B000-00.
014900     INITIALIZE SCHALTER
015000     MOVE ZERO TO C4-CASE-NR
015100     .
015200 B000-99.
015300     EXIT.
015400
015500******************************************************************
015600* Verarbeitung - drei feste Testfaelle gegen BKDATE0M
015700******************************************************************
015800 B100-VERARBEITUNG SECTION.
015900 B100-00.
016000**  ---> Testfall 1: VR, gueltiger Bereich, 7 Naechte (5% Rabattstufe)
016100     ADD 1 TO C4-CASE-NR
016200     MOVE "VR"        TO LINK-CMD
016300     MOVE 20240610    TO LINK-CHECKIN-DATE
016400     MOVE 20240617    TO LINK-CHECKOUT-DATE
016500     MOVE 20240601    TO LINK-TODAY-DATE
016600     CALL "BKDATE0M" USING LINK-REC
016700     PERFORM B190-SHOW-RESULT
016800
016900**  ---> Testfall 2: NI, reine Naechte-Berechnung
017000     ADD 1 TO C4-CASE-NR
017100     MOVE "NI"        TO LINK-CMD
017200     MOVE 20240610    TO LINK-CHECKIN-DATE
017300     MOVE 20240620    TO LINK-CHECKOUT-DATE
017400     CALL "BKDATE0M" USING LINK-REC
017500     PERFORM B190-SHOW-RESULT
017600
017700**  ---> Testfall 3: OV, zwei ueberlappende Intervalle
017800     ADD 1 TO C4-CASE-NR
017900     MOVE "OV"        TO LINK-CMD
018000     MOVE 20240610    TO LINK-CHECKIN-DATE
018100     MOVE 20240615    TO LINK-CHECKOUT-DATE
018200     MOVE 20240612    TO LINK-OV2-START
018300     MOVE 20240618    TO LINK-OV2-END
018400     CALL "BKDATE0M" USING LINK-REC
018500     PERFORM B190-SHOW-RESULT
018600     .
018700 B100-99.
018800     EXIT.
018900
019000******************************************************************
019100* B190 - ein Testergebnis anzeigen
019200******************************************************************
019300 B190-SHOW-RESULT SECTION.
019400 B190-00.
019500     MOVE LINK-RC TO D-NUM4
019600     STRING "FALL " DELIMITED BY SIZE,
019700            C4-CASE-NR DELIMITED BY SIZE,
019800            " CMD=" DELIMITED BY SIZE,
019900            LINK-CMD DELIMITED BY SIZE,
020000            " RC=" DELIMITED BY SIZE,
020100            D-NUM4 DELIMITED BY SIZE,
020200            " MSG=" DELIMITED BY SIZE,
020300            LINK-MSG DELIMITED BY SIZE
020400     INTO ZEILE
020500     DISPLAY ZEILE
020600     .
020700 B190-99.
020800     EXIT.
020900
021000******************************************************************
021100* Ende
021200******************************************************************
021300 B090-ENDE SECTION.
021400 B090-00.
021500     DISPLAY ">>> BKDATE0D TESTLAUF BEENDET <<<"
021600     .
021700 B090-99.
021800     EXIT.
