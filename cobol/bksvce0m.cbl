000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.     BKSVCE0M.
001300 AUTHOR.         R TORMANN.
001400 INSTALLATION.   BOOKINGMX RESERVATIONS.
001500 DATE-WRITTEN.   05/07/91.
001600 DATE-COMPILED.
001700 SECURITY.       NON-CONFIDENTIAL.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2000-03-28
002100* Letzte Version   :: A.00.08
002200* Kurzbeschreibung :: Ablaufsteuerung Reservierungsverarbeitung -
002300*                     Anlage, Bestaetigung, Stornierung, Termin-
002400*                     aenderung, Suchfilter, Reports
002500*
002600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* Vers. | Datum    | von | Kommentar                             *
003000*-------|----------|-----|---------------------------------------*
003100*A.00.00|1991-05-07| rtm | Neuerstellung aus SQLDRV0M-Rahmen,    *
003200*       |          |     | NonStop SQL/MX-Zugriffe durch          *
003300*       |          |     | Tabellenverarbeitung im Working-       *
003400*       |          |     | Storage ersetzt (keine Datenbank mehr) *
003500*A.00.01|1991-06-24| kl  | CR/CF/CX/UD Kommandos ergaenzt         *
003600*A.00.02|1992-02-18| po  | Suchfilter FN/FE/FS/FT/FD ergaenzt     *
003700*A.00.03|1993-11-09| lor | AR/PQ/SS Kommandos ergaenzt             *
003800*A.00.04|1996-04-03| rtm | UD schliesst Eigensatz bei der         *
003900*       |          |     | Verfuegbarkeitspruefung korrekt aus     *
004000*A.00.05|1998-11-23| kl  | Y2K-Nacharbeit: LINK-TODAY-DATE wird    *
004100*       |          |     | durchgereicht statt intern ermittelt    *
004200*A.00.06|2000-01-05| kl  | Jahrtausendwechsel-Kontrolle - Testlauf *
004300*       |          |     | ohne Befund                             *
004400*A.00.07|2000-03-14| rtm | S300-UPDATE-DATES pruefte Verfuegbar-   *
004500*       |          |     | keit/Preis bei UD gegen den vom Auf-    *
004600*       |          |     | rufer mitgegebenen Zimmertyp statt      *
004700*       |          |     | gegen den im Bestand gefundenen Satz -  *
004800*       |          |     | AVAL-ROOM-TYPE/PRIC-ROOM-TYPE werden    *
004900*       |          |     | jetzt aus LINK-RES-ENTRY(C4-FOUND-IDX)  *
005000*       |          |     | entnommen; fehlender RC-Test nach dem   *
005100*       |          |     | CALL BKAVAL0M ergaenzt                  *
005200*A.00.08|2000-03-28| rtm | PQ rief BKDATE0M bisher nur mit NI auf  *
005300*       |          |     | (reine Naechtezaehlung) statt mit VR -  *
005400*       |          |     | Preisauskunft fuer ein vergangenes oder *
005500*       |          |     | zu weit vorausliegendes Datum wurde     *
005600*       |          |     | faelschlich akzeptiert; Aufruf auf VR   *
005700*       |          |     | umgestellt, RC/Meldung werden jetzt     *
005800*       |          |     | durchgereicht                           *
005900*----------------------------------------------------------------*
006000*
006100* Programmbeschreibung
006200* --------------------
006300* Orchestriert die Reservierungs-Geschaeftsregeln ueber die im
006400* Working-Storage mitgegebene Reservierungstabelle (Ersatz fuer
006500* die fruehere SQL/MX-Tabelle RESV). Kommandos:
006600*   CR = Reservierung anlegen   (validieren->verfuegbar->Preis)
006700*   CF = Reservierung bestaetigen (PENDING -> CONFIRMED)
006800*   CX = Reservierung stornieren  (-> CANCELLED)
006900*   UD = Reisedaten aendern     (neu validieren->neu bepreisen)
007000*   FN = Filter auf Gastname (Teilstring, Gross-/Kleinschreibung
007100*        ignoriert)
007200*   FE = Filter auf Gast-E-Mail (genauer Treffer, ohne Gross-/
007300*        Kleinschreibung)
007400*   FS = Filter auf Status
007500*   FT = Filter auf Zimmertyp
007600*   FD = Filter auf Ueberlappung mit einem Zeitraum
007700*   AR = Verfuegbarkeits-Report (delegiert an BKAVAL0M/RP)
007800*   PQ = Preisauskunft (delegiert an BKDATE0M/VR + BKPRIC0M/PR)
007900*   SS = Statusuebersicht (eine Zaehlschleife ueber alle Saetze)
008000*
008100******************************************************************
008200
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.
008600     SWITCH-15 IS ANZEIGE-VERSION
008700         ON STATUS IS SHOW-VERSION
008800     CLASS ALPHNUM IS "0123456789"
008900                      "abcdefghijklmnopqrstuvwxyz"
009000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009100
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700
009800 WORKING-STORAGE SECTION.
009900*--------------------------------------------------------------------*
010000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010100*--------------------------------------------------------------------*
010200 01          COMP-FELDER.
010300     05      C4-IX               PIC S9(04) COMP.
010400     05      C4-JX               PIC S9(04) COMP.
010500     05      C4-FOUND-IDX        PIC S9(04) COMP.
010600     05      C4-LEN              PIC S9(04) COMP.
010700     05      C4-NEEDLE-LEN       PIC S9(04) COMP.
010800     05      C4-START-POS        PIC S9(04) COMP.
010900
011000     05      C4-X.
011100      10                         PIC X VALUE LOW-VALUE.
011200      10     C4-X2               PIC X.
011300     05      C4-NUM REDEFINES C4-X
011400                                 PIC S9(04) COMP.
011500     05      FILLER              PIC X(02) VALUE SPACES.
011600
011700*--------------------------------------------------------------------*
011800* Display-Felder: Praefix D
011900*--------------------------------------------------------------------*
012000 01          DISPLAY-FELDER.
012100     05      D-NUM4              PIC -9(04).
012200     05      FILLER              PIC X(02) VALUE SPACES.
012300
012400*--------------------------------------------------------------------*
012500* Felder mit konstantem Inhalt: Praefix K
012600*--------------------------------------------------------------------*
012700 01          KONSTANTE-FELDER.
012800     05      K-MODUL             PIC X(08) VALUE "BKSVCE0M".
012900     05      K-UPPER-LC          PIC X(26)
013000                 VALUE "abcdefghijklmnopqrstuvwxyz".
013100     05      K-UPPER-UC          PIC X(26)
013200                 VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013300     05      FILLER              PIC X(02) VALUE SPACES.
013400
013500*----------------------------------------------------------------*
013600* Conditional-Felder
013700*----------------------------------------------------------------*
013800 01          SCHALTER.
013900     05      PRG-STATUS          PIC 9      VALUE ZERO.
014000          88 PRG-OK                         VALUE ZERO.
014100          88 PRG-NOK                        VALUE 1 THRU 9.
014200     05      MATCH-FLAG          PIC X      VALUE "N".
014300          88 IS-MATCH                       VALUE "Y".
014400     05      FILLER              PIC X(02) VALUE SPACES.
014500
014600*--------------------------------------------------------------------*
014700* Arbeitskopie des Reservierungssatzes, mit dem gerade gearbeitet
014800* wird (Anlage, Suche, Aktualisierung) - REDEFINES liefert die
014900* Gross-/Kleinschreib-neutrale Scan-Sicht fuer den Namensfilter
015000*--------------------------------------------------------------------*
015100 01          RES-WORK-REC.
015200     COPY BKRESRCC OF "=BOOKLIB".
015300 01          RES-WORK-REDEF REDEFINES RES-WORK-REC.
015400     05      FILLER              PIC X(36).
015500     05      RW-NAME             PIC X(50).
015600     05      FILLER              PIC X(99).
015700*-->    Editier-Sicht der An-/Abreisedaten (fuer S400-Filter-
015800*       Meldungen, CCYY/MM/TT-Zerlegung ohne Zweitrechnung)
015900 01          RES-DATE-VIEW REDEFINES RES-WORK-REC.
016000     05      FILLER              PIC X(136).
016100     05      RDV-CHECKIN.
016200         10  RDV-CKI-CCYY        PIC 9(04).
016300         10  RDV-CKI-MM          PIC 9(02).
016400         10  RDV-CKI-DD          PIC 9(02).
016500     05      RDV-CHECKOUT.
016600         10  RDV-CKO-CCYY        PIC 9(04).
016700         10  RDV-CKO-MM          PIC 9(02).
016800         10  RDV-CKO-DD          PIC 9(02).
016900     05      FILLER              PIC X(33).
017000
017100*--------------------------------------------------------------------*
017200* Arbeitsfelder fuer den Gross-/Kleinschreib-neutralen Teilstring-
017300* Scan (FN) und den Exakttreffer-Scan (FE)
017400*--------------------------------------------------------------------*
017500 01          WORK-FELDER.
017600     05      W-HAYSTACK          PIC X(50).
017700     05      W-NEEDLE            PIC X(50).
017800     05      FILLER              PIC X(02) VALUE SPACES.
017900
018000*--------------------------------------------------------------------*
018100* Uebergabe an BKRSVC0M (VA/CF/CX)
018200*--------------------------------------------------------------------*
018300 01          RSVC-LINK-REC.
018400     05      RSVC-LINK-CMD       PIC X(02).
018500     05      RSVC-LINK-RC        PIC S9(04) COMP.
018600     05      RSVC-LINK-MSG       PIC X(40).
018700     05      RSVC-LINK-RES-ENTRY.
018800         COPY BKRESRCC OF "=BOOKLIB".
018900     05      FILLER              PIC X(02) VALUE SPACES.
019000
019100*--------------------------------------------------------------------*
019200* Uebergabe an BKDATE0M (NI/VR/OV)
019300*--------------------------------------------------------------------*
019400 01          DATE-LINK-REC.
019500     05      DATE-LINK-CMD       PIC X(02).
019600     05      DATE-LINK-RC        PIC S9(04) COMP.
019700     05      DATE-LINK-DATA.
019800         10  DATE-LINK-CHECKIN   PIC 9(08).
019900         10  DATE-LINK-CHECKOUT  PIC 9(08).
020000         10  DATE-LINK-TODAY     PIC 9(08).
020100         10  DATE-LINK-NIGHTS    PIC S9(05) COMP.
020200         10  DATE-LINK-OV2-START PIC 9(08).
020300         10  DATE-LINK-OV2-END   PIC 9(08).
020400         10  DATE-LINK-OV-RESLT  PIC X(01).
020500             88 DATE-LINK-OVERLAPS   VALUE "Y".
020600         10  DATE-LINK-MSG       PIC X(40).
020700     05      FILLER              PIC X(02) VALUE SPACES.
020800
020900*--------------------------------------------------------------------*
021000* Uebergabe an BKPRIC0M (PR)
021100*--------------------------------------------------------------------*
021200 01          PRIC-LINK-REC.
021300     05      PRIC-LINK-CMD       PIC X(02).
021400     05      PRIC-LINK-RC        PIC S9(04) COMP.
021500     05      PRIC-LINK-MSG       PIC X(40).
021600     05      PRIC-LINK-DATA.
021700         10  PRIC-ROOM-TYPE      PIC X(06).
021800         10  PRIC-NIGHTS         PIC S9(05) COMP.
021900         10  PRIC-BASE-PRICE     PIC S9(07)V99.
022000         10  PRIC-DISC-RATE      PIC S9V999.
022100         10  PRIC-DISC-AMOUNT    PIC S9(07)V99.
022200         10  PRIC-AFTER-DISC     PIC S9(07)V99.
022300         10  PRIC-TAX-AMOUNT     PIC S9(07)V99.
022400         10  PRIC-TOTAL-PRICE    PIC S9(07)V99.
022500     05      FILLER              PIC X(02) VALUE SPACES.
022600
022700*--------------------------------------------------------------------*
022800* Uebergabe an BKAVAL0M (CT/RP) - eigene Tabellenkopie, da das
022900* CT-Kommando nur einen Ausschnitt (UD: ohne Eigensatz) sehen darf
023000*--------------------------------------------------------------------*
023100 01          AVAL-LINK-REC.
023200     05      AVAL-LINK-CMD       PIC X(02).
023300     05      AVAL-LINK-RC        PIC S9(04) COMP.
023400     05      AVAL-LINK-MSG       PIC X(40).
023500     05      AVAL-LINK-DATA.
023600         10  AVAL-ROOM-TYPE      PIC X(06).
023700         10  AVAL-CHECKIN        PIC 9(08).
023800         10  AVAL-CHECKOUT       PIC 9(08).
023900         10  AVAL-AVAILABLE      PIC S9(04) COMP.
024000         10  AVAL-RES-COUNT      PIC S9(04) COMP.
024100         10  AVAL-REPORT-COUNT   PIC S9(04) COMP.
024200         10  AVAL-RES-TABLE OCCURS 500 TIMES.
024300             15  AVAL-RES-ENTRY.
024400                 COPY BKRESRCC OF "=BOOKLIB".
024500         10  AVAL-REPORT-TABLE OCCURS 4 TIMES.
024600             15  AR-ROOM-TYPE    PIC X(06).
024700             15  AR-TOTAL-ROOMS  PIC 9(03).
024800             15  AR-BOOKED-ROOMS PIC 9(03).
024900             15  AR-AVAILABLE    PIC 9(03).
025000     05      FILLER              PIC X(02) VALUE SPACES.
025100
025200 LINKAGE SECTION.
025300     05      FILLER              PIC X(02) VALUE SPACES.
025400*-->    Uebergabe aus Aufrufer (BKMAIN0O)
025500 01     LINK-REC.
025600    05  LINK-HDR.
025700     10 LINK-CMD                PIC X(02).
025800     10 LINK-RC                 PIC S9(04) COMP.
025900*       0 = OK, sonst siehe jeweiliges Kommando (Fehlercode der
026000*       verwendeten Unterprogramme wird 1:1 durchgereicht, ausser
026100*       9 = Reservierung mit LINK-TARGET-ID nicht gefunden)
026200     10 LINK-MSG                PIC X(40).
026300    05  LINK-DATA.
026400     10 LINK-TODAY-DATE         PIC 9(08).
026500     10 LINK-TARGET-ID          PIC X(36).
026600     10 LINK-IN-REC.
026700         COPY BKRESRCC OF "=BOOKLIB".
026800     10 LINK-FILTER-TEXT        PIC X(50).
026900     10 LINK-FILTER-STATUS      PIC X(10).
027000     10 LINK-FILTER-ROOM-TYPE   PIC X(06).
027100     10 LINK-FILTER-CHECKIN     PIC 9(08).
027200     10 LINK-FILTER-CHECKOUT    PIC 9(08).
027300     10 LINK-RES-COUNT          PIC S9(04) COMP.
027400     10 LINK-MATCH-COUNT        PIC S9(04) COMP.
027500     10 LINK-REPORT-COUNT       PIC S9(04) COMP.
027600     10 LINK-SS-TOTAL           PIC 9(05).
027700     10 LINK-SS-PENDING         PIC 9(05).
027800     10 LINK-SS-CONFIRMED       PIC 9(05).
027900     10 LINK-SS-CHECKEDIN       PIC 9(05).
028000     10 LINK-SS-COMPLETED       PIC 9(05).
028100     10 LINK-SS-CANCELLED       PIC 9(05).
028200     10 LINK-PB-BASE-PRICE      PIC S9(07)V99.
028300     10 LINK-PB-DISC-RATE       PIC S9V999.
028400     10 LINK-PB-DISC-AMOUNT     PIC S9(07)V99.
028500     10 LINK-PB-AFTER-DISC      PIC S9(07)V99.
028600     10 LINK-PB-TAX-AMOUNT      PIC S9(07)V99.
028700     10 LINK-PB-TOTAL-PRICE     PIC S9(07)V99.
028800     10 LINK-RES-TABLE OCCURS 500 TIMES.
028900         15 LINK-RES-ENTRY.
029000             COPY BKRESRCC OF "=BOOKLIB".
029100     10 LINK-MATCH-TABLE OCCURS 500 TIMES.
029200         15 LINK-MATCH-ENTRY.
029300             COPY BKRESRCC OF "=BOOKLIB".
029400     10 LINK-REPORT-TABLE OCCURS 4 TIMES.
029500         15 LINK-REPORT-ENTRY.
029600             20 LR-ROOM-TYPE    PIC X(06).
029700             20 LR-TOTAL-ROOMS  PIC 9(03).
029800             20 LR-BOOKED-ROOMS PIC 9(03).
029900             20 LR-AVAILABLE    PIC 9(03).
030000     10 FILLER                  PIC X(04) VALUE SPACES.
030100
030200 PROCEDURE DIVISION USING LINK-REC.
030300******************************************************************
030400* Steuerungs-Section
030500******************************************************************
030600 A100-STEUERUNG SECTION.
030700 A100-00.
030800     IF  SHOW-VERSION
030900         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
031000         EXIT PROGRAM
031100     END-IF
031200
031300     PERFORM C000-INIT
031400
031500     EVALUATE LINK-CMD
031600        WHEN "CR"  PERFORM S100-CREATE
031700        WHEN "CF"  PERFORM S200-CONFIRM
031800        WHEN "CX"  PERFORM S250-CANCEL
031900        WHEN "UD"  PERFORM S300-UPDATE-DATES
032000        WHEN "FN"  PERFORM S400-FILTER-NAME
032100        WHEN "FE"  PERFORM S410-FILTER-EMAIL
032200        WHEN "FS"  PERFORM S420-FILTER-STATUS
032300        WHEN "FT"  PERFORM S430-FILTER-ROOM-TYPE
032400        WHEN "FD"  PERFORM S440-FILTER-OVERLAP
032500        WHEN "AR"  PERFORM S500-AVAIL-REPORT
032600        WHEN "PQ"  PERFORM S600-PRICE-QUOTE
032700        WHEN "SS"  PERFORM S700-STATUS-SUMMARY
032800        WHEN OTHER MOVE 9999 TO LINK-RC
032900                   MOVE "UNKNOWN LINK-CMD IN BKSVCE0M" TO LINK-MSG
033000     END-EVALUATE
033100     .
033200 A100-99.
033300     EXIT PROGRAM.
033400
033500******************************************************************
033600* Initialisierung
033700******************************************************************
033800 C000-INIT SECTION.
033900 C000-00.
034000     MOVE ZERO TO LINK-RC
034100     MOVE SPACES TO LINK-MSG
034200     MOVE ZERO TO LINK-MATCH-COUNT
034300     MOVE ZERO TO LINK-REPORT-COUNT
034400     .
034500 C000-99.
034600     EXIT.
034700
034800******************************************************************
034900* CR - Reservierung anlegen: pruefen -> Verfuegbarkeit -> bepreisen
035000******************************************************************
035100 S100-CREATE SECTION.
035200 S100-00.
035300     MOVE LINK-IN-REC TO RES-WORK-REC
035400     SET RES-STAT-PENDING TO TRUE
035500     MOVE ZERO TO RES-TOTAL-PRICE
035600     MOVE LINK-TODAY-DATE TO RES-CREATED-DATE
035700
035800     MOVE "VA"            TO RSVC-LINK-CMD
035900     MOVE RES-WORK-REC    TO RSVC-LINK-RES-ENTRY
036000     CALL "BKRSVC0M" USING RSVC-LINK-REC
036100     IF  RSVC-LINK-RC NOT = ZERO
036200         MOVE RSVC-LINK-RC  TO LINK-RC
036300         MOVE RSVC-LINK-MSG TO LINK-MSG
036400         GO TO S100-99
036500     END-IF
036600
036700     MOVE "VR"                      TO DATE-LINK-CMD
036800     MOVE RES-CHECKIN-DATE          TO DATE-LINK-CHECKIN
036900     MOVE RES-CHECKOUT-DATE         TO DATE-LINK-CHECKOUT
037000     MOVE LINK-TODAY-DATE           TO DATE-LINK-TODAY
037100     CALL "BKDATE0M" USING DATE-LINK-REC
037200     IF  DATE-LINK-RC NOT = ZERO
037300         MOVE DATE-LINK-RC  TO LINK-RC
037400         MOVE DATE-LINK-MSG TO LINK-MSG
037500         GO TO S100-99
037600     END-IF
037700
037800     MOVE "CT"               TO AVAL-LINK-CMD
037900     MOVE RES-ROOM-TYPE      TO AVAL-ROOM-TYPE
038000     MOVE RES-CHECKIN-DATE   TO AVAL-CHECKIN
038100     MOVE RES-CHECKOUT-DATE  TO AVAL-CHECKOUT
038200     MOVE LINK-RES-COUNT     TO AVAL-RES-COUNT
038300     PERFORM S110-COPY-FULL-TABLE THRU S110-99
038400             VARYING C4-IX FROM 1 BY 1
038500             UNTIL C4-IX > LINK-RES-COUNT
038600     CALL "BKAVAL0M" USING AVAL-LINK-REC
038700     IF  AVAL-AVAILABLE = ZERO
038800         MOVE 7 TO LINK-RC
038900         MOVE "NO ROOMS AVAILABLE FOR REQUESTED RANGE" TO LINK-MSG
039000         GO TO S100-99
039100     END-IF
039200
039300     MOVE "PR"               TO PRIC-LINK-CMD
039400     MOVE RES-ROOM-TYPE      TO PRIC-ROOM-TYPE
039500     MOVE DATE-LINK-NIGHTS   TO PRIC-NIGHTS
039600     CALL "BKPRIC0M" USING PRIC-LINK-REC
039700     IF  PRIC-LINK-RC NOT = ZERO
039800         MOVE PRIC-LINK-RC  TO LINK-RC
039900         MOVE PRIC-LINK-MSG TO LINK-MSG
040000         GO TO S100-99
040100     END-IF
040200     MOVE PRIC-TOTAL-PRICE TO RES-TOTAL-PRICE
040300
040400     ADD 1 TO LINK-RES-COUNT
040500     MOVE RES-WORK-REC TO LINK-RES-ENTRY(LINK-RES-COUNT)
040600     MOVE ZERO TO LINK-RC
040700     MOVE SPACES TO LINK-MSG
040800     .
040900 S100-99.
041000     EXIT.
041100
041200******************************************************************
041300* S110 - eine Tabellenzeile aus LINK-RES-TABLE in die
041400* Arbeitskopie fuer BKAVAL0M uebertragen
041500******************************************************************
041600 S110-COPY-FULL-TABLE SECTION.
041700 S110-00.
041800     MOVE LINK-RES-ENTRY(C4-IX) TO AVAL-RES-ENTRY(C4-IX)
041900     .
042000 S110-99.
042100     EXIT.
042200
042300******************************************************************
042400* CF - Reservierung bestaetigen (PENDING -> CONFIRMED)
042500******************************************************************
042600 S200-CONFIRM SECTION.
042700 S200-00.
042800     PERFORM S900-FIND-BY-ID THRU S900-99
042900     IF  C4-FOUND-IDX = ZERO
043000         MOVE 9 TO LINK-RC
043100         MOVE "RESERVATION ID NOT FOUND" TO LINK-MSG
043200         GO TO S200-99
043300     END-IF
043400
043500     MOVE "CF"            TO RSVC-LINK-CMD
043600     MOVE LINK-RES-ENTRY(C4-FOUND-IDX) TO RSVC-LINK-RES-ENTRY
043700     CALL "BKRSVC0M" USING RSVC-LINK-REC
043800     IF  RSVC-LINK-RC NOT = ZERO
043900         MOVE RSVC-LINK-RC  TO LINK-RC
044000         MOVE RSVC-LINK-MSG TO LINK-MSG
044100         GO TO S200-99
044200     END-IF
044300
044400     MOVE RSVC-LINK-RES-ENTRY TO LINK-RES-ENTRY(C4-FOUND-IDX)
044500     MOVE ZERO TO LINK-RC
044600     MOVE SPACES TO LINK-MSG
044700     .
044800 S200-99.
044900     EXIT.
045000
045100******************************************************************
045200* CX - Reservierung stornieren
045300******************************************************************
045400 S250-CANCEL SECTION.
045500 S250-00.
045600     PERFORM S900-FIND-BY-ID THRU S900-99
045700     IF  C4-FOUND-IDX = ZERO
045800         MOVE 9 TO LINK-RC
045900         MOVE "RESERVATION ID NOT FOUND" TO LINK-MSG
046000         GO TO S250-99
046100     END-IF
046200
046300     MOVE "CX"            TO RSVC-LINK-CMD
046400     MOVE LINK-RES-ENTRY(C4-FOUND-IDX) TO RSVC-LINK-RES-ENTRY
046500     CALL "BKRSVC0M" USING RSVC-LINK-REC
046600     IF  RSVC-LINK-RC NOT = ZERO
046700         MOVE RSVC-LINK-RC  TO LINK-RC
046800         MOVE RSVC-LINK-MSG TO LINK-MSG
046900         GO TO S250-99
047000     END-IF
047100
047200     MOVE RSVC-LINK-RES-ENTRY TO LINK-RES-ENTRY(C4-FOUND-IDX)
047300     MOVE ZERO TO LINK-RC
047400     MOVE SPACES TO LINK-MSG
047500     .
047600 S250-99.
047700     EXIT.
047800
047900******************************************************************
048000* UD - Reisedaten aendern: neu validieren, Verfuegbarkeit ohne
048100* den Eigensatz pruefen, neu bepreisen
048200******************************************************************
048300 S300-UPDATE-DATES SECTION.
048400 S300-00.
048500     PERFORM S900-FIND-BY-ID THRU S900-99
048600     IF  C4-FOUND-IDX = ZERO
048700         MOVE 9 TO LINK-RC
048800         MOVE "RESERVATION ID NOT FOUND" TO LINK-MSG
048900         GO TO S300-99
049000     END-IF
049100
049200     MOVE "VR"                          TO DATE-LINK-CMD
049300     MOVE LINK-IN-REC TO RES-WORK-REC
049400     MOVE RES-CHECKIN-DATE              TO DATE-LINK-CHECKIN
049500     MOVE RES-CHECKOUT-DATE             TO DATE-LINK-CHECKOUT
049600     MOVE LINK-TODAY-DATE               TO DATE-LINK-TODAY
049700     CALL "BKDATE0M" USING DATE-LINK-REC
049800     IF  DATE-LINK-RC NOT = ZERO
049900         MOVE DATE-LINK-RC  TO LINK-RC
050000         MOVE DATE-LINK-MSG TO LINK-MSG
050100         GO TO S300-99
050200     END-IF
050300
050400     MOVE "CT"               TO AVAL-LINK-CMD
050500*            (Zimmertyp bleibt bei UD unveraendert - Aufrufer
050600*             liefert in LINK-IN-REC keinen Zimmertyp mit, der
050700*             bestehende Satz im Reservierungsbestand gibt ihn vor)
050800     MOVE RES-ROOM-TYPE OF LINK-RES-ENTRY(C4-FOUND-IDX)
050900          TO AVAL-ROOM-TYPE
051000     MOVE RES-CHECKIN-DATE   TO AVAL-CHECKIN
051100     MOVE RES-CHECKOUT-DATE  TO AVAL-CHECKOUT
051200     MOVE ZERO               TO AVAL-RES-COUNT
051300     PERFORM S310-COPY-EXCL-SELF THRU S310-99
051400             VARYING C4-IX FROM 1 BY 1
051500             UNTIL C4-IX > LINK-RES-COUNT
051600     CALL "BKAVAL0M" USING AVAL-LINK-REC
051700     IF  AVAL-LINK-RC NOT = ZERO
051800         MOVE AVAL-LINK-RC  TO LINK-RC
051900         MOVE AVAL-LINK-MSG TO LINK-MSG
052000         GO TO S300-99
052100     END-IF
052200     IF  AVAL-AVAILABLE = ZERO
052300         MOVE 7 TO LINK-RC
052400         MOVE "NO ROOMS AVAILABLE FOR REQUESTED RANGE" TO LINK-MSG
052500         GO TO S300-99
052600     END-IF
052700
052800     MOVE "PR"               TO PRIC-LINK-CMD
052900     MOVE RES-ROOM-TYPE OF LINK-RES-ENTRY(C4-FOUND-IDX)
053000          TO PRIC-ROOM-TYPE
053100     MOVE DATE-LINK-NIGHTS   TO PRIC-NIGHTS
053200     CALL "BKPRIC0M" USING PRIC-LINK-REC
053300     IF  PRIC-LINK-RC NOT = ZERO
053400         MOVE PRIC-LINK-RC  TO LINK-RC
053500         MOVE PRIC-LINK-MSG TO LINK-MSG
053600         GO TO S300-99
053700     END-IF
053800
053900     MOVE RES-CHECKIN-DATE
054000          TO RES-CHECKIN-DATE OF LINK-RES-ENTRY(C4-FOUND-IDX)
054100     MOVE RES-CHECKOUT-DATE
054200          TO RES-CHECKOUT-DATE OF LINK-RES-ENTRY(C4-FOUND-IDX)
054300     MOVE PRIC-TOTAL-PRICE
054400          TO RES-TOTAL-PRICE OF LINK-RES-ENTRY(C4-FOUND-IDX)
054500     MOVE ZERO TO LINK-RC
054600     MOVE SPACES TO LINK-MSG
054700     .
054800 S300-99.
054900     EXIT.
055000
055100******************************************************************
055200* S310 - eine Tabellenzeile fuer UD in die BKAVAL0M-Arbeitskopie
055300* uebertragen, den gerade bearbeiteten Eigensatz dabei auslassen
055400******************************************************************
055500 S310-COPY-EXCL-SELF SECTION.
055600 S310-00.
055700     IF  C4-IX = C4-FOUND-IDX
055800         GO TO S310-99
055900     END-IF
056000     ADD 1 TO AVAL-RES-COUNT
056100     MOVE LINK-RES-ENTRY(C4-IX) TO AVAL-RES-ENTRY(AVAL-RES-COUNT)
056200     .
056300 S310-99.
056400     EXIT.
056500
056600******************************************************************
056700* S900 - Reservierung ueber LINK-TARGET-ID per Listenscan finden
056800* (kein ISAM auf dieser Maschine - O(n)-Scan ueber die Tabelle)
056900******************************************************************
057000 S900-FIND-BY-ID SECTION.
057100 S900-00.
057200     MOVE ZERO TO C4-FOUND-IDX
057300     PERFORM S910-CHECK-ONE-ID THRU S910-99
057400             VARYING C4-IX FROM 1 BY 1
057500             UNTIL C4-IX > LINK-RES-COUNT
057600                 OR C4-FOUND-IDX NOT = ZERO
057700     .
057800 S900-99.
057900     EXIT.
058000
058100 S910-CHECK-ONE-ID SECTION.
058200 S910-00.
058300     IF  RES-ID OF LINK-RES-ENTRY(C4-IX) = LINK-TARGET-ID
058400         MOVE C4-IX TO C4-FOUND-IDX
058500     END-IF
058600     .
058700 S910-99.
058800     EXIT.
058900
059000******************************************************************
059100* FN - Filter auf Gastname, Teilstring, Gross-/Kleinschreibung
059200* wird ignoriert (hauseigener Zeichenklassen-Scan statt REGEX)
059300******************************************************************
059400 S400-FILTER-NAME SECTION.
059500 S400-00.
059600     MOVE LINK-FILTER-TEXT TO W-NEEDLE
059700     INSPECT W-NEEDLE CONVERTING K-UPPER-LC TO K-UPPER-UC
059800
059900     MOVE ZERO TO LINK-MATCH-COUNT
060000     PERFORM S410-CHECK-ONE-NAME THRU S410-99
060100             VARYING C4-IX FROM 1 BY 1
060200             UNTIL C4-IX > LINK-RES-COUNT
060300     .
060400 S400-99.
060500     EXIT.
060600
060700 S410-CHECK-ONE-NAME SECTION.
060800 S410-00.
060900     MOVE RES-GUEST-NAME OF LINK-RES-ENTRY(C4-IX) TO W-HAYSTACK
061000     INSPECT W-HAYSTACK CONVERTING K-UPPER-LC TO K-UPPER-UC
061100     PERFORM S990-SUBSTR-SCAN THRU S990-99
061200     IF  IS-MATCH
061300         ADD 1 TO LINK-MATCH-COUNT
061400         MOVE LINK-RES-ENTRY(C4-IX)
061500              TO LINK-MATCH-ENTRY(LINK-MATCH-COUNT)
061600     END-IF
061700     .
061800 S410-99.
061900     EXIT.
062000
062100******************************************************************
062200* FE - Filter auf Gast-E-Mail, Exakttreffer ohne Gross-/
062300* Kleinschreibung
062400******************************************************************
062500 S410-FILTER-EMAIL SECTION.
062600 S410A-00.
062700     MOVE LINK-FILTER-TEXT TO W-NEEDLE
062800     INSPECT W-NEEDLE CONVERTING K-UPPER-LC TO K-UPPER-UC
062900
063000     MOVE ZERO TO LINK-MATCH-COUNT
063100     PERFORM S415-CHECK-ONE-EMAIL THRU S415-99
063200             VARYING C4-IX FROM 1 BY 1
063300             UNTIL C4-IX > LINK-RES-COUNT
063400     .
063500 S410A-99.
063600     EXIT.
063700
063800 S415-CHECK-ONE-EMAIL SECTION.
063900 S415-00.
064000     MOVE RES-GUEST-EMAIL OF LINK-RES-ENTRY(C4-IX) TO W-HAYSTACK
064100     INSPECT W-HAYSTACK CONVERTING K-UPPER-LC TO K-UPPER-UC
064200     IF  W-HAYSTACK = W-NEEDLE
064300         ADD 1 TO LINK-MATCH-COUNT
064400         MOVE LINK-RES-ENTRY(C4-IX)
064500              TO LINK-MATCH-ENTRY(LINK-MATCH-COUNT)
064600     END-IF
064700     .
064800 S415-99.
064900     EXIT.
065000
065100******************************************************************
065200* FS - Filter auf Status (Exakttreffer)
065300******************************************************************
065400 S420-FILTER-STATUS SECTION.
065500 S420-00.
065600     MOVE ZERO TO LINK-MATCH-COUNT
065700     PERFORM S425-CHECK-ONE-STATUS THRU S425-99
065800             VARYING C4-IX FROM 1 BY 1
065900             UNTIL C4-IX > LINK-RES-COUNT
066000     .
066100 S420-99.
066200     EXIT.
066300
066400 S425-CHECK-ONE-STATUS SECTION.
066500 S425-00.
066600     IF  RES-STATUS OF LINK-RES-ENTRY(C4-IX) = LINK-FILTER-STATUS
066700         ADD 1 TO LINK-MATCH-COUNT
066800         MOVE LINK-RES-ENTRY(C4-IX)
066900              TO LINK-MATCH-ENTRY(LINK-MATCH-COUNT)
067000     END-IF
067100     .
067200 S425-99.
067300     EXIT.
067400
067500******************************************************************
067600* FT - Filter auf Zimmertyp (Exakttreffer)
067700******************************************************************
067800 S430-FILTER-ROOM-TYPE SECTION.
067900 S430-00.
068000     MOVE ZERO TO LINK-MATCH-COUNT
068100     PERFORM S435-CHECK-ONE-TYPE THRU S435-99
068200             VARYING C4-IX FROM 1 BY 1
068300             UNTIL C4-IX > LINK-RES-COUNT
068400     .
068500 S430-99.
068600     EXIT.
068700
068800 S435-CHECK-ONE-TYPE SECTION.
068900 S435-00.
069000     IF  RES-ROOM-TYPE OF LINK-RES-ENTRY(C4-IX) = LINK-FILTER-ROOM-TYPE
069100         ADD 1 TO LINK-MATCH-COUNT
069200         MOVE LINK-RES-ENTRY(C4-IX)
069300              TO LINK-MATCH-ENTRY(LINK-MATCH-COUNT)
069400     END-IF
069500     .
069600 S435-99.
069700     EXIT.
069800
069900******************************************************************
070000* FD - Filter auf Ueberlappung mit einem angefragten Zeitraum
070100* (Ueberlappungstest delegiert an BKDATE0M/OV)
070200******************************************************************
070300 S440-FILTER-OVERLAP SECTION.
070400 S440-00.
070500     MOVE ZERO TO LINK-MATCH-COUNT
070600     PERFORM S445-CHECK-ONE-OVERLAP THRU S445-99
070700             VARYING C4-IX FROM 1 BY 1
070800             UNTIL C4-IX > LINK-RES-COUNT
070900     .
071000 S440-99.
071100     EXIT.
071200
071300 S445-CHECK-ONE-OVERLAP SECTION.
071400 S445-00.
071500     MOVE "OV"                TO DATE-LINK-CMD
071600     MOVE LINK-FILTER-CHECKIN  TO DATE-LINK-CHECKIN
071700     MOVE LINK-FILTER-CHECKOUT TO DATE-LINK-CHECKOUT
071800     MOVE RES-CHECKIN-DATE OF LINK-RES-ENTRY(C4-IX)
071900                              TO DATE-LINK-OV2-START
072000     MOVE RES-CHECKOUT-DATE OF LINK-RES-ENTRY(C4-IX)
072100                              TO DATE-LINK-OV2-END
072200     CALL "BKDATE0M" USING DATE-LINK-REC
072300     IF  DATE-LINK-OVERLAPS
072400         ADD 1 TO LINK-MATCH-COUNT
072500         MOVE LINK-RES-ENTRY(C4-IX)
072600              TO LINK-MATCH-ENTRY(LINK-MATCH-COUNT)
072700     END-IF
072800     .
072900 S445-99.
073000     EXIT.
073100
073200******************************************************************
073300* AR - Verfuegbarkeits-Report (delegiert vollstaendig an
073400* BKAVAL0M/RP)
073500******************************************************************
073600 S500-AVAIL-REPORT SECTION.
073700 S500-00.
073800     MOVE "RP"               TO AVAL-LINK-CMD
073900     MOVE LINK-FILTER-CHECKIN  TO AVAL-CHECKIN
074000     MOVE LINK-FILTER-CHECKOUT TO AVAL-CHECKOUT
074100     MOVE LINK-RES-COUNT     TO AVAL-RES-COUNT
074200     PERFORM S110-COPY-FULL-TABLE THRU S110-99
074300             VARYING C4-IX FROM 1 BY 1
074400             UNTIL C4-IX > LINK-RES-COUNT
074500     CALL "BKAVAL0M" USING AVAL-LINK-REC
074600
074700     MOVE AVAL-REPORT-COUNT TO LINK-REPORT-COUNT
074800     PERFORM S510-COPY-REPORT-LINE THRU S510-99
074900             VARYING C4-IX FROM 1 BY 1
075000             UNTIL C4-IX > LINK-REPORT-COUNT
075100     MOVE ZERO TO LINK-RC
075200     MOVE SPACES TO LINK-MSG
075300     .
075400 S500-99.
075500     EXIT.
075600
075700 S510-COPY-REPORT-LINE SECTION.
075800 S510-00.
075900     MOVE AVAL-REPORT-TABLE(C4-IX) TO LINK-REPORT-TABLE(C4-IX)
076000     .
076100 S510-99.
076200     EXIT.
076300
076400******************************************************************
076500* PQ - Preisauskunft: Zeitraum pruefen und Naechte errechnen
076600* (BKDATE0M/VR), dann bepreisen (BKPRIC0M/PR); rein lesend, es
076700* wird nichts geschrieben
076800******************************************************************
076900 S600-PRICE-QUOTE SECTION.
077000 S600-00.
077100     MOVE "VR"                       TO DATE-LINK-CMD
077200     MOVE LINK-FILTER-CHECKIN        TO DATE-LINK-CHECKIN
077300     MOVE LINK-FILTER-CHECKOUT       TO DATE-LINK-CHECKOUT
077400     MOVE LINK-TODAY-DATE            TO DATE-LINK-TODAY
077500     CALL "BKDATE0M" USING DATE-LINK-REC
077600     IF  DATE-LINK-RC NOT = ZERO
077700         MOVE DATE-LINK-RC  TO LINK-RC
077800         MOVE DATE-LINK-MSG TO LINK-MSG
077900         GO TO S600-99
078000     END-IF
078100
078200     MOVE "PR"                       TO PRIC-LINK-CMD
078300     MOVE LINK-FILTER-ROOM-TYPE      TO PRIC-ROOM-TYPE
078400     MOVE DATE-LINK-NIGHTS           TO PRIC-NIGHTS
078500     CALL "BKPRIC0M" USING PRIC-LINK-REC
078600     IF  PRIC-LINK-RC NOT = ZERO
078700         MOVE PRIC-LINK-RC  TO LINK-RC
078800         MOVE PRIC-LINK-MSG TO LINK-MSG
078900         GO TO S600-99
079000     END-IF
079100
079200     MOVE PRIC-BASE-PRICE  TO LINK-PB-BASE-PRICE
079300     MOVE PRIC-DISC-RATE   TO LINK-PB-DISC-RATE
079400     MOVE PRIC-DISC-AMOUNT TO LINK-PB-DISC-AMOUNT
079500     MOVE PRIC-AFTER-DISC  TO LINK-PB-AFTER-DISC
079600     MOVE PRIC-TAX-AMOUNT  TO LINK-PB-TAX-AMOUNT
079700     MOVE PRIC-TOTAL-PRICE TO LINK-PB-TOTAL-PRICE
079800     MOVE ZERO TO LINK-RC
079900     MOVE SPACES TO LINK-MSG
080000     .
080100 S600-99.
080200     EXIT.
080300
080400******************************************************************
080500* SS - Statusuebersicht: ein Durchlauf, Zaehlung je Status
080600******************************************************************
080700 S700-STATUS-SUMMARY SECTION.
080800 S700-00.
080900     MOVE ZERO TO LINK-SS-TOTAL
081000     MOVE ZERO TO LINK-SS-PENDING
081100     MOVE ZERO TO LINK-SS-CONFIRMED
081200     MOVE ZERO TO LINK-SS-CHECKEDIN
081300     MOVE ZERO TO LINK-SS-COMPLETED
081400     MOVE ZERO TO LINK-SS-CANCELLED
081500
081600     PERFORM S710-TALLY-ONE THRU S710-99
081700             VARYING C4-IX FROM 1 BY 1
081800             UNTIL C4-IX > LINK-RES-COUNT
081900     MOVE ZERO TO LINK-RC
082000     MOVE SPACES TO LINK-MSG
082100     .
082200 S700-99.
082300     EXIT.
082400
082500 S710-TALLY-ONE SECTION.
082600 S710-00.
082700     ADD 1 TO LINK-SS-TOTAL
082800     EVALUATE TRUE
082900        WHEN RES-STAT-PENDING OF LINK-RES-ENTRY(C4-IX)
083000             ADD 1 TO LINK-SS-PENDING
083100        WHEN RES-STAT-CONFIRMED OF LINK-RES-ENTRY(C4-IX)
083200             ADD 1 TO LINK-SS-CONFIRMED
083300        WHEN RES-STAT-CHECKEDIN OF LINK-RES-ENTRY(C4-IX)
083400             ADD 1 TO LINK-SS-CHECKEDIN
083500        WHEN RES-STAT-COMPLETED OF LINK-RES-ENTRY(C4-IX)
083600             ADD 1 TO LINK-SS-COMPLETED
083700        WHEN RES-STAT-CANCELLED OF LINK-RES-ENTRY(C4-IX)
083800             ADD 1 TO LINK-SS-CANCELLED
083900     END-EVALUATE
084000     .
084100 S710-99.
084200     EXIT.
084300
084400******************************************************************
084500* S990 - Teilstring-Scan: liefert IS-MATCH, wenn W-NEEDLE in
084600* W-HAYSTACK vorkommt (beide bereits grossgeschrieben)
084700******************************************************************
084800 S990-SUBSTR-SCAN SECTION.
084900 S990-00.
085000     SET MATCH-FLAG TO "N"
085100     PERFORM S991-TRIM-NEEDLE THRU S991-99
085200             VARYING C4-NEEDLE-LEN FROM 50 BY -1
085300             UNTIL C4-NEEDLE-LEN < 1
085400                 OR W-NEEDLE(C4-NEEDLE-LEN:1) NOT = SPACE
085500
085600     IF  C4-NEEDLE-LEN < 1
085700         GO TO S990-99
085800     END-IF
085900
086000     COMPUTE C4-START-POS = 51 - C4-NEEDLE-LEN
086100     PERFORM S992-TRY-ONE-START THRU S992-99
086200             VARYING C4-START-POS FROM 1 BY 1
086300             UNTIL C4-START-POS > (51 - C4-NEEDLE-LEN)
086400                 OR IS-MATCH
086500     .
086600 S990-99.
086700     EXIT.
086800
086900 S991-TRIM-NEEDLE SECTION.
087000 S991-00.
087100     CONTINUE.
087200 S991-99.
087300     EXIT.
087400
087500 S992-TRY-ONE-START SECTION.
087600 S992-00.
087700     IF  W-HAYSTACK(C4-START-POS:C4-NEEDLE-LEN) =
087800         W-NEEDLE(1:C4-NEEDLE-LEN)
087900         SET IS-MATCH TO TRUE
088000     END-IF
088100     .
088200 S992-99.
088300     EXIT.
