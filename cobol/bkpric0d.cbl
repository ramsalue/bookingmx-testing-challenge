000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000* Sourcesafe-Module
001100?SEARCH  =BKPRIC0
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID.     BKPRIC0D.
001600 AUTHOR.         R TORMANN.
001700 INSTALLATION.   BOOKINGMX RESERVATIONS.
001800 DATE-WRITTEN.   03/19/91.
001900 DATE-COMPILED.
002000 SECURITY.       NON-CONFIDENTIAL.
002100
002200*****************************************************************
002300* Letzte Aenderung :: 2000-01-05
002400* Letzte Version   :: A.00.04
002500* Kurzbeschreibung :: Testtreiber fuer BKPRIC0M (Preisberechnung)
002600*
002700* Aenderungen
002800*----------------------------------------------------------------*
002900* Vers.   | Datum      | von | Kommentar                         *
003000*---------|------------|-----|-----------------------------------*
003100* A.00.00 | 1991-03-19 | rtm | Neuerstellung                    *
003200* A.00.01 | 1991-06-11 | kl  | Testfall 30+ Naechte ergaenzt    *
003300* A.00.02 | 1993-09-02 | lor | Testfall negative Naechte (Fehler)*
003400* A.00.03 | 1998-12-03 | rtm | Y2K-Audit durchgefuehrt - keine   *
003500*         |            |     | Jahresfelder betroffen            *
003600* A.00.04 | 2000-01-05 | rtm | Jahrtausendwechsel-Kontrolle -    *
003700*         |            |     | Testlauf ohne Befund              *
003800*----------------------------------------------------------------*
003900*
004000* Programmbeschreibung
004100* --------------------
004200* Ruft BKPRIC0M mit vier festen Testfaellen (je eine Rabattstufe
004300* plus ein Fehlerfall) und zeigt den Preis-Breakdown je Aufruf an.
004400*
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     SWITCH-15 IS ANZEIGE-VERSION
005100         ON STATUS IS SHOW-VERSION.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000*--------------------------------------------------------------------*
006100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006200*--------------------------------------------------------------------*
006300 01          COMP-FELDER.
006400     05      C4-CASE-NR          PIC S9(04) COMP VALUE ZERO.
006500     05      C4-X.
006600         10  FILLER              PIC X VALUE LOW-VALUE.
006700         10  C4-X2               PIC X.
006800     05      C4-NUM REDEFINES C4-X PIC S9(04) COMP.
006900
007000*--------------------------------------------------------------------*
007100* Display-Felder: Praefix D
007200*--------------------------------------------------------------------*
007300 01          DISPLAY-FELDER.
007400     05      D-NUM4              PIC -9(04).
007500     05      D-PRICE             PIC -9(07).99.
007600     05      D-RATE              PIC -9.999.
007700     05      FILLER              PIC X(02) VALUE SPACES.
007800
007900*--------------------------------------------------------------------*
008000* Felder mit konstantem Inhalt: Praefix K
008100*--------------------------------------------------------------------*
008200 01          KONSTANTE-FELDER.
008300     05      K-MODUL             PIC X(08) VALUE "BKPRIC0D".
008400     05      FILLER              PIC X(02) VALUE SPACES.
008500
008600*----------------------------------------------------------------*
008700* Conditional-Felder
008800*----------------------------------------------------------------*
008900 01          SCHALTER.
009000     05      PRG-STATUS          PIC 9      VALUE ZERO.
009100          88 PRG-OK                         VALUE ZERO.
009200          88 PRG-ABBRUCH                    VALUE 2.
009300     05      FILLER              PIC X(02) VALUE SPACES.
009400
009500*--------------------------------------------------------------------*
009600* weitere Arbeitsfelder
009700*--------------------------------------------------------------------*
009800 01          WORK-FELDER.
009900     05      ZEILE               PIC X(80).
010000     05      W-REDEF-CHECK       PIC X(08) VALUE "20240601".
010100     05      W-REDEF-VIEW REDEFINES W-REDEF-CHECK.
010200         10  W-REDEF-CCYY        PIC 9(04).
010300         10  W-REDEF-MM          PIC 9(02).
010400         10  W-REDEF-DD          PIC 9(02).
010500     05      FILLER              PIC X(02) VALUE SPACES.
010600
010700*-->    Uebergabe an BKPRIC0M (siehe dort fuer LINK-CMD/LINK-RC)
010800 01     LINK-REC.
010900    05  LINK-HDR.
011000     10 LINK-CMD                PIC X(02).
011100     10 LINK-RC                 PIC S9(04) COMP.
011200     10 LINK-MSG                PIC X(40).
011300    05  LINK-DATA.
011400     10 LINK-ROOM-TYPE          PIC X(06).
011500     10 LINK-NIGHTS             PIC S9(05) COMP.
011600     10 LINK-BASE-PRICE         PIC S9(07)V99.
011700     10 LINK-DISCOUNT-RATE      PIC S9V999.
011800     10 LINK-DISCOUNT-AMOUNT    PIC S9(07)V99.
011900     10 LINK-PRICE-AFTER-DISC   PIC S9(07)V99.
012000     10 LINK-TAX-AMOUNT         PIC S9(07)V99.
012100     10 LINK-TOTAL-PRICE        PIC S9(07)V99.
012200     10 LINK-TOTAL-PRICE-EDIT REDEFINES LINK-TOTAL-PRICE
012300        PIC -9(07).99.
012400     10 FILLER                  PIC X(04) VALUE SPACES.
012500
012600 PROCEDURE DIVISION.
012700******************************************************************
012800* Steuerungs-Section
012900******************************************************************
013000 A100-STEUERUNG SECTION.
013100 A100-00.
013200     IF  SHOW-VERSION
013300         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
013400         STOP RUN
013500     END-IF
013600
013700     PERFORM B000-VORLAUF
013800     PERFORM B100-VERARBEITUNG
013900     PERFORM B090-ENDE
014000     STOP RUN
014100     .
014200 A100-99.
014300     EXIT.
014400
014500******************************************************************
014600* Vorlauf
014700******************************************************************
014800 B000-VORLAUF SECTION.
014900 B000-00.
015000     INITIALIZE SCHALTER
015100     MOVE ZERO TO C4-CASE-NR
015200     .
015300 B000-99.
015400     EXIT.
015500
015600******************************************************************
015700* Verarbeitung - vier feste Testfaelle gegen BKPRIC0M
015800******************************************************************
015900 B100-VERARBEITUNG SECTION.
016000 B100-00.
016100**  ---> Testfall 1: DOUBLE, 5 Naechte (keine Rabattstufe)
016200     ADD 1 TO C4-CASE-NR
016300     MOVE "PR"        TO LINK-CMD
016400     MOVE "DOUBLE"    TO LINK-ROOM-TYPE
016500     MOVE 5           TO LINK-NIGHTS
016600     CALL "BKPRIC0M" USING LINK-REC
016700     PERFORM B190-SHOW-RESULT
016800
016900**  ---> Testfall 2: SINGLE, 10 Naechte (5 % Rabattstufe)
017000     ADD 1 TO C4-CASE-NR
017100     MOVE "PR"        TO LINK-CMD
017200     MOVE "SINGLE"    TO LINK-ROOM-TYPE
017300     MOVE 10          TO LINK-NIGHTS
017400     CALL "BKPRIC0M" USING LINK-REC
017500     PERFORM B190-SHOW-RESULT
017600
017700**  ---> Testfall 3: SUITE, 45 Naechte (15 % Rabattstufe)
017800     ADD 1 TO C4-CASE-NR
017900     MOVE "PR"        TO LINK-CMD
018000     MOVE "SUITE "    TO LINK-ROOM-TYPE
018100     MOVE 45          TO LINK-NIGHTS
018200     CALL "BKPRIC0M" USING LINK-REC
018300     PERFORM B190-SHOW-RESULT
018400
018500**  ---> Testfall 4: negative Naechte (muss RC=2 liefern)
018600     ADD 1 TO C4-CASE-NR
018700     MOVE "PR"        TO LINK-CMD
018800     MOVE "DELUXE"    TO LINK-ROOM-TYPE
018900     MOVE -3          TO LINK-NIGHTS
019000     CALL "BKPRIC0M" USING LINK-REC
019100     PERFORM B190-SHOW-RESULT
019200     .
019300 B100-99.
019400     EXIT.
019500
019600******************************************************************
019700* B190 - ein Testergebnis anzeigen
019800******************************************************************
019900 B190-SHOW-RESULT SECTION.
020000 B190-00.
020100     MOVE LINK-RC TO D-NUM4
020200     MOVE LINK-TOTAL-PRICE TO D-PRICE
020300     MOVE LINK-DISCOUNT-RATE TO D-RATE
020400     STRING "FALL " DELIMITED BY SIZE,
020500            C4-CASE-NR DELIMITED BY SIZE,
020600            " RC=" DELIMITED BY SIZE,
020700            D-NUM4 DELIMITED BY SIZE,
020800            " RATE=" DELIMITED BY SIZE,
020900            D-RATE DELIMITED BY SIZE,
021000            " TOTAL=" DELIMITED BY SIZE,
021100            D-PRICE DELIMITED BY SIZE,
021200            " MSG=" DELIMITED BY SIZE,
021300            LINK-MSG DELIMITED BY SIZE
021400     INTO ZEILE
021500     DISPLAY ZEILE
021600     .
021700 B190-99.
021800     EXIT.
021900
022000******************************************************************
022100* Ende
022200******************************************************************
022300 B090-ENDE SECTION.
022400 B090-00.
022500     DISPLAY ">>> BKPRIC0D TESTLAUF BEENDET <<<"
022600     .
022700 B090-99.
022800     EXIT.
