000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.     BKDATE0M.
001300 AUTHOR.         K LUDEWIG.
001400 INSTALLATION.   BOOKINGMX RESERVATIONS.
001500 DATE-WRITTEN.   03/12/91.
001600 DATE-COMPILED.
001700 SECURITY.       NON-CONFIDENTIAL.
001800
001900*****************************************************************
002000* Letzte Aenderung :: 2000-01-05
002100* Letzte Version   :: A.00.04
002200* Kurzbeschreibung :: Datumspruefung und Naechte-Berechnung fuer
002300*                     die BookingMx Reservierungs-Regeln
002400*
002500* Aenderungen (Version und Datum in Variable K-MODUL-VERS aendern)
002600*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002700*----------------------------------------------------------------*
002800* Vers.   | Datum      | von | Kommentar                         *
002900*---------|------------|-----|-----------------------------------*
003000* A.00.00 | 1991-03-12 | kl  | Neuerstellung aus SSFEIN0M-Rahmen *
003100* A.00.01 | 1991-07-22 | rtm | Command OV (Ueberlappungstest)    *
003200*         |            |     | ergaenzt                         *
003300* A.00.02 | 1993-02-04 | kl  | Vorlauftermin (365 Tage) korrig.  *
003400*         |            |     | - Grenzfall = Tag 365 ist gueltig *
003500* A.00.03 | 1998-11-16 | lor | Y2K-Nacharbeit: ACCEPT FROM DATE  *
003600*         |            |     | durch Aufrufer-Datum LINK-TODAY  *
003700*         |            |     | ersetzt (4-stelliges Jahr durchg.)*
003800* A.00.04 | 2000-01-05 | kl  | Jahrtausendwechsel-Kontrolle -    *
003900*         |            |     | Testlauf ohne Befund              *
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* Zustandsloses Pruef- und Rechenmodul (keine eigene Datei-E/A).
004500* Wird von BKSVCE0M und BKAVAL0M per CALL angesprochen, um:
004600*   NI = nur die Naechte zwischen zwei Datumswerten errechnen
004700*   VR = einen Datumsbereich vollstaendig pruefen (Kurzaufenthalt,
004800*        Vorlauffrist, Mindestaufenthalt) und dabei die Naechte
004900*        gleich mitliefern
005000*   OV = Ueberlappungstest zweier halboffener Intervalle
005100*        [S1,E1) und [S2,E2)
005200*
005300* Das aufrufende Programm liefert das Batch-Laufdatum in
005400* LINK-TODAY-DATE mit - das Modul ermittelt "heute" nicht selbst.
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS NUMERIC-DATE IS "0123456789".
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 WORKING-STORAGE SECTION.
007200*--------------------------------------------------------------------*
007300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007400*--------------------------------------------------------------------*
007500 01          COMP-FELDER.
007600     05      C4-ANZ              PIC S9(04) COMP.
007700     05      C4-I1               PIC S9(04) COMP.
007800     05      C4-MM               PIC S9(04) COMP.
007900     05      C4-LEAP-ADD         PIC S9(04) COMP.
008000     05      C9-CKI-DAYS         PIC S9(09) COMP.
008100     05      C9-CKO-DAYS         PIC S9(09) COMP.
008200     05      C9-TODAY-DAYS       PIC S9(09) COMP.
008300     05      C9-OV2-S-DAYS       PIC S9(09) COMP.
008400     05      C9-OV2-E-DAYS       PIC S9(09) COMP.
008500     05      C9-ADVANCE-DAYS     PIC S9(09) COMP.
008600     05      FILLER              PIC X(02) VALUE SPACES.
008700
008800*--------------------------------------------------------------------*
008900* Display-Felder: Praefix D
009000*--------------------------------------------------------------------*
009100 01          DISPLAY-FELDER.
009200     05      D-NUM4              PIC -9(04).
009300     05      D-NUM9              PIC -9(09).
009400     05      FILLER              PIC X(02) VALUE SPACES.
009500
009600*--------------------------------------------------------------------*
009700* Felder mit konstantem Inhalt: Praefix K
009800*--------------------------------------------------------------------*
009900 01          KONSTANTE-FELDER.
010000     05      K-MODUL             PIC X(08)  VALUE "BKDATE0M".
010100     05      K-MIN-NIGHTS        PIC 9(03)  VALUE 001.
010200     05      K-MAX-ADVANCE       PIC 9(03)  VALUE 365.
010300     05      FILLER              PIC X(02) VALUE SPACES.
010400
010500*--------------------------------------------------------------------*
010600* Monats-Kumulativtabelle fuer Tag-Nummer-Berechnung (Tag 1 des
010700* Jahres = Tag 1; REDEFINES liefert die Tabellensicht fuer den
010800* Index-Zugriff je Monat)
010900*--------------------------------------------------------------------*
011000 01          WS-CUM-DAYS-LIT.
011100     05      FILLER              PIC 9(03)  VALUE 000.
011200     05      FILLER              PIC 9(03)  VALUE 031.
011300     05      FILLER              PIC 9(03)  VALUE 059.
011400     05      FILLER              PIC 9(03)  VALUE 090.
011500     05      FILLER              PIC 9(03)  VALUE 120.
011600     05      FILLER              PIC 9(03)  VALUE 151.
011700     05      FILLER              PIC 9(03)  VALUE 181.
011800     05      FILLER              PIC 9(03)  VALUE 212.
011900     05      FILLER              PIC 9(03)  VALUE 243.
012000     05      FILLER              PIC 9(03)  VALUE 273.
012100     05      FILLER              PIC 9(03)  VALUE 304.
012200     05      FILLER              PIC 9(03)  VALUE 334.
012300 01          WS-CUM-DAYS REDEFINES WS-CUM-DAYS-LIT.
012400     05      WS-CUM-DAYS-M       PIC 9(03)  OCCURS 12 TIMES.
012500     05      FILLER              PIC X(02) VALUE SPACES.
012600
012700*----------------------------------------------------------------*
012800* Conditional-Felder
012900*----------------------------------------------------------------*
013000 01          SCHALTER.
013100     05      PRG-STATUS          PIC 9       VALUE ZERO.
013200          88 PRG-OK                          VALUE ZERO.
013300          88 PRG-NOK                         VALUE 1 THRU 9.
013400     05      WS-LEAP-FLAG        PIC X       VALUE "N".
013500          88 WS-IS-LEAP-YEAR                 VALUE "Y".
013600     05      FILLER              PIC X(02) VALUE SPACES.
013700
013800*--------------------------------------------------------------------*
013900* weitere Arbeitsfelder
014000*--------------------------------------------------------------------*
014100 01          WORK-FELDER.
014200     05      W-CCYY              PIC 9(04).
014300     05      W-MM                PIC 9(02).
014400     05      W-DD                PIC 9(02).
014500     05      W-DATE-IN           PIC 9(08).
014600     05      W-DAYNBR            PIC S9(09) COMP.
014700     05      W-CENTURY-4         PIC S9(09) COMP.
014800     05      W-CENTURY-100       PIC S9(09) COMP.
014900     05      W-CENTURY-400       PIC S9(09) COMP.
015000     05      FILLER              PIC X(02) VALUE SPACES.
015100
015200 LINKAGE SECTION.
015300     05      FILLER              PIC X(02) VALUE SPACES.
015400*-->    Uebergabe aus Aufrufer (BKSVCE0M / BKAVAL0M / Testtreiber)
015500 01     LINK-REC.
015600    05  LINK-HDR.
015700     10 LINK-CMD                PIC X(02).
015800*       "NI" = Naechte-Berechnung
015900*       "VR" = Datumsbereich validieren (+ Naechte)
016000*       "OV" = Ueberlappungstest zweier Intervalle
016100     10 LINK-RC                 PIC S9(04) COMP.
016200*       0 = OK / gueltig
016300*       1 = Check-in-Datum fehlt
016400*       2 = Check-out-Datum fehlt
016500*       3 = Check-in liegt in der Vergangenheit
016600*       4 = Check-in mehr als 365 Tage voraus
016700*       5 = Check-out nicht nach Check-in
016800*       6 = Aufenthalt unter Mindestdauer
016900*       9999 = unbekanntes LINK-CMD
017000    05  LINK-DATA.
017100     10 LINK-CHECKIN-DATE       PIC 9(08).
017200     10 LINK-CKI-D REDEFINES LINK-CHECKIN-DATE.
017300        15 LINK-CKI-CCYY        PIC 9(04).
017400        15 LINK-CKI-MM          PIC 9(02).
017500        15 LINK-CKI-DD          PIC 9(02).
017600     10 LINK-CHECKOUT-DATE      PIC 9(08).
017700     10 LINK-CKO-D REDEFINES LINK-CHECKOUT-DATE.
017800        15 LINK-CKO-CCYY        PIC 9(04).
017900        15 LINK-CKO-MM          PIC 9(02).
018000        15 LINK-CKO-DD          PIC 9(02).
018100     10 LINK-TODAY-DATE         PIC 9(08).
018200     10 LINK-NIGHTS             PIC S9(05) COMP.
018300     10 LINK-OV2-START          PIC 9(08).
018400     10 LINK-OV2-END            PIC 9(08).
018500     10 LINK-OV-RESULT          PIC X(01).
018600*       "Y" = Intervalle ueberlappen, "N" = nicht
018700     10 LINK-MSG                PIC X(40).
018800     10 FILLER                  PIC X(04) VALUE SPACES.
018900
019000 PROCEDURE DIVISION USING LINK-REC.
019100******************************************************************
019200* Steuerungs-Section
019300******************************************************************
019400 A100-STEUERUNG SECTION.
019500 A100-00.
019600     IF  SHOW-VERSION
019700         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
019800         EXIT PROGRAM
019900     END-IF
020000
020100     PERFORM C000-INIT
020200
020300     EVALUATE LINK-CMD
020400        WHEN "NI"  PERFORM S100-NIGHTS-ONLY
020500        WHEN "VR"  PERFORM S200-VALIDATE-RANGE
020600        WHEN "OV"  PERFORM S300-OVERLAP-TEST
020700        WHEN OTHER MOVE 9999 TO LINK-RC
020800                   MOVE "UNKNOWN LINK-CMD IN BKDATE0M" TO LINK-MSG
020900     END-EVALUATE
021000     .
021100 A100-99.
021200     EXIT PROGRAM.
021300
021400******************************************************************
021500* Initialisierung
021600******************************************************************
021700 C000-INIT SECTION.
021800 C000-00.
021900     MOVE ZERO TO LINK-RC
022000     MOVE SPACES TO LINK-MSG
022100     .
022200 C000-99.
022300     EXIT.
022400
022500******************************************************************
022600* NI - nur Naechte errechnen (keine weitere Pruefung)
022700******************************************************************
022800 S100-NIGHTS-ONLY SECTION.
022900 S100-00.
023000     MOVE LINK-CHECKIN-DATE  TO W-DATE-IN
023100     PERFORM S900-DAYNBR THRU S900-99
023200     MOVE W-DAYNBR TO C9-CKI-DAYS
023300
023400     MOVE LINK-CHECKOUT-DATE TO W-DATE-IN
023500     PERFORM S900-DAYNBR THRU S900-99
023600     MOVE W-DAYNBR TO C9-CKO-DAYS
023700
023800     COMPUTE LINK-NIGHTS = C9-CKO-DAYS - C9-CKI-DAYS
023900     MOVE ZERO TO LINK-RC
024000     .
024100 S100-99.
024200     EXIT.
024300
024400******************************************************************
024500* VR - vollstaendige Bereichspruefung
024600* Vorrangfolge (erste zutreffende Regel gewinnt):
024700*   Check-in fehlt -> Check-out fehlt -> Check-in Vergangenheit ->
024800*   Check-in zu weit voraus -> Check-out nicht nach Check-in ->
024900*   Aufenthalt unter Mindestdauer -> (sonst) gueltig
025000******************************************************************
025100 S200-VALIDATE-RANGE SECTION.
025200 S200-00.
025300     IF  LINK-CHECKIN-DATE = ZERO
025400         MOVE 1 TO LINK-RC
025500         MOVE "CHECK-IN DATE IS REQUIRED" TO LINK-MSG
025600         GO TO S200-99
025700     END-IF
025800
025900     IF  LINK-CHECKOUT-DATE = ZERO
026000         MOVE 2 TO LINK-RC
026100         MOVE "CHECK-OUT DATE IS REQUIRED" TO LINK-MSG
026200         GO TO S200-99
026300     END-IF
026400
026500     MOVE LINK-CHECKIN-DATE  TO W-DATE-IN
026600     PERFORM S900-DAYNBR THRU S900-99
026700     MOVE W-DAYNBR TO C9-CKI-DAYS
026800
026900     MOVE LINK-CHECKOUT-DATE TO W-DATE-IN
027000     PERFORM S900-DAYNBR THRU S900-99
027100     MOVE W-DAYNBR TO C9-CKO-DAYS
027200
027300     MOVE LINK-TODAY-DATE    TO W-DATE-IN
027400     PERFORM S900-DAYNBR THRU S900-99
027500     MOVE W-DAYNBR TO C9-TODAY-DAYS
027600
027700     IF  C9-CKI-DAYS < C9-TODAY-DAYS
027800         MOVE 3 TO LINK-RC
027900         MOVE "CHECK-IN DATE IS IN THE PAST" TO LINK-MSG
028000         GO TO S200-99
028100     END-IF
028200
028300     COMPUTE C9-ADVANCE-DAYS = C9-CKI-DAYS - C9-TODAY-DAYS
028400     IF  C9-ADVANCE-DAYS > K-MAX-ADVANCE
028500         MOVE 4 TO LINK-RC
028600         MOVE "CHECK-IN MORE THAN 365 DAYS AHEAD" TO LINK-MSG
028700         GO TO S200-99
028800     END-IF
028900
029000     IF  C9-CKO-DAYS NOT > C9-CKI-DAYS
029100         MOVE 5 TO LINK-RC
029200         MOVE "CHECK-OUT MUST BE AFTER CHECK-IN" TO LINK-MSG
029300         GO TO S200-99
029400     END-IF
029500
029600     COMPUTE LINK-NIGHTS = C9-CKO-DAYS - C9-CKI-DAYS
029700     IF  LINK-NIGHTS < K-MIN-NIGHTS
029800         MOVE 6 TO LINK-RC
029900         MOVE "STAY IS BELOW MINIMUM NIGHTS" TO LINK-MSG
030000         GO TO S200-99
030100     END-IF
030200
030300     MOVE ZERO TO LINK-RC
030400     MOVE SPACES TO LINK-MSG
030500     .
030600 S200-99.
030700     EXIT.
030800
030900******************************************************************
031000* OV - Ueberlappungstest halboffener Intervalle [S1,E1) / [S2,E2)
031100* ueberlappen genau dann, wenn S1 < E2 UND S2 < E1 (gleiche
031200* Grenzen bei Anschlussbuchungen zaehlen NICHT als Ueberlappung)
031300******************************************************************
031400 S300-OVERLAP-TEST SECTION.
031500 S300-00.
031600     MOVE LINK-CHECKIN-DATE  TO W-DATE-IN
031700     PERFORM S900-DAYNBR THRU S900-99
031800     MOVE W-DAYNBR TO C9-CKI-DAYS
031900
032000     MOVE LINK-CHECKOUT-DATE TO W-DATE-IN
032100     PERFORM S900-DAYNBR THRU S900-99
032200     MOVE W-DAYNBR TO C9-CKO-DAYS
032300
032400     MOVE LINK-OV2-START     TO W-DATE-IN
032500     PERFORM S900-DAYNBR THRU S900-99
032600     MOVE W-DAYNBR TO C9-OV2-S-DAYS
032700
032800     MOVE LINK-OV2-END       TO W-DATE-IN
032900     PERFORM S900-DAYNBR THRU S900-99
033000     MOVE W-DAYNBR TO C9-OV2-E-DAYS
033100
033200     MOVE "N" TO LINK-OV-RESULT
033300     IF  C9-CKI-DAYS < C9-OV2-E-DAYS
033400     AND C9-OV2-S-DAYS < C9-CKO-DAYS
033500         MOVE "Y" TO LINK-OV-RESULT
033600     END-IF
033700     MOVE ZERO TO LINK-RC
033800     .
033900 S300-99.
034000     EXIT.
034100
034200******************************************************************
034300* S900-DAYNBR -- Tag-Nummer-Berechnung (proleptisch gregorianisch)
034400* Eingabe : W-DATE-IN (CCYYMMDD)      Ausgabe : W-DAYNBR
034500* Kein FUNCTION-Intrinsic verwendet - hauseigene Routine, seit
034600* jeher auch fuer die TAL-JUL-DAY-Berechnung im Einsatz.
034700******************************************************************
034800 S900-DAYNBR SECTION.
034900 S900-00.
035000     MOVE W-DATE-IN(1:4) TO W-CCYY
035100     MOVE W-DATE-IN(5:2) TO W-MM
035200     MOVE W-DATE-IN(7:2) TO W-DD
035300
035400     MOVE "N" TO WS-LEAP-FLAG
035500     COMPUTE C4-I1 = W-CCYY - ((W-CCYY / 4) * 4)
035600     IF  C4-I1 = 0
035700         COMPUTE C4-I1 = W-CCYY - ((W-CCYY / 100) * 100)
035800         IF  C4-I1 NOT = 0
035900             SET WS-IS-LEAP-YEAR TO TRUE
036000         ELSE
036100             COMPUTE C4-I1 = W-CCYY - ((W-CCYY / 400) * 400)
036200             IF  C4-I1 = 0
036300                 SET WS-IS-LEAP-YEAR TO TRUE
036400             END-IF
036500         END-IF
036600     END-IF
036700
036800     MOVE ZERO TO C4-LEAP-ADD
036900     IF  WS-IS-LEAP-YEAR AND W-MM > 2
037000         MOVE 1 TO C4-LEAP-ADD
037100     END-IF
037200
037300     MOVE W-MM TO C4-MM
037400     COMPUTE W-CENTURY-4   = (W-CCYY - 1) / 4
037500     COMPUTE W-CENTURY-100 = (W-CCYY - 1) / 100
037600     COMPUTE W-CENTURY-400 = (W-CCYY - 1) / 400
037700
037800     COMPUTE W-DAYNBR =
037900             W-DD
038000           + WS-CUM-DAYS-M(C4-MM)
038100           + C4-LEAP-ADD
038200           + (365 * (W-CCYY - 1))
038300           + W-CENTURY-4
038400           - W-CENTURY-100
038500           + W-CENTURY-400
038600     .
038700 S900-99.
038800     EXIT.
