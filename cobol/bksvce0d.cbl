000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000* Sourcesafe-Module
001100?SEARCH  =BKSVCE0
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID.     BKSVCE0D.
001600 AUTHOR.         R TORMANN.
001700 INSTALLATION.   BOOKINGMX RESERVATIONS.
001800 DATE-WRITTEN.   06/03/96.
001900 DATE-COMPILED.
002000 SECURITY.       NON-CONFIDENTIAL.
002100
002200*****************************************************************
002300* Letzte Aenderung :: 2000-03-28
002400* Letzte Version   :: A.00.04
002500* Kurzbeschreibung :: Testtreiber fuer BKSVCE0M - deckt die
002600*                     Einzelsatz-Kommandos CR/CF/CX/UD, die
002700*                     Suchfilter FN/FE/FS/FT/FD und die Preis-
002800*                     auskunft PQ ab (SS/AR sind bereits ueber
002900*                     BKMAIN0O im Sammellauf abgedeckt)
003000*
003100* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003200*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003300*----------------------------------------------------------------*
003400* Vers. | Datum    | von | Kommentar                             *
003500*-------|----------|-----|---------------------------------------*
003600*A.00.00|1996-06-03| rtm | Neuerstellung - bislang wurde BKSVCE0M *
003700*       |          |     | nur indirekt ueber SS/AR in BKMAIN0O   *
003800*       |          |     | mitgetestet, CR/CF/CX/UD/Filter/PQ     *
003900*       |          |     | hatten keinen eigenen Testtreiber       *
004000*A.00.01|1998-11-23| kl  | Y2K-Audit durchgefuehrt - Testdaten auf *
004100*       |          |     | 4-stellige Jahreszahlen umgestellt      *
004200*A.00.02|2000-01-05| rtm | Jahrtausendwechsel-Kontrolle - Testlauf *
004300*       |          |     | ohne Befund                             *
004400*A.00.03|2000-03-14| rtm | Testfall 4 (UD) setzt RES-ROOM-TYPE OF  *
004500*       |          |     | LINK-IN-REC jetzt bewusst auf einen     *
004600*       |          |     | falschen Wert, um BKSVCE0M A.00.07 zu   *
004700*       |          |     | pruefen (Zimmertyp muss vom gefundenen  *
004800*       |          |     | Bestandssatz kommen, nicht vom Aufrufer)*
004900*A.00.04|2000-03-28| rtm | Testfall 12 ergaenzt: PQ mit Einreise-  *
005000*       |          |     | datum in der Vergangenheit, deckt       *
005100*       |          |     | BKSVCE0M A.00.08 (PQ jetzt ueber VR) ab *
005200*----------------------------------------------------------------*
005300*
005400* Programmbeschreibung
005500* --------------------
005600* Baut eine kleine Arbeitstabelle mit zwei vorhandenen Reser-
005700* vierungen auf und ruft BKSVCE0M der Reihe nach mit CR (Anlage),
005800* CF (Bestaetigung), UD (Terminaenderung), CX (Stornierung), den
005900* fuenf Suchfiltern FN/FE/FS/FT/FD und PQ (Preisauskunft) auf;
006000* zeigt je Aufruf RC/Meldung/Trefferzahl an. Ersetzt den frueher
006100* fehlenden Nachweis, dass diese Kommandos ueberhaupt erreichbar
006200* sind - im Sammellauf selbst loest nur ein manuelles Batch-
006300* kommando-File (ausserhalb dieses Programms) CR/CF/CX/UD aus.
006400*
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     SWITCH-15 IS ANZEIGE-VERSION
007100         ON STATUS IS SHOW-VERSION.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 WORKING-STORAGE SECTION.
008000*--------------------------------------------------------------------*
008100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008200*--------------------------------------------------------------------*
008300 01          COMP-FELDER.
008400     05      C4-CASE-NR          PIC S9(04) COMP VALUE ZERO.
008500     05      C4-IX               PIC S9(04) COMP.
008600     05      C4-X.
008700         10  FILLER              PIC X VALUE LOW-VALUE.
008800         10  C4-X2               PIC X.
008900     05      C4-NUM REDEFINES C4-X PIC S9(04) COMP.
009000
009100*--------------------------------------------------------------------*
009200* Display-Felder: Praefix D
009300*--------------------------------------------------------------------*
009400 01          DISPLAY-FELDER.
009500     05      D-NUM4              PIC -9(04).
009600     05      D-NUM3              PIC  9(03).
009700     05      FILLER              PIC X(02) VALUE SPACES.
009800
009900*--------------------------------------------------------------------*
010000* Felder mit konstantem Inhalt: Praefix K
010100*--------------------------------------------------------------------*
010200 01          KONSTANTE-FELDER.
010300     05      K-MODUL             PIC X(08) VALUE "BKSVCE0D".
010400     05      FILLER              PIC X(02) VALUE SPACES.
010500
010600*----------------------------------------------------------------*
010700* Conditional-Felder
010800*----------------------------------------------------------------*
010900 01          SCHALTER.
011000     05      PRG-STATUS          PIC 9      VALUE ZERO.
011100          88 PRG-OK                         VALUE ZERO.
011200          88 PRG-ABBRUCH                    VALUE 2.
011300     05      FILLER              PIC X(02) VALUE SPACES.
011400
011500*--------------------------------------------------------------------*
011600* weitere Arbeitsfelder
011700*--------------------------------------------------------------------*
011800 01          WORK-FELDER.
011900     05      ZEILE               PIC X(80).
012000     05      W-REDEF-CHECK       PIC X(08) VALUE "20260801".
012100     05      W-REDEF-VIEW REDEFINES W-REDEF-CHECK.
012200         10  W-REDEF-CCYY        PIC 9(04).
012300         10  W-REDEF-MM          PIC 9(02).
012400         10  W-REDEF-DD          PIC 9(02).
012500     05      FILLER              PIC X(02) VALUE SPACES.
012600
012700*-->    Uebergabe an BKSVCE0M (siehe dort fuer das vollstaendige
012800*       LINK-CMD/LINK-RC-Protokoll - hier alle Kommandos ausser
012900*       SS/AR genutzt, die laufen ueber BKMAIN0O)
013000 01     LINK-REC.
013100    05  LINK-HDR.
013200     10 LINK-CMD                PIC X(02).
013300     10 LINK-RC                 PIC S9(04) COMP.
013400     10 LINK-MSG                PIC X(40).
013500    05  LINK-DATA.
013600     10 LINK-TODAY-DATE         PIC 9(08).
013700     10 LINK-TARGET-ID          PIC X(36).
013800     10 LINK-IN-REC.
013900         COPY BKRESRCC OF "=BOOKLIB".
014000     10 LINK-FILTER-TEXT        PIC X(50).
014100     10 LINK-FILTER-STATUS      PIC X(10).
014200     10 LINK-FILTER-ROOM-TYPE   PIC X(06).
014300     10 LINK-FILTER-CHECKIN     PIC 9(08).
014400     10 LINK-FILTER-CHECKOUT    PIC 9(08).
014500     10 LINK-RES-COUNT          PIC S9(04) COMP.
014600     10 LINK-MATCH-COUNT        PIC S9(04) COMP.
014700     10 LINK-REPORT-COUNT       PIC S9(04) COMP.
014800     10 LINK-SS-TOTAL           PIC 9(05).
014900     10 LINK-SS-PENDING         PIC 9(05).
015000     10 LINK-SS-CONFIRMED       PIC 9(05).
015100     10 LINK-SS-CHECKEDIN       PIC 9(05).
015200     10 LINK-SS-COMPLETED       PIC 9(05).
015300     10 LINK-SS-CANCELLED       PIC 9(05).
015400     10 LINK-PB-BASE-PRICE      PIC S9(07)V99.
015500     10 LINK-PB-DISC-RATE       PIC S9V999.
015600     10 LINK-PB-DISC-AMOUNT     PIC S9(07)V99.
015700     10 LINK-PB-AFTER-DISC      PIC S9(07)V99.
015800     10 LINK-PB-TAX-AMOUNT      PIC S9(07)V99.
015900     10 LINK-PB-TOTAL-PRICE     PIC S9(07)V99.
016000     10 LINK-RES-TABLE OCCURS 500 TIMES.
016100         15 LINK-RES-ENTRY.
016200             COPY BKRESRCC OF "=BOOKLIB".
016300     10 LINK-MATCH-TABLE OCCURS 500 TIMES.
016400         15 LINK-MATCH-ENTRY.
016500             COPY BKRESRCC OF "=BOOKLIB".
016600     10 LINK-REPORT-TABLE OCCURS 4 TIMES.
016700         15 LINK-REPORT-ENTRY.
016800             20 LR-ROOM-TYPE    PIC X(06).
016900             20 LR-TOTAL-ROOMS  PIC 9(03).
017000             20 LR-BOOKED-ROOMS PIC 9(03).
017100             20 LR-AVAILABLE    PIC 9(03).
017200     10 FILLER                  PIC X(04) VALUE SPACES.
017300
017400 PROCEDURE DIVISION.
017500******************************************************************
017600* Steuerungs-Section
017700******************************************************************
017800 A100-STEUERUNG SECTION.
017900 A100-00.
018000     IF  SHOW-VERSION
018100         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
018200         STOP RUN
018300     END-IF
018400
018500     PERFORM B000-VORLAUF
018600     PERFORM B100-VERARBEITUNG
018700     PERFORM B090-ENDE
018800     STOP RUN
018900     .
019000 A100-99.
019100     EXIT.
019200
019300******************************************************************
019400* Vorlauf - Testtabelle mit zwei vorhandenen Reservierungen
019500* aufbauen, Berichtsdatum setzen
019600******************************************************************
019700 B000-VORLAUF SECTION.
019800 B000-00.
019900     INITIALIZE SCHALTER
020000     MOVE ZERO TO C4-CASE-NR
020100     MOVE 20260810 TO LINK-TODAY-DATE
020200
020300     MOVE "RES-SVC-TEST-0001"  TO RES-ID(1)
020400     MOVE "EXISTING GUEST ONE" TO RES-GUEST-NAME(1)
020500     MOVE "EXIST.ONE@EXAMPLE.COM" TO RES-GUEST-EMAIL(1)
020600     MOVE 20260901             TO RES-CHECKIN-DATE(1)
020700     MOVE 20260905             TO RES-CHECKOUT-DATE(1)
020800     MOVE "DOUBLE"             TO RES-ROOM-TYPE(1)
020900     MOVE 320.00               TO RES-TOTAL-PRICE(1)
021000     MOVE "CONFIRMED "         TO RES-STATUS(1)
021100     MOVE 20260810             TO RES-CREATED-DATE(1)
021200
021300     MOVE "RES-SVC-TEST-0002"  TO RES-ID(2)
021400     MOVE "EXISTING GUEST TWO" TO RES-GUEST-NAME(2)
021500     MOVE "EXIST.TWO@EXAMPLE.COM" TO RES-GUEST-EMAIL(2)
021600     MOVE 20261001             TO RES-CHECKIN-DATE(2)
021700     MOVE 20261004             TO RES-CHECKOUT-DATE(2)
021800     MOVE "SUITE "             TO RES-ROOM-TYPE(2)
021900     MOVE 495.00               TO RES-TOTAL-PRICE(2)
022000     MOVE "PENDING   "         TO RES-STATUS(2)
022100     MOVE 20260810             TO RES-CREATED-DATE(2)
022200
022300     MOVE 2 TO LINK-RES-COUNT
022400     .
022500 B000-99.
022600     EXIT.
022700
022800******************************************************************
022900* Verarbeitung - CR/CF/CX/UD, Filter FN/FE/FS/FT/FD und PQ gegen
023000* BKSVCE0M (SS und AR laufen bereits taeglich ueber BKMAIN0O)
023100******************************************************************
023200 B100-VERARBEITUNG SECTION.
023300 B100-00.
023400**  ---> Testfall 1: CR, neue Reservierung DOUBLE anlegen (muss
023500**       neben der bereits bestehenden DOUBLE-Buchung Platz haben)
023600     ADD 1 TO C4-CASE-NR
023700     MOVE "CR"                   TO LINK-CMD
023800     MOVE "RES-SVC-TEST-0003"    TO RES-ID OF LINK-IN-REC
023900     MOVE "NEW GUEST THREE"      TO RES-GUEST-NAME OF LINK-IN-REC
024000     MOVE "NEW.THREE@EXAMPLE.COM" TO RES-GUEST-EMAIL OF LINK-IN-REC
024100     MOVE 20261010              TO RES-CHECKIN-DATE OF LINK-IN-REC
024200     MOVE 20261013              TO RES-CHECKOUT-DATE OF LINK-IN-REC
024300     MOVE "DOUBLE"              TO RES-ROOM-TYPE OF LINK-IN-REC
024400     CALL "BKSVCE0M" USING LINK-REC
024500     PERFORM B190-SHOW-RESULT
024600
024700**  ---> Testfall 2: CR erneut, Checkin-Datum fehlt (RC <> 0
024800**       erwartet - S100-VALIDATE ueber BKRSVC0M weist zurueck)
024900     ADD 1 TO C4-CASE-NR
025000     MOVE "CR"                   TO LINK-CMD
025100     MOVE "RES-SVC-TEST-0004"    TO RES-ID OF LINK-IN-REC
025200     MOVE ZERO                  TO RES-CHECKIN-DATE OF LINK-IN-REC
025300     MOVE 20261013              TO RES-CHECKOUT-DATE OF LINK-IN-REC
025400     CALL "BKSVCE0M" USING LINK-REC
025500     PERFORM B190-SHOW-RESULT
025600
025700**  ---> Testfall 3: CF, bestehende Reservierung 0002 bestaetigen
025800     ADD 1 TO C4-CASE-NR
025900     MOVE "CF"                   TO LINK-CMD
026000     MOVE "RES-SVC-TEST-0002"    TO LINK-TARGET-ID
026100     CALL "BKSVCE0M" USING LINK-REC
026200     PERFORM B190-SHOW-RESULT
026300
026400**  ---> Testfall 4: UD, Reisedaten der Reservierung 0001 aendern
026500**       (RES-ROOM-TYPE OF LINK-IN-REC wird absichtlich auf einen
026600**       falschen Wert gesetzt - UD darf den Zimmertyp nicht vom
026700**       Aufrufer uebernehmen, sondern muss den im Bestand
026800**       gefundenen Satz [DOUBLE] fuer Verfuegbarkeit/Preis nehmen)
026900     ADD 1 TO C4-CASE-NR
027000     MOVE "UD"                   TO LINK-CMD
027100     MOVE "RES-SVC-TEST-0001"    TO LINK-TARGET-ID
027200     MOVE 20260920              TO RES-CHECKIN-DATE OF LINK-IN-REC
027300     MOVE 20260923              TO RES-CHECKOUT-DATE OF LINK-IN-REC
027400     MOVE "SUITE "              TO RES-ROOM-TYPE OF LINK-IN-REC
027500     CALL "BKSVCE0M" USING LINK-REC
027600     PERFORM B190-SHOW-RESULT
027700
027800**  ---> Testfall 5: CX, Reservierung 0002 stornieren
027900     ADD 1 TO C4-CASE-NR
028000     MOVE "CX"                   TO LINK-CMD
028100     MOVE "RES-SVC-TEST-0002"    TO LINK-TARGET-ID
028200     CALL "BKSVCE0M" USING LINK-REC
028300     PERFORM B190-SHOW-RESULT
028400
028500**  ---> Testfall 6: FN, Teilstring "GUEST ONE" im Gastnamen
028600     ADD 1 TO C4-CASE-NR
028700     MOVE "FN"                   TO LINK-CMD
028800     MOVE "guest one"            TO LINK-FILTER-TEXT
028900     CALL "BKSVCE0M" USING LINK-REC
029000     PERFORM B191-SHOW-FILTER
029100
029200**  ---> Testfall 7: FE, Exakttreffer auf Gast-E-Mail
029300     ADD 1 TO C4-CASE-NR
029400     MOVE "FE"                   TO LINK-CMD
029500     MOVE "EXIST.ONE@EXAMPLE.COM" TO LINK-FILTER-TEXT
029600     CALL "BKSVCE0M" USING LINK-REC
029700     PERFORM B191-SHOW-FILTER
029800
029900**  ---> Testfall 8: FS, Filter auf Status CONFIRMED
030000     ADD 1 TO C4-CASE-NR
030100     MOVE "FS"                   TO LINK-CMD
030200     MOVE "CONFIRMED "           TO LINK-FILTER-STATUS
030300     CALL "BKSVCE0M" USING LINK-REC
030400     PERFORM B191-SHOW-FILTER
030500
030600**  ---> Testfall 9: FT, Filter auf Zimmertyp DOUBLE
030700     ADD 1 TO C4-CASE-NR
030800     MOVE "FT"                   TO LINK-CMD
030900     MOVE "DOUBLE"               TO LINK-FILTER-ROOM-TYPE
031000     CALL "BKSVCE0M" USING LINK-REC
031100     PERFORM B191-SHOW-FILTER
031200
031300**  ---> Testfall 10: FD, Filter auf Ueberlappung mit einem
031400**       angefragten Zeitraum
031500     ADD 1 TO C4-CASE-NR
031600     MOVE "FD"                   TO LINK-CMD
031700     MOVE 20260919               TO LINK-FILTER-CHECKIN
031800     MOVE 20260925               TO LINK-FILTER-CHECKOUT
031900     CALL "BKSVCE0M" USING LINK-REC
032000     PERFORM B191-SHOW-FILTER
032100
032200**  ---> Testfall 11: PQ, Preisauskunft SUITE ueber 5 Naechte
032300     ADD 1 TO C4-CASE-NR
032400     MOVE "PQ"                   TO LINK-CMD
032500     MOVE "SUITE "               TO LINK-FILTER-ROOM-TYPE
032600     MOVE 20261101               TO LINK-FILTER-CHECKIN
032700     MOVE 20261106               TO LINK-FILTER-CHECKOUT
032800     CALL "BKSVCE0M" USING LINK-REC
032900     MOVE LINK-RC TO D-NUM4
033000     STRING "FALL " DELIMITED BY SIZE,
033100            C4-CASE-NR DELIMITED BY SIZE,
033200            " PQ RC=" DELIMITED BY SIZE,
033300            D-NUM4 DELIMITED BY SIZE,
033400            " TOTAL=" DELIMITED BY SIZE,
033500            LINK-PB-TOTAL-PRICE DELIMITED BY SIZE
033600     INTO ZEILE
033700     DISPLAY ZEILE
033800
033900**  ---> Testfall 12: PQ, Einreisedatum liegt in der Vergangenheit
034000**       (RC <> 0 erwartet - PQ muss seit A.00.08 ueber BKDATE0M/VR
034100**       gehen und darf ein vergangenes Datum nicht mehr akzeptieren)
034200     ADD 1 TO C4-CASE-NR
034300     MOVE "PQ"                   TO LINK-CMD
034400     MOVE "SUITE "               TO LINK-FILTER-ROOM-TYPE
034500     MOVE 20260701               TO LINK-FILTER-CHECKIN
034600     MOVE 20260704               TO LINK-FILTER-CHECKOUT
034700     CALL "BKSVCE0M" USING LINK-REC
034800     MOVE LINK-RC TO D-NUM4
034900     STRING "FALL " DELIMITED BY SIZE,
035000            C4-CASE-NR DELIMITED BY SIZE,
035100            " PQ RC=" DELIMITED BY SIZE,
035200            D-NUM4 DELIMITED BY SIZE,
035300            " MSG=" DELIMITED BY SIZE,
035400            LINK-MSG DELIMITED BY SIZE
035500     INTO ZEILE
035600     DISPLAY ZEILE
035700     .
035800 B100-99.
035900     EXIT.
036000
036100******************************************************************
036200* B190 - Ergebnis eines Einzelsatz-Kommandos (CR/CF/CX/UD) anzeigen
036300******************************************************************
036400 B190-SHOW-RESULT SECTION.
036500 B190-00.
036600     MOVE LINK-RC TO D-NUM4
036700     STRING "FALL " DELIMITED BY SIZE,
036800            C4-CASE-NR DELIMITED BY SIZE,
036900            " CMD=" DELIMITED BY SIZE,
037000            LINK-CMD DELIMITED BY SIZE,
037100            " RC=" DELIMITED BY SIZE,
037200            D-NUM4 DELIMITED BY SIZE,
037300            " MSG=" DELIMITED BY SIZE,
037400            LINK-MSG DELIMITED BY SIZE
037500     INTO ZEILE
037600     DISPLAY ZEILE
037700     .
037800 B190-99.
037900     EXIT.
038000
038100******************************************************************
038200* B191 - Ergebnis eines Suchfilters (FN/FE/FS/FT/FD) anzeigen
038300******************************************************************
038400 B191-SHOW-FILTER SECTION.
038500 B191-00.
038600     MOVE LINK-RC TO D-NUM4
038700     MOVE LINK-MATCH-COUNT TO D-NUM3
038800     STRING "FALL " DELIMITED BY SIZE,
038900            C4-CASE-NR DELIMITED BY SIZE,
039000            " CMD=" DELIMITED BY SIZE,
039100            LINK-CMD DELIMITED BY SIZE,
039200            " RC=" DELIMITED BY SIZE,
039300            D-NUM4 DELIMITED BY SIZE,
039400            " TREFFER=" DELIMITED BY SIZE,
039500            D-NUM3 DELIMITED BY SIZE
039600     INTO ZEILE
039700     DISPLAY ZEILE
039800     .
039900 B191-99.
040000     EXIT.
040100
040200******************************************************************
040300* Ende
040400******************************************************************
040500 B090-ENDE SECTION.
040600 B090-00.
040700     DISPLAY ">>> BKSVCE0D TESTLAUF BEENDET <<<"
040800     .
040900 B090-99.
041000     EXIT.
