000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000* Sourcesafe-Module
001100?SEARCH  =BKRSVC0
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID.     BKRSVC0D.
001600 AUTHOR.         P OSTENDORF.
001700 INSTALLATION.   BOOKINGMX RESERVATIONS.
001800 DATE-WRITTEN.   04/16/91.
001900 DATE-COMPILED.
002000 SECURITY.       NON-CONFIDENTIAL.
002100
002200*****************************************************************
002300* Letzte Aenderung :: 2000-01-05
002400* Letzte Version   :: A.00.04
002500* Kurzbeschreibung :: Testtreiber fuer BKRSVC0M (Validierung und
002600*                     Statusuebergaenge)
002700*
002800* Aenderungen
002900*----------------------------------------------------------------*
003000* Vers.   | Datum      | von | Kommentar                         *
003100*---------|------------|-----|-----------------------------------*
003200* A.00.00 | 1991-04-16 | po  | Neuerstellung                    *
003300* A.00.01 | 1991-05-09 | kl  | Testfaelle fuer ungueltige E-Mail *
003400*         |            |     | ergaenzt                          *
003500* A.00.02 | 1994-01-11 | lor | Testfaelle CF/CX ergaenzt         *
003600* A.00.03 | 1998-09-28 | po  | Y2K-Audit durchgefuehrt - keine   *
003700*         |            |     | Jahresfelder betroffen            *
003800* A.00.04 | 2000-01-05 | po  | Jahrtausendwechsel-Kontrolle -    *
003900*         |            |     | Testlauf ohne Befund              *
004000*----------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400* Baut feste Testsaetze auf und ruft BKRSVC0M mit VA, CF und CX
004500* auf; zeigt RC/Meldung je Aufruf an.
004600*
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     SWITCH-15 IS ANZEIGE-VERSION
005300         ON STATUS IS SHOW-VERSION.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200*--------------------------------------------------------------------*
006300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006400*--------------------------------------------------------------------*
006500 01          COMP-FELDER.
006600     05      C4-CASE-NR          PIC S9(04) COMP VALUE ZERO.
006700     05      C4-X.
006800         10  FILLER              PIC X VALUE LOW-VALUE.
006900         10  C4-X2               PIC X.
007000     05      C4-NUM REDEFINES C4-X PIC S9(04) COMP.
007100
007200*--------------------------------------------------------------------*
007300* Display-Felder: Praefix D
007400*--------------------------------------------------------------------*
007500 01          DISPLAY-FELDER.
007600     05      D-NUM4              PIC -9(04).
007700     05      FILLER              PIC X(02) VALUE SPACES.
007800
007900*--------------------------------------------------------------------*
008000* Felder mit konstantem Inhalt: Praefix K
008100*--------------------------------------------------------------------*
008200 01          KONSTANTE-FELDER.
008300     05      K-MODUL             PIC X(08) VALUE "BKRSVC0D".
008400     05      FILLER              PIC X(02) VALUE SPACES.
008500
008600*----------------------------------------------------------------*
008700* Conditional-Felder
008800*----------------------------------------------------------------*
008900 01          SCHALTER.
009000     05      PRG-STATUS          PIC 9      VALUE ZERO.
009100          88 PRG-OK                         VALUE ZERO.
009200          88 PRG-ABBRUCH                    VALUE 2.
009300     05      FILLER              PIC X(02) VALUE SPACES.
009400
009500*--------------------------------------------------------------------*
009600* weitere Arbeitsfelder
009700*--------------------------------------------------------------------*
009800 01          WORK-FELDER.
009900     05      ZEILE               PIC X(80).
010000     05      W-REDEF-CHECK       PIC X(08) VALUE "20240601".
010100     05      W-REDEF-VIEW REDEFINES W-REDEF-CHECK.
010200         10  W-REDEF-CCYY        PIC 9(04).
010300         10  W-REDEF-MM          PIC 9(02).
010400         10  W-REDEF-DD          PIC 9(02).
010500     05      FILLER              PIC X(02) VALUE SPACES.
010600
010700*-->    Uebergabe an BKRSVC0M (siehe dort fuer LINK-CMD/LINK-RC)
010800 01     LINK-REC.
010900    05  LINK-HDR.
011000     10 LINK-CMD                PIC X(02).
011100     10 LINK-RC                 PIC S9(04) COMP.
011200     10 LINK-MSG                PIC X(40).
011300    05  LINK-RES-ENTRY.
011400       05  RES-ID                      PIC X(36).
011500       05  RES-GUEST-NAME               PIC X(50).
011600       05  RES-GUEST-EMAIL              PIC X(50).
011700       05  RES-CHECKIN-DATE             PIC 9(08).
011800       05  RES-CKI-EDIT REDEFINES RES-CHECKIN-DATE.
011900           10  RES-CKI-CCYY             PIC 9(04).
012000           10  RES-CKI-MM               PIC 9(02).
012100           10  RES-CKI-DD               PIC 9(02).
012200       05  RES-CHECKOUT-DATE            PIC 9(08).
012300       05  RES-ROOM-TYPE                PIC X(06).
012400       05  RES-TOTAL-PRICE              PIC S9(07)V99.
012500       05  RES-STATUS                   PIC X(10).
012600       05  RES-CREATED-DATE             PIC 9(08).
012700       05  FILLER                       PIC X(15).
012800
012900 PROCEDURE DIVISION.
013000******************************************************************
013100* Steuerungs-Section
013200******************************************************************
013300 A100-STEUERUNG SECTION.
013400 A100-00.
013500     IF  SHOW-VERSION
013600         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED
013700         STOP RUN
013800     END-IF
013900
014000     PERFORM B000-VORLAUF
014100     PERFORM B100-VERARBEITUNG
014200     PERFORM B090-ENDE
014300     STOP RUN
014400     .
014500 A100-99.
014600     EXIT.
014700
014800******************************************************************
014900* Vorlauf
015000******************************************************************
015100 B000-VORLAUF SECTION.
015200 B000-00.
015300     INITIALIZE SCHALTER
015400     MOVE ZERO TO C4-CASE-NR
015500     .
015600 B000-99.
015700     EXIT.
015800
015900******************************************************************
016000* Verarbeitung - Testfaelle VA/CF/CX gegen BKRSVC0M
016100******************************************************************
016200 B100-VERARBEITUNG SECTION.
016300 B100-00.
016400**  ---> Testfall 1: VA, gueltiger Satz
016500     ADD 1 TO C4-CASE-NR
016600     MOVE "VA"             TO LINK-CMD
016700     MOVE "GUEST ONE"      TO RES-GUEST-NAME
016800     MOVE "GUEST.ONE@EXAMPLE.COM" TO RES-GUEST-EMAIL
016900     MOVE 20240610         TO RES-CHECKIN-DATE
017000     MOVE 20240615         TO RES-CHECKOUT-DATE
017100     MOVE "DOUBLE"         TO RES-ROOM-TYPE
017200     MOVE 276.00           TO RES-TOTAL-PRICE
017300     MOVE "PENDING   "     TO RES-STATUS
017400     CALL "BKRSVC0M" USING LINK-REC
017500     PERFORM B190-SHOW-RESULT
017600
017700**  ---> Testfall 2: VA, E-Mail ohne "@" (muss RC=2 liefern)
017800     ADD 1 TO C4-CASE-NR
017900     MOVE "VA"             TO LINK-CMD
018000     MOVE "GUEST.EXAMPLE.COM"    TO RES-GUEST-EMAIL
018100     CALL "BKRSVC0M" USING LINK-REC
018200     PERFORM B190-SHOW-RESULT
018300
018400**  ---> Testfall 3: CF, PENDING -> CONFIRMED (erlaubt)
018500     ADD 1 TO C4-CASE-NR
018600     MOVE "GUEST.ONE@EXAMPLE.COM" TO RES-GUEST-EMAIL
018700     MOVE "CF"             TO LINK-CMD
018800     CALL "BKRSVC0M" USING LINK-REC
018900     PERFORM B190-SHOW-RESULT
019000
019100**  ---> Testfall 4: CF erneut (CONFIRMED -> CONFIRMED, muss RC=6)
019200     ADD 1 TO C4-CASE-NR
019300     MOVE "CF"             TO LINK-CMD
019400     CALL "BKRSVC0M" USING LINK-REC
019500     PERFORM B190-SHOW-RESULT
019600
019700**  ---> Testfall 5: CX auf CONFIRMED (erlaubt)
019800     ADD 1 TO C4-CASE-NR
019900     MOVE "CX"             TO LINK-CMD
020000     CALL "BKRSVC0M" USING LINK-REC
020100     PERFORM B190-SHOW-RESULT
020200
020300**  ---> Testfall 6: CX erneut (bereits CANCELLED, muss RC=6)
020400     ADD 1 TO C4-CASE-NR
020500     MOVE "CX"             TO LINK-CMD
020600     CALL "BKRSVC0M" USING LINK-REC
020700     PERFORM B190-SHOW-RESULT
020800     .
020900 B100-99.
021000     EXIT.
021100
021200******************************************************************
021300* B190 - ein Testergebnis anzeigen
021400******************************************************************
021500 B190-SHOW-RESULT SECTION.
021600 B190-00.
021700     MOVE LINK-RC TO D-NUM4
021800     STRING "FALL " DELIMITED BY SIZE,
021900            C4-CASE-NR DELIMITED BY SIZE,
022000            " CMD=" DELIMITED BY SIZE,
022100            LINK-CMD DELIMITED BY SIZE,
022200            " RC=" DELIMITED BY SIZE,
022300            D-NUM4 DELIMITED BY SIZE,
022400            " STATUS=" DELIMITED BY SIZE,
022500            RES-STATUS DELIMITED BY SIZE,
022600            " MSG=" DELIMITED BY SIZE,
022700            LINK-MSG DELIMITED BY SIZE
022800     INTO ZEILE
022900     DISPLAY ZEILE
023000     .
023100 B190-99.
023200     EXIT.
023300
023400******************************************************************
023500* Ende
023600******************************************************************
023700 B090-ENDE SECTION.
023800 B090-00.
023900     DISPLAY ">>> BKRSVC0D TESTLAUF BEENDET <<<"
024000     .
024100 B090-99.
024200     EXIT.
