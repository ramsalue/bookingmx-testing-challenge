000100**--------------------------------------------------------------*
000200* BKRESRCC  --  RESERVATION-RECORD (Satzbild / record layout)   *
000300*                                                                *
000400* Gehoert zur Anwendung BOOKINGMX (Hotel-Reservierungs-Regelwerk)*
000500* Wird per COPY BKRESRCC OF "=BOOKLIB" in jedes Modul eingebunden*
000600* das mit dem Reservierungssatz arbeitet (Datei, Tabelle im     *
000700* Working-Storage, oder LINK-DATA eines Unterprogramms).        *
000800*                                                                *
000900* Satzlaenge : 200 Byte (185 Byte Nutzdaten + 15 Byte FILLER,   *
001000*              auf runde Blockgrenze aufgefuellt - Schop-Usus). *
001100*--------------------------------------------------------------*
001200* Vers. | Datum      | von | Kommentar                          *
001300*-------|------------|-----|------------------------------------*
001400* A.00.00|1991-02-18 | kl  | Neuerstellung (aus SSF-Rahmenwerk) *
001500* A.00.01|1991-05-30 | rtm | RES-STATUS 88-Level ergaenzt       *
001600* A.00.02|1993-06-14 | kl  | Datums-REDEFINES (CCYY/MM/DD) eingef.*
001700* A.01.00|1998-09-12 | lor | Y2K - CCYY auf allen Datumsfeldern *
001800*        |            |     | durchgaengig gefuehrt              *
001900*--------------------------------------------------------------*
002000 05  RES-ID                      PIC X(36).
002100**        ---> eindeutige Reservierungs-ID (UUID-Text), wird vom
002200**        ---> vorgelagerten Buchungssystem mitgeliefert, nicht
002300**        ---> hier erzeugt
002400 05  RES-GUEST-NAME               PIC X(50).
002500 05  RES-GUEST-EMAIL              PIC X(50).
002600 05  RES-CHECKIN-DATE             PIC 9(08).
002700**        ---> CCYYMMDD, Aufbrechung fuer Folgeverarbeitung:
002800 05  RES-CKI-D REDEFINES RES-CHECKIN-DATE.
002900     10  RES-CKI-CCYY             PIC 9(04).
003000     10  RES-CKI-MM               PIC 9(02).
003100     10  RES-CKI-DD               PIC 9(02).
003200 05  RES-CHECKOUT-DATE            PIC 9(08).
003300 05  RES-CKO-D REDEFINES RES-CHECKOUT-DATE.
003400     10  RES-CKO-CCYY             PIC 9(04).
003500     10  RES-CKO-MM               PIC 9(02).
003600     10  RES-CKO-DD               PIC 9(02).
003700 05  RES-ROOM-TYPE                PIC X(06).
003800     88  RES-RT-SINGLE                VALUE "SINGLE".
003900     88  RES-RT-DOUBLE                VALUE "DOUBLE".
004000     88  RES-RT-SUITE                 VALUE "SUITE ".
004100     88  RES-RT-DELUXE                VALUE "DELUXE".
004200     88  RES-RT-KNOWN                 VALUE "SINGLE" "DOUBLE"
004300                                             "SUITE " "DELUXE".
004400 05  RES-TOTAL-PRICE              PIC S9(07)V99.
004500 05  RES-STATUS                   PIC X(10).
004600     88  RES-STAT-PENDING             VALUE "PENDING   ".
004700     88  RES-STAT-CONFIRMED           VALUE "CONFIRMED ".
004800     88  RES-STAT-CHECKEDIN           VALUE "CHECKEDIN ".
004900     88  RES-STAT-COMPLETED           VALUE "COMPLETED ".
005000     88  RES-STAT-CANCELLED           VALUE "CANCELLED ".
005100     88  RES-STAT-ACTIVE              VALUE "CONFIRMED " "CHECKEDIN ".
005200 05  RES-CREATED-DATE             PIC 9(08).
005300 05  RES-CRE-D REDEFINES RES-CREATED-DATE.
005400     10  RES-CRE-CCYY             PIC 9(04).
005500     10  RES-CRE-MM               PIC 9(02).
005600     10  RES-CRE-DD               PIC 9(02).
005700 05  FILLER                       PIC X(15).
